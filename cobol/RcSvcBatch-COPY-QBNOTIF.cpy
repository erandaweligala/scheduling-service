      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBNOTIF                                 *     00000020
      *   COPYBOOK TEXT:  BUCKET EXPIRY NOTIFICATION OUTPUT RECORD *    00000030
      *                                                           *     00000040
      *   ONE ROW EMITTED PER BUCKET/TEMPLATE MATCH.  APPEND-ONLY  *    00000050
      *   EVENT STREAM -- NO KEY, NO REWRITE, NO DELETE.           *    00000060
      *-------------------MODULES THAT USE THIS RECORD------------*     00000070
      *     QBEXPNOT    - BUILDS AND WRITES THIS RECORD            *    00000080
      *-----------------------------------------------------------*     00000090
       01  QB-BUCKET-EXPIRY-NOTIFICATION.                               00000100
      *                             USERNAME                            00000110
           05  BN-USERNAME                  PIC X(64).                  00000120
      *                             SERVICE_ID                          00000130
           05  BN-SERVICE-ID                PIC S9(9)     COMP-3.       00000140
      *                             BUCKET_INSTANCE_ID                  00000150
           05  BN-BUCKET-INSTANCE-ID        PIC S9(9)     COMP-3.       00000160
      *                             BUCKET_ID                           00000170
           05  BN-BUCKET-ID                 PIC X(64).                  00000180
      *                             PLAN_NAME                           00000190
           05  BN-PLAN-NAME                 PIC X(64).                  00000200
      *                             DATE_OF_EXPIRY                      00000210
           05  BN-DATE-OF-EXPIRY            PIC X(26).                  00000220
      *                             DAYS_TO_EXPIRE                      00000230
           05  BN-DAYS-TO-EXPIRE            PIC 9(05)     COMP-3.       00000240
      *                             MESSAGE                             00000250
           05  BN-MESSAGE                   PIC X(2000).                00000260
      *                             MESSAGE_TYPE                        00000270
           05  BN-MESSAGE-TYPE              PIC X(20).                  00000280
      *                             TEMPLATE_ID                         00000290
           05  BN-TEMPLATE-ID               PIC S9(9)     COMP-3.       00000300
      *                             CURRENT_BALANCE                     00000310
           05  BN-CURRENT-BALANCE           PIC S9(15)    COMP-3.       00000320
      *                             INITIAL_BALANCE                     00000330
           05  BN-INITIAL-BALANCE           PIC S9(15)    COMP-3.       00000340
           05  FILLER                       PIC X(20).                  00000350
