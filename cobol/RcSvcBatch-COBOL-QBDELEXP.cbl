       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    QBDELEXP.                                         00000020
       AUTHOR.        R J TUBBS.                                        00000030
       INSTALLATION.  ISP OPERATIONS - RECURRENT SERVICE BATCH GROUP.   00000040
       DATE-WRITTEN.  05/02/89.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.           00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: QBDELEXP                                       *00000090
      *  PROGRAM TEXT:  NIGHTLY CLEANUP OF EXPIRED QUOTA BUCKET        *00000100
      *                 INSTANCES.  DELETES EVERY BUCKET-INSTANCE      *00000110
      *                 ROW WHOSE EXPIRATION IS PRESENT AND IS         *00000120
      *                 STRICTLY BEFORE THE START OF TODAY.            *00000130
      *                                                                *00000140
      *------------------------CHANGE LOG-------------------------------00000150
      *  DATE     PGMR  REQUEST    DESCRIPTION                         *00000160
      *  -------- ----  ---------  ------------------------------------*00000170
      *  05/02/89 RJT   IS-3402    ORIGINAL PROGRAM.                   *00000180
      *  11/30/91 RJT   IS-4550    SWITCHED FROM BATCH DELETE TO       *00000190
      *                            READ/DELETE IN PLACE AFTER GNU      *00000200
      *                            COBOL MIGRATION (NO ISAM SUPPORT). * 00000210
      *  06/06/94 MAH   IS-5117    WIDENED WC-DELETE-COUNT TO COMP-3   *00000220
      *                            9(07) - VOLUME HAD OUTGROWN COMP.   *00000230
      *  08/19/96 MAH   IS-5560    ADDED END-OF-JOB SUMMARY LINE FOR   *00000240
      *                            OPERATIONS.                        * 00000250
      *  01/05/98 CLV   IS-6034    Y2K REMEDIATION - TODAY-START NOW   *00000260
      *                            BUILT FROM A 4-DIGIT CENTURY DATE. * 00000270
      *  03/22/99 CLV   IS-6034    Y2K SIGN-OFF - RERAN AGAINST        *00000280
      *                            1999/2000 BOUNDARY, CLEAN.         * 00000290
      *  07/02/03 BTF   IS-7140    REWORDED THE 0200 HEADER            *00000291
      *                            COMMENT - NO LOGIC CHANGE.          *00000293
      *-----------------------------------------------------------------00000295
       ENVIRONMENT DIVISION.                                            00000310
       CONFIGURATION SECTION.                                           00000320
       SOURCE-COMPUTER.        IBM-370.                                 00000330
       OBJECT-COMPUTER.        IBM-370.                                 00000340
       SPECIAL-NAMES.                                                   00000350
           C01 IS TOP-OF-FORM                                           00000360
           CLASS NUMERIC-CLASS IS '0' THRU '9'                          00000370
           UPSI-0 IS QB-TEST-RUN-SWITCH.                                00000380
       INPUT-OUTPUT SECTION.                                            00000390
       FILE-CONTROL.                                                    00000400
           SELECT BUCKET-INSTANCE-FILE ASSIGN TO BKTINST                00000410
               ORGANIZATION IS SEQUENTIAL                               00000420
               FILE STATUS IS WS-BKTINST-STATUS.                        00000430
       DATA DIVISION.                                                   00000440
       FILE SECTION.                                                    00000450
       FD  BUCKET-INSTANCE-FILE                                         00000460
           RECORDING MODE IS F.                                         00000470
           COPY QBBKINS.                                                00000480
       WORKING-STORAGE SECTION.                                         00000490
       77  WS-BKTINST-STATUS                PIC X(02)   VALUE '00'.     00000500
       77  WS-TODAY-START                  PIC X(26).                   00000510
       77  WS-MORE-PAGES-SWITCH             PIC X(01)   VALUE 'Y'.      00000520
           88  WS-NO-MORE-PAGES                       VALUE 'N'.        00000530
       77  WS-CHUNK-SIZE                   PIC S9(5)   COMP             00000540
                                                         VALUE +500.    00000550
       77  WS-CHUNK-COUNTER                PIC S9(5)   COMP             00000560
                                                         VALUE ZERO.    00000570
       77  WS-SYSTEM-DATE-YYYYMMDD          PIC 9(08).                  00000580
       01  WS-TODAY-PARTS.                                              00000590
           05  WS-TODAY-YYYY                PIC 9(04).                  00000600
           05  FILLER                       PIC X(01)   VALUE '-'.      00000610
           05  WS-TODAY-MM                  PIC 9(02).                  00000620
           05  FILLER                       PIC X(01)   VALUE '-'.      00000630
           05  WS-TODAY-DD                  PIC 9(02).                  00000640
           05  FILLER                       PIC X(16).                  00000650
       01  WS-TODAY-PARTS-ALT REDEFINES WS-TODAY-PARTS.                 00000660
           05  TA-DATE-TEXT                 PIC X(10).                  00000670
           05  FILLER                       PIC X(16).                  00000680
       01  WS-SUMMARY-LINE.                                             00000690
           05  SL-LITERAL                   PIC X(40)   VALUE           00000700
                'QBDELEXP - EXPIRED BUCKETS DELETED'.                   00000710
           05  SL-COUNT-DISPLAY              PIC ZZZZZZ9.               00000720
           05  FILLER                       PIC X(25).                  00000730
       01  WS-SUMMARY-LINE-ALT REDEFINES WS-SUMMARY-LINE.               00000740
           05  SA-FIRST-HALF                PIC X(40).                  00000750
           05  SA-SECOND-HALF               PIC X(32).                  00000760
       01  WS-COUNTER-PAIR.                                             00000770
           05  WC-DELETE-COUNT              PIC S9(7)   COMP-3          00000780
                                                         VALUE ZERO.    00000790
           05  WC-READ-COUNT                PIC S9(7)   COMP-3          00000800
                                                         VALUE ZERO.    00000810
           05  FILLER                       PIC X(10).                  00000820
       01  WS-COUNTER-PAIR-ALT REDEFINES WS-COUNTER-PAIR.               00000830
           05  CA-BOTH-COUNTS                PIC X(08).                 00000840
           05  FILLER                       PIC X(10).                  00000850
       LINKAGE SECTION.                                                 00000860
           COPY QBERRCOM.                                               00000870
       PROCEDURE DIVISION.                                              00000880
                                                                        00000890
       0000-MAINLINE SECTION.                                           00000900
           PERFORM 0100-OPEN-FILES THRU 100-EXIT.                       00000910
           PERFORM 0150-COMPUTE-TODAY-START THRU 150-EXIT.              00000920
           PERFORM 0200-DELETE-EXPIRED-BUCKETS THRU 200-EXIT            00000930
               UNTIL WS-NO-MORE-PAGES.                                  00000940
           PERFORM 0400-REPORT-TOTALS THRU 400-EXIT.                    00000950
           PERFORM 0900-CLOSE-FILES THRU 900-EXIT.                      00000960
           STOP RUN.                                                    00000970
                                                                        00000980
       0100-OPEN-FILES.                                                 00000990
           OPEN I-O BUCKET-INSTANCE-FILE.                               00001000
           IF WS-BKTINST-STATUS NOT = '00'                              00001010
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00001020
           END-IF.                                                      00001030
       100-EXIT.                                                        00001040
           EXIT.                                                        00001050
                                                                        00001060
      *    ASIA/COLOMBO HAS NO DST OBSERVANCE, SO TODAY-START IS        00001070
      *    SIMPLY MIDNIGHT OF THE SYSTEM DATE - NO OFFSET ARITHMETIC    00001080
      *    NEEDED (IS-3402).                                            00001090
       0150-COMPUTE-TODAY-START.                                        00001100
           ACCEPT WS-SYSTEM-DATE-YYYYMMDD FROM DATE YYYYMMDD.           00001110
           MOVE WS-SYSTEM-DATE-YYYYMMDD (1:4) TO WS-TODAY-YYYY.         00001120
           MOVE WS-SYSTEM-DATE-YYYYMMDD (5:2) TO WS-TODAY-MM.           00001130
           MOVE WS-SYSTEM-DATE-YYYYMMDD (7:2) TO WS-TODAY-DD.           00001140
           MOVE TA-DATE-TEXT TO WS-TODAY-START (1:10).                  00001150
           MOVE ' 00:00:00.000000' TO WS-TODAY-START (11:16).           00001160
       150-EXIT.                                                        00001170
           EXIT.                                                        00001180
                                                                        00001190
      *    READ/TEST/DELETE IN PLACE, ONE CHUNK AT A TIME.  THE         00001200
      *    "PAGE" COUNTER EXISTS PURELY FOR A CLEAN SUMMARY LINE        00001210
      *    EVERY WS-CHUNK-SIZE ROWS READ - THE DELETE ITSELF IS         00001220
      *    UNCONDITIONAL, ONE ROW AT A TIME, NO GROUPING REQUIRED       00001230
      *    (IS-4550).                                                   00001240
       0200-DELETE-EXPIRED-BUCKETS.                                     00001250
           READ BUCKET-INSTANCE-FILE                                    00001260
               AT END                                                   00001270
                   MOVE 'N' TO WS-MORE-PAGES-SWITCH                     00001280
                   GO TO 200-EXIT                                       00001290
           END-READ.                                                    00001300
           IF WS-BKTINST-STATUS NOT = '00'                              00001310
               MOVE 'QBDELEXP' TO EC-PROGRAM-ID                         00001320
               MOVE '0200-DELETE-EXPIRED-BUCKETS' TO EC-PARAGRAPH-ID    00001330
               MOVE 'BKTINST' TO EC-FILE-NAME                           00001340
               MOVE WS-BKTINST-STATUS TO EC-FILE-STATUS                 00001350
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00001360
               IF EC-ABORT-JOB                                          00001370
                   PERFORM 0800-ABORT-BATCH THRU 800-EXIT               00001380
               END-IF                                                   00001390
               GO TO 200-EXIT                                           00001400
           END-IF.                                                      00001410
           ADD 1 TO WC-READ-COUNT.                                      00001420
           ADD 1 TO WS-CHUNK-COUNTER.                                   00001430
           IF BI-EXPIRATION NOT = SPACES AND                            00001440
                 BI-EXPIRATION (1:10) < WS-TODAY-START (1:10)           00001450
               DELETE BUCKET-INSTANCE-FILE RECORD                       00001460
               IF WS-BKTINST-STATUS = '00'                              00001470
                   ADD 1 TO WC-DELETE-COUNT                             00001480
               ELSE                                                     00001490
                   MOVE 'QBDELEXP' TO EC-PROGRAM-ID                     00001500
                   MOVE '0200-DELETE-EXPIRED-BUCKETS'                   00001510
                                           TO EC-PARAGRAPH-ID           00001520
                   MOVE 'BKTINST' TO EC-FILE-NAME                       00001530
                   MOVE WS-BKTINST-STATUS TO EC-FILE-STATUS             00001540
                   CALL 'QBERRTN' USING QB-ERROR-COMM-AREA              00001550
               END-IF                                                   00001560
           END-IF.                                                      00001570
           IF WS-CHUNK-COUNTER >= WS-CHUNK-SIZE                         00001580
               DISPLAY 'QBDELEXP - CHUNK COMPLETE - DELETED SO FAR '    00001590
                       WC-DELETE-COUNT                                  00001600
               MOVE ZERO TO WS-CHUNK-COUNTER                            00001610
           END-IF.                                                      00001620
       200-EXIT.                                                        00001630
           EXIT.                                                        00001640
                                                                        00001650
       0400-REPORT-TOTALS.                                              00001660
           MOVE WC-DELETE-COUNT TO SL-COUNT-DISPLAY.                    00001670
           DISPLAY WS-SUMMARY-LINE.                                     00001680
           DISPLAY 'QBDELEXP - ROWS READ          ' WC-READ-COUNT.      00001690
       400-EXIT.                                                        00001700
           EXIT.                                                        00001710
                                                                        00001720
       0800-ABORT-BATCH.                                                00001730
           DISPLAY 'QBDELEXP - ABEND - BUCKET-INSTANCE I/O ERROR '      00001740
                   WS-BKTINST-STATUS.                                   00001750
           CLOSE BUCKET-INSTANCE-FILE.                                  00001760
           MOVE 16 TO RETURN-CODE.                                      00001770
           STOP RUN.                                                    00001780
       800-EXIT.                                                        00001790
           EXIT.                                                        00001800
                                                                        00001810
       0900-CLOSE-FILES.                                                00001820
           CLOSE BUCKET-INSTANCE-FILE.                                  00001830
       900-EXIT.                                                        00001840
           EXIT.                                                        00001850
