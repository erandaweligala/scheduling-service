       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    QBCYCDT.                                          00000020
       AUTHOR.        D W KERSHNER.                                     00000030
       INSTALLATION.  ISP OPERATIONS - RECURRENT SERVICE BATCH GROUP.   00000040
       DATE-WRITTEN.  04/18/88.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.           00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: QBCYCDT                                        *00000090
      *  PROGRAM TEXT:  DERIVE THE NEW CYCLE-START, CYCLE-END AND      *00000100
      *                 NEXT-CYCLE-START DATES FOR A RECURRENT         *00000110
      *                 SERVICE BEING REACTIVATED.  CALLED ONCE PER    *00000120
      *                 SERVICE FROM QBRSVC01 PARAGRAPH 0330.          *00000130
      *                                                                *00000140
      *------------------------CHANGE LOG-------------------------------00000150
      *  DATE     PGMR  REQUEST    DESCRIPTION                         *00000160
      *  -------- ----  ---------  ------------------------------------*00000170
      *  04/18/88 DWK   IS-3301    ORIGINAL PROGRAM.                   *00000180
      *  11/02/88 DWK   IS-3301    ADDED WEEKLY RECURRING PERIOD CASE. *00000190
      *  06/19/91 RJT   IS-4550    CORRECTED CALENDAR-MONTH DAY COUNT  *00000200
      *                            FOR FEBRUARY IN LEAP YEARS.         *00000210
      *  06/06/94 MAH   IS-5117    ADDED BILLING-TYPE '2' (CALENDAR    *00000220
      *                            MONTH) TO THE VALIDITY-DAYS RULE.   *00000230
      *  08/19/96 MAH   IS-5560    ADDED CC-RETURN-CODE SO QBRSVC01     00000240
      *                            CAN DISTINGUISH A BAD PERIOD FROM   *00000250
      *                            A NORMAL RESULT WITHOUT PARSING      00000260
      *                            THE DATE FIELDS.                    *00000270
      *  01/05/98 CLV   IS-6034    Y2K REMEDIATION - LEAP-YEAR TEST     00000280
      *                            NOW USES THE FULL 4-DIGIT YEAR;     *00000290
      *                            NO 2-DIGIT CENTURY WINDOW LOGIC.     00000300
      *  03/22/99 CLV   IS-6034    Y2K SIGN-OFF - VERIFIED 1999/2000    00000310
      *                            AND 2000/2001 ROLLOVERS CORRECT.    *00000320
      *  07/10/01 BTF   IS-6610    CLEAR NEXT-CYCLE-START WHEN PLAN IS  00000330
      *                            NO LONGER RECURRING OR WHEN IT WOULD*00000340
      *                            FALL PAST EXPIRY-DATE.              *00000350
      *  02/11/04 BTF   IS-7145    REPLACED THE LEAP-YEAR MOD TEST     *00000360
      *                            WITH DIVIDE/REMAINDER - SHOP STD    *00000370
      *                            DOES NOT USE FUNCTION SYNTAX.       *00000380
      *  03/04/04 BTF   IS-7150    0350-TRUE-MONTH-SPAN WAS JUST       *00000381
      *                            RE-LOOKING UP THE STARTING          *00000382
      *                            MONTH'S LENGTH INSTEAD OF WALKING   *00000383
      *                            TO THE ONE-MONTH-LATER DATE -       *00000384
      *                            NOW COMPUTES THE TRUE SPAN.         *00000385
      *-----------------------------------------------------------------00000390
       ENVIRONMENT DIVISION.                                            00000400
       CONFIGURATION SECTION.                                           00000410
       SOURCE-COMPUTER.        IBM-370.                                 00000420
       OBJECT-COMPUTER.        IBM-370.                                 00000430
       SPECIAL-NAMES.                                                   00000440
           C01 IS TOP-OF-FORM                                           00000450
           CLASS NUMERIC-CLASS IS '0' THRU '9'.                         00000460
       DATA DIVISION.                                                   00000470
       WORKING-STORAGE SECTION.                                         00000480
       77  WS-LEAP-YEAR-SWITCH              PIC X(01)   VALUE 'N'.      00000490
           88  WS-IS-LEAP-YEAR                        VALUE 'Y'.        00000500
       77  WS-MONTH-DAYS-WORK               PIC 9(02)   COMP-3.         00000510
       77  WS-YEAR-QUOTIENT                 PIC 9(04)   COMP-3.         00000520
       77  WS-YEAR-REM-4                    PIC 9(02)   COMP-3.         00000530
       77  WS-YEAR-REM-100                  PIC 9(02)   COMP-3.         00000540
       77  WS-YEAR-REM-400                  PIC 9(03)   COMP-3.         00000550
       77  WS-SPAN-TARGET-MM                PIC 9(02)   COMP-3.         00000551
       77  WS-SPAN-TARGET-DD                PIC 9(02)   COMP-3.         00000552
       01  WS-DATE-PARTS.                                               00000560
           05  WS-CSD-YYYY                  PIC 9(04)   COMP-3.         00000570
           05  WS-CSD-MM                    PIC 9(02)   COMP-3.         00000580
           05  WS-CSD-DD                    PIC 9(02)   COMP-3.         00000590
           05  FILLER                       PIC X(10).                  00000600
       01  WS-DATE-PARTS-ALT REDEFINES WS-DATE-PARTS.                   00000610
           05  DA-YYYY-PACKED               PIC X(03).                  00000620
           05  DA-MM-PACKED                 PIC X(02).                  00000630
           05  DA-DD-PACKED                 PIC X(02).                  00000640
           05  FILLER                       PIC X(10).                  00000650
       01  WS-MONTH-DAYS-TABLE.                                         00000660
           05  WT-MONTH-DAYS OCCURS 12 TIMES                            00000670
                             INDEXED BY WX-MONTH                        00000680
                             PIC 9(02)     COMP-3                       00000690
                             VALUE ZERO.                                00000700
       01  WS-WORK-DATE-AREA.                                           00000710
           05  WD-YYYY                      PIC 9(04).                  00000720
           05  FILLER                       PIC X(01)   VALUE '-'.      00000730
           05  WD-MM                        PIC 9(02).                  00000740
           05  FILLER                       PIC X(01)   VALUE '-'.      00000750
           05  WD-DD                        PIC 9(02).                  00000760
           05  FILLER                       PIC X(17)   VALUE           00000770
                               ' 00:00:00.000000'.                      00000780
       01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-AREA.              00000790
           05  WP-DATE-TEXT                 PIC X(10).                  00000800
           05  FILLER                       PIC X(17).                  00000810
       01  WS-RECURRING-PERIOD-ALT REDEFINES WS-MONTH-DAYS-TABLE.       00000820
           05  RA-FIRST-SIX                 PIC X(12).                  00000830
           05  FILLER                       PIC X(12).                  00000840
       LINKAGE SECTION.                                                 00000850
           COPY QBCYCCOM.                                               00000860
       PROCEDURE DIVISION USING QB-CYCLE-COMM-AREA.                     00000870
                                                                        00000880
       0000-MAINLINE SECTION.                                           00000890
           PERFORM 0100-LOAD-MONTH-DAYS-TABLE THRU 100-EXIT.            00000900
           PERFORM 0200-BREAK-OUT-CYCLE-START THRU 200-EXIT.            00000910
           PERFORM 0300-COMPUTE-VALIDITY-DAYS THRU 300-EXIT.            00000920
           PERFORM 0400-COMPUTE-CYCLE-END THRU 400-EXIT.                00000930
           PERFORM 0500-COMPUTE-NEXT-CYCLE-START THRU 500-EXIT.         00000940
           GOBACK.                                                      00000950
                                                                        00000960
      *    STANDARD NON-LEAP MONTH LENGTHS - FEBRUARY IS ADJUSTED IN    00000970
      *    0300 WHEN THE CYCLE-START YEAR IS A LEAP YEAR (IS-4550).     00000980
       0100-LOAD-MONTH-DAYS-TABLE.                                      00000990
           MOVE 31 TO WT-MONTH-DAYS (1).                                00001000
           MOVE 28 TO WT-MONTH-DAYS (2).                                00001010
           MOVE 31 TO WT-MONTH-DAYS (3).                                00001020
           MOVE 30 TO WT-MONTH-DAYS (4).                                00001030
           MOVE 31 TO WT-MONTH-DAYS (5).                                00001040
           MOVE 30 TO WT-MONTH-DAYS (6).                                00001050
           MOVE 31 TO WT-MONTH-DAYS (7).                                00001060
           MOVE 31 TO WT-MONTH-DAYS (8).                                00001070
           MOVE 30 TO WT-MONTH-DAYS (9).                                00001080
           MOVE 31 TO WT-MONTH-DAYS (10).                               00001090
           MOVE 30 TO WT-MONTH-DAYS (11).                               00001100
           MOVE 31 TO WT-MONTH-DAYS (12).                               00001110
       100-EXIT.                                                        00001120
           EXIT.                                                        00001130
                                                                        00001140
       0200-BREAK-OUT-CYCLE-START.                                      00001150
           MOVE CC-CURRENT-CYCLE-START (1:4) TO WS-CSD-YYYY.            00001160
           MOVE CC-CURRENT-CYCLE-START (6:2) TO WS-CSD-MM.              00001170
           MOVE CC-CURRENT-CYCLE-START (9:2) TO WS-CSD-DD.              00001180
           MOVE 'N' TO WS-LEAP-YEAR-SWITCH.                             00001190
           DIVIDE WS-CSD-YYYY BY 4 GIVING WS-YEAR-QUOTIENT              00001200
               REMAINDER WS-YEAR-REM-4.                                 00001210
           DIVIDE WS-CSD-YYYY BY 100 GIVING WS-YEAR-QUOTIENT            00001220
               REMAINDER WS-YEAR-REM-100.                               00001230
           DIVIDE WS-CSD-YYYY BY 400 GIVING WS-YEAR-QUOTIENT            00001240
               REMAINDER WS-YEAR-REM-400.                               00001250
           IF WS-YEAR-REM-4 = ZERO AND                                  00001260
                  (WS-YEAR-REM-100 NOT = ZERO OR                        00001270
                   WS-YEAR-REM-400 = ZERO)                              00001280
               MOVE 'Y' TO WS-LEAP-YEAR-SWITCH                          00001290
               MOVE 29 TO WT-MONTH-DAYS (2)                             00001300
           END-IF.                                                      00001310
           MOVE ZERO TO CC-RETURN-CODE.                                 00001320
       200-EXIT.                                                        00001330
           EXIT.                                                        00001340
                                                                        00001350
      *    RULE ORDER MUST NOT CHANGE - DAILY AND WEEKLY ARE TESTED     00001360
      *    BEFORE BILLING-TYPE, REGARDLESS OF WHAT BILLING-TYPE SAYS    00001370
      *    (IS-3301 / IS-5117).                                         00001380
       0300-COMPUTE-VALIDITY-DAYS.                                      00001390
           EVALUATE TRUE                                                00001400
               WHEN CC-RECURRING-PERIOD = 'DAILY' OR                    00001410
                    CC-RECURRING-PERIOD = 'Daily' OR                    00001420
                    CC-RECURRING-PERIOD = 'daily'                       00001430
                   MOVE 1 TO CC-VALIDITY-DAYS                           00001440
               WHEN CC-RECURRING-PERIOD = 'WEEKLY' OR                   00001450
                    CC-RECURRING-PERIOD = 'Weekly' OR                   00001460
                    CC-RECURRING-PERIOD = 'weekly'                      00001470
                   MOVE 7 TO CC-VALIDITY-DAYS                           00001480
               WHEN CC-BILLING-DAILY OR CC-BILLING-CALENDAR-MONTH       00001490
                   MOVE WT-MONTH-DAYS (WS-CSD-MM) TO CC-VALIDITY-DAYS   00001500
               WHEN OTHER                                               00001510
                   PERFORM 0350-TRUE-MONTH-SPAN THRU 350-EXIT           00001520
           END-EVALUATE.                                                00001530
       300-EXIT.                                                        00001540
           EXIT.                                                        00001550
                                                                        00001560
      *    "OTHERWISE" RULE FROM THE SPEC - TRUE DAY-COUNT FROM         00001570
      *    CYCLE-START-DATE TO CYCLE-START-DATE PLUS ONE CALENDAR       00001580
      *    MONTH, CLAMPED WHEN THE TARGET MONTH IS SHORTER (JAN 31      00001590
      *    GOES 28 DAYS TO FEB 28, NOT 31) - NOT A FLAT LOOKUP OF       00001600
      *    THE STARTING MONTH'S OWN LENGTH LIKE THE RULE ABOVE          00001605
      *    (IS-7150).                                                   00001607
       0350-TRUE-MONTH-SPAN.                                            00001610
           COMPUTE WS-SPAN-TARGET-MM = WS-CSD-MM + 1.                   00001611
           IF WS-SPAN-TARGET-MM > 12                                    00001613
               MOVE 1 TO WS-SPAN-TARGET-MM                              00001615
           END-IF.                                                      00001617
           IF WS-CSD-DD < WT-MONTH-DAYS (WS-SPAN-TARGET-MM)             00001619
               MOVE WS-CSD-DD TO WS-SPAN-TARGET-DD                      00001621
           ELSE                                                         00001623
               MOVE WT-MONTH-DAYS (WS-SPAN-TARGET-MM) TO                00001625
                    WS-SPAN-TARGET-DD                                   00001627
           END-IF.                                                      00001629
           COMPUTE CC-VALIDITY-DAYS =                                   00001631
               (WT-MONTH-DAYS (WS-CSD-MM) - WS-CSD-DD) +                00001633
                   WS-SPAN-TARGET-DD.                                   00001635
       350-EXIT.                                                        00001637
           EXIT.                                                        00001639
                                                                        00001650
       0400-COMPUTE-CYCLE-END.                                          00001660
           COMPUTE WS-MONTH-DAYS-WORK = CC-VALIDITY-DAYS - 1.           00001670
           MOVE WS-CSD-YYYY TO WD-YYYY.                                 00001680
           MOVE WS-CSD-MM   TO WD-MM.                                   00001690
           COMPUTE WD-DD = WS-CSD-DD + WS-MONTH-DAYS-WORK.              00001700
           IF WD-DD > WT-MONTH-DAYS (WS-CSD-MM)                         00001710
               SUBTRACT WT-MONTH-DAYS (WS-CSD-MM) FROM WD-DD            00001720
               ADD 1 TO WD-MM                                           00001730
               IF WD-MM > 12                                            00001740
                   MOVE 1 TO WD-MM                                      00001750
                   ADD 1 TO WD-YYYY                                     00001760
               END-IF                                                   00001770
           END-IF.                                                      00001780
           MOVE WP-DATE-TEXT TO CC-NEW-CYCLE-END (1:10).                00001790
           MOVE ' 00:00:00.000000' TO CC-NEW-CYCLE-END (11:16).         00001800
       400-EXIT.                                                        00001810
           EXIT.                                                        00001820
                                                                        00001830
      *    NEXT-CYCLE-START = CYCLE-END + 1 DAY, UNLESS THAT DATE       00001840
      *    FALLS STRICTLY AFTER EXPIRY-DATE OR THE PLAN HAS STOPPED     00001850
      *    RECURRING - THEN CLEAR IT SO NO FURTHER ROLLOVER IS          00001860
      *    SCHEDULED (IS-6610).                                         00001870
       0500-COMPUTE-NEXT-CYCLE-START.                                   00001880
           MOVE WD-YYYY TO WS-CSD-YYYY.                                 00001890
           MOVE WD-MM   TO WS-CSD-MM.                                   00001900
           ADD 1 TO WD-DD.                                              00001910
           IF WD-DD > WT-MONTH-DAYS (WS-CSD-MM)                         00001920
               MOVE 1 TO WD-DD                                          00001930
               ADD 1 TO WD-MM                                           00001940
               IF WD-MM > 12                                            00001950
                   MOVE 1 TO WD-MM                                      00001960
                   ADD 1 TO WD-YYYY                                     00001970
               END-IF                                                   00001980
           END-IF.                                                      00001990
           MOVE WP-DATE-TEXT TO CC-NEW-NEXT-CYCLE-START (1:10).         00002000
           MOVE ' 00:00:00.000000' TO CC-NEW-NEXT-CYCLE-START (11:16).  00002010
           IF NOT QB-NEXT-CYCLE-RECURRING                               00002020
               MOVE SPACES TO CC-NEW-NEXT-CYCLE-START                   00002030
           END-IF.                                                      00002040
           IF CC-NEW-NEXT-CYCLE-START (1:10) > CC-EXPIRY-DATE (1:10)    00002050
               MOVE SPACES TO CC-NEW-NEXT-CYCLE-START                   00002060
           END-IF.                                                      00002070
       500-EXIT.                                                        00002080
           EXIT.                                                        00002090
