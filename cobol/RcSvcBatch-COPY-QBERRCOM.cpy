      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBERRCOM                                *     00000020
      *   COPYBOOK TEXT:  SHARED ERROR-HANDLER LINKAGE BLOCK       *    00000030
      *                                                           *     00000040
      *   BUILT BY EACH BATCH MAINLINE BEFORE CALLING QBERRTN.     *    00000050
      *   QBERRTN LOGS THE CONDITION TO THE JOB LOG AND SETS      *     00000060
      *   EC-ABORT-SW SO THE CALLER KNOWS WHETHER TO ABEND OR      *    00000070
      *   SKIP THE CURRENT RECORD AND KEEP GOING.                  *    00000080
      *-------------------MODULES THAT USE THIS RECORD------------*     00000090
      *     QBRSVC01    - BUILDS REQUEST, CALLS QBERRTN            *    00000100
      *     QBDELEXP    - BUILDS REQUEST, CALLS QBERRTN            *    00000110
      *     QBEXPNOT    - BUILDS REQUEST, CALLS QBERRTN            *    00000120
      *     QBERRTN     - RECEIVES REQUEST, LOGS, RETURNS ACTION   *    00000130
      *-----------------------------------------------------------*     00000140
       01  QB-ERROR-COMM-AREA.                                          00000150
           05  EC-PROGRAM-ID                PIC X(08).                  00000160
           05  EC-PARAGRAPH-ID               PIC X(30).                 00000170
           05  EC-FILE-NAME                 PIC X(08).                  00000180
           05  EC-FILE-STATUS               PIC X(02).                  00000190
           05  EC-KEY-VALUE                 PIC X(64).                  00000200
           05  EC-MESSAGE-TEXT               PIC X(79).                 00000210
           05  EC-ABORT-SW                  PIC X(01).                  00000220
               88  EC-ABORT-JOB                      VALUE 'A'.         00000230
               88  EC-SKIP-RECORD                    VALUE 'S'.         00000240
               88  EC-CONTINUE                       VALUE 'C'.         00000250
           05  EC-RECORDS-IN-ERROR          PIC S9(7)   COMP-3.         00000260
           05  FILLER                       PIC X(20).                  00000270
