      *-----------------------------------------------------------*     00000010
      *                                                           *     00000020
      *   COPYBOOK TITLE: QBBKINS                                 *     00000030
      *   COPYBOOK TEXT:  BUCKET INSTANCE RECORD LAYOUT             *   00000040
      *                                                           *     00000050
      *   ONE ROW PER QUOTA BUCKET GRANTED TO A SERVICE FOR THE    *    00000060
      *   CURRENT CYCLE (DATA, VOICE, CARRY_FORWARD_BUCKET, ...). *     00000070
      *   QBRSVC01 INSERTS NEW-QUOTA AND CARRY-FORWARD ROWS AND    *    00000080
      *   REWRITES CARRY-FORWARD BALANCES DURING REDISTRIBUTION;  *     00000090
      *   QBDELEXP DELETES EXPIRED ROWS; QBEXPNOT READS ONLY.      *    00000100
      *-------------------MODULES THAT USE THIS RECORD------------*     00000110
      *     QBRSVC01    - INSERT / REWRITE                         *    00000120
      *     QBDELEXP    - DELETE                                   *    00000130
      *     QBEXPNOT    - READ ONLY                                *    00000140
      *-----------------------------------------------------------*     00000150
       01  QB-BUCKET-INSTANCE.                                          00000160
      *                             BI_ID                               00000170
           05  BI-ID                        PIC S9(9)     COMP-3.       00000180
      *                             BI_BUCKET_ID                        00000190
           05  BI-BUCKET-ID                 PIC X(64).                  00000200
      *                             BI_SERVICE_ID                       00000210
           05  BI-SERVICE-ID                PIC S9(9)     COMP-3.       00000220
      *                             BI_BUCKET_TYPE                      00000230
           05  BI-BUCKET-TYPE               PIC X(64).                  00000240
               88  BI-IS-CARRY-FORWARD-TYPE         VALUE               00000250
                                        'CARRY_FORWARD_BUCKET'.         00000260
      *                             BI_RULE                             00000270
           05  BI-RULE                      PIC X(64).                  00000280
      *                             BI_PRIORITY                         00000290
           05  BI-PRIORITY                  PIC S9(9)     COMP-3.       00000300
      *                             BI_INITIAL_BALANCE                  00000310
           05  BI-INITIAL-BALANCE           PIC S9(15)    COMP-3.       00000320
      *                             BI_CURRENT_BALANCE                  00000330
           05  BI-CURRENT-BALANCE           PIC S9(15)    COMP-3.       00000340
      *                             BI_USAGE                            00000350
           05  BI-USAGE                     PIC S9(15)    COMP-3.       00000360
      *                             BI_CARRY_FORWARD                    00000370
           05  BI-CARRY-FORWARD             PIC X(01).                  00000380
               88  BI-CF-ELIGIBLE                   VALUE 'Y'.          00000390
      *                             BI_MAX_CARRY_FORWARD                00000400
           05  BI-MAX-CARRY-FORWARD         PIC S9(15)    COMP-3.       00000410
      *                             BI_TOTAL_CARRY_FORWARD              00000420
           05  BI-TOTAL-CARRY-FORWARD       PIC S9(15)    COMP-3.       00000430
      *                             BI_CARRY_FORWARD_VALIDITY           00000440
           05  BI-CARRY-FORWARD-VALIDITY    PIC 9(05)     COMP-3.       00000450
      *                             BI_TIME_WINDOW                      00000460
           05  BI-TIME-WINDOW               PIC X(64).                  00000470
      *                             BI_CONSUMPTION_LIMIT                00000480
           05  BI-CONSUMPTION-LIMIT         PIC S9(15)    COMP-3.       00000490
      *                             BI_CONSUMPTION_LIMIT_WINDOW         00000500
           05  BI-CONSUMPTION-LIMIT-WINDOW  PIC X(30).                  00000510
      *                             BI_EXPIRATION                       00000520
           05  BI-EXPIRATION                PIC X(26).                  00000530
      *    DATE-PART / TIME-PART BREAKOUT OF BI-EXPIRATION, USED BY     00000540
      *    QBDELEXP AND QBEXPNOT WHEN COMPARING AGAINST A COMPUTED      00000550
      *    TARGET DATE WITHOUT RE-PARSING THE WHOLE TIMESTAMP.          00000560
           05  BI-EXPIRATION-PARTS REDEFINES BI-EXPIRATION.             00000570
               10  BI-EXP-YYYY              PIC 9(04).                  00000580
               10  FILLER                   PIC X(01).                  00000590
               10  BI-EXP-MM                PIC 9(02).                  00000600
               10  FILLER                   PIC X(01).                  00000610
               10  BI-EXP-DD                PIC 9(02).                  00000620
               10  FILLER                   PIC X(16).                  00000630
      *****05  FILLER                       PIC X(30).                  00000640
      *    RETIRED 2017 - FORMER BI-LEGACY-RATING-CODE, NEVER POPD      00000650
           05  FILLER                       PIC X(30).                  00000660
