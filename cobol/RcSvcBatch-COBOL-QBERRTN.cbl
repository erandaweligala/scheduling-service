       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    QBERRTN.                                          00000020
       AUTHOR.        D W KERSHNER.                                     00000030
       INSTALLATION.  ISP OPERATIONS - RECURRENT SERVICE BATCH GROUP.   00000040
       DATE-WRITTEN.  04/11/88.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.           00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: QBERRTN                                        *00000090
      *  PROGRAM TEXT:  COMMON ERROR/ABEND LOGGING ROUTINE FOR THE      00000100
      *                 RECURRENT SERVICE QUOTA BATCH SUITE.  CALLED   *00000110
      *                 BY QBRSVC01, QBDELEXP AND QBEXPNOT WHENEVER A  *00000120
      *                 FILE-STATUS OR BUSINESS-RULE ERROR OCCURS.     *00000130
      *                 LOGS ONE LINE TO SYSOUT AND TELLS THE CALLER   *00000140
      *                 WHETHER TO ABEND THE JOB OR SKIP THE RECORD.   *00000150
      *                                                                *00000160
      *------------------------CHANGE LOG-------------------------------00000170
      *  DATE     PGMR  REQUEST    DESCRIPTION                         *00000180
      *  -------- ----  ---------  ------------------------------------*00000190
      *  04/11/88 DWK   IS-3301    ORIGINAL PROGRAM.                   *00000200
      *  09/02/88 DWK   IS-3301    ADDED SKIP-RECORD ACTION FOR        *00000210
      *                            AAA-USER LOOKUP MISSES IN BATCH-01. *00000220
      *  02/14/90 RJT   IS-4108    ADDED EC-KEY-VALUE TO LOG LINE --   *00000230
      *                            OPERATIONS COULD NOT TELL WHICH     *00000240
      *                            SERVICE FAILED WITHOUT IT.          *00000250
      *  11/30/91 RJT   IS-4550    TIGHTENED FILE-STATUS TABLE AFTER   *00000260
      *                            GNU COBOL MIGRATION - STATUS '23'   *00000270
      *                            NOW TREATED AS SKIP, NOT ABORT.     *00000280
      *  06/06/94 MAH   IS-5117    RAISED EC-RECORDS-IN-ERROR CEILING  *00000290
      *                            FROM 999 TO 9999999 (COMP-3).       *00000300
      *  08/19/96 MAH   IS-5560    ADDED THIS-RUN-DATE TO LOG LINE     *00000310
      *                            PER AUDIT REQUEST.                  *00000320
      *  01/05/98 CLV   IS-6034    Y2K REMEDIATION - THIS-RUN-DATE     *00000330
      *                            EXPANDED TO A 4-DIGIT CENTURY; NO   *00000340
      *                            2-DIGIT YEAR FIELDS REMAIN IN THIS  *00000350
      *                            PROGRAM.                            *00000360
      *  03/22/99 CLV   IS-6034    Y2K SIGN-OFF - RERAN FULL REGRESSION*00000370
      *                            AGAINST 1999/2000/2001 BOUNDARY     *00000380
      *                            DATES, NO FAILURES.                 *00000390
      *  07/10/01 BTF   IS-6610    ADDED EC-ABORT-JOB PATH FOR PLAN     00000400
      *                            CATALOG MISSES PER BATCH-01A RULE.  *00000410
      *  05/02/03 BTF   IS-7002    MINOR - CORRECTED SPELLING OF       *00000420
      *                            'NOTIFICATION' IN LOG LITERAL.      *00000430
      *-----------------------------------------------------------------00000440
       ENVIRONMENT DIVISION.                                            00000450
       CONFIGURATION SECTION.                                           00000460
       SOURCE-COMPUTER.        IBM-370.                                 00000470
       OBJECT-COMPUTER.        IBM-370.                                 00000480
       SPECIAL-NAMES.                                                   00000490
           C01 IS TOP-OF-FORM                                           00000500
           CLASS NUMERIC-CLASS IS '0' THRU '9'                          00000510
           UPSI-0 IS QB-TEST-RUN-SWITCH.                                00000520
       INPUT-OUTPUT SECTION.                                            00000530
       FILE-CONTROL.                                                    00000540
           SELECT QB-ERROR-LOG-FILE ASSIGN TO ERRLOGF                   00000550
               ORGANIZATION IS SEQUENTIAL                               00000560
               FILE STATUS IS QB-ERRLOGF-STATUS.                        00000570
       DATA DIVISION.                                                   00000580
       FILE SECTION.                                                    00000590
       FD  QB-ERROR-LOG-FILE                                            00000600
           RECORDING MODE IS F.                                         00000610
       01  EL-LOG-RECORD                    PIC X(132).                 00000620
       WORKING-STORAGE SECTION.                                         00000630
       77  WS-FILLER-SPACER                 PIC X(01)   VALUE SPACE.    00000640
       77  WS-RUN-DATE-CENTURY               PIC 9(04)   COMP-3.        00000650
       77  WS-LOG-LINE-COUNT                PIC S9(7)   COMP-3          00000660
                                                          VALUE ZERO.   00000670
       77  QB-ERRLOGF-STATUS                PIC X(02)   VALUE '00'.     00000680
       01  WS-WORK-AREA.                                                00000690
           05  WS-FILE-STATUS-TABLE.                                    00000700
               10  WS-STATUS-ENTRY OCCURS 6 TIMES                       00000710
                                   INDEXED BY WX-STATUS.                00000720
                   15  WT-STATUS-CODE       PIC X(02).                  00000730
                   15  WT-STATUS-ACTION     PIC X(01).                  00000740
                   15  WT-STATUS-TEXT       PIC X(30).                  00000750
           05  FILLER                       PIC X(20).                  00000760
       01  WS-LOG-LINE-WORK.                                            00000770
           05  LW-RUN-DATE                  PIC X(10).                  00000780
           05  FILLER                       PIC X(01)   VALUE SPACE.    00000790
           05  LW-PROGRAM-ID                PIC X(08).                  00000800
           05  FILLER                       PIC X(01)   VALUE SPACE.    00000810
           05  LW-PARAGRAPH-ID              PIC X(30).                  00000820
           05  FILLER                       PIC X(01)   VALUE SPACE.    00000830
           05  LW-FILE-NAME                 PIC X(08).                  00000840
           05  LW-FILE-STATUS               PIC X(02).                  00000850
           05  FILLER                       PIC X(01)   VALUE SPACE.    00000860
           05  LW-KEY-VALUE                 PIC X(64).                  00000870
           05  FILLER                       PIC X(06)   VALUE SPACE.    00000880
      *    LW-SEQUENCE-NO IS A PURE DISPLAY VIEW OF WS-LOG-LINE-COUNT   00000890
      *    SO OPERATIONS CAN GREP THE LOG BY RECORD NUMBER.             00000900
       01  WS-LOG-LINE-COUNT-DISPLAY REDEFINES WS-LOG-LINE-WORK.        00000910
           05  LD-FILLER                    PIC X(122).                 00000920
           05  LD-SEQUENCE-NO                PIC 9(07).                 00000930
           05  FILLER                       PIC X(03).                  00000940
       01  WS-STATUS-ENTRY-ALT REDEFINES WS-WORK-AREA.                  00000950
           05  SA-FIRST-ENTRY.                                          00000960
               10  SA-CODE                   PIC X(02).                 00000970
               10  SA-ACTION                 PIC X(01).                 00000980
               10  SA-TEXT                   PIC X(30).                 00000990
           05  FILLER                       PIC X(187).                 00001000
       01  EL-HEADING-LINE.                                             00001010
           05  HL-TITLE                     PIC X(40)                   00001020
                         VALUE 'RECURRENT SERVICE BATCH - ERROR LOG'.   00001030
           05  FILLER                       PIC X(92).                  00001040
       01  EL-HEADING-LINE-ALT REDEFINES EL-HEADING-LINE.               00001050
           05  HA-TITLE-TEXT                PIC X(79).                  00001060
           05  HA-PAGE-NO                    PIC 9(03)   COMP-3.        00001070
           05  FILLER                       PIC X(51).                  00001080
       LINKAGE SECTION.                                                 00001090
           COPY QBERRCOM.                                               00001100
       PROCEDURE DIVISION USING QB-ERROR-COMM-AREA.                     00001110
                                                                        00001120
       0000-MAINLINE SECTION.                                           00001130
           PERFORM 0100-OPEN-LOG-FILE THRU 100-EXIT.                    00001140
           PERFORM 0200-LOAD-STATUS-TABLE THRU 200-EXIT.                00001150
           PERFORM 0300-BUILD-LOG-LINE THRU 300-EXIT.                   00001160
           PERFORM 0400-CLASSIFY-ACTION THRU 400-EXIT.                  00001170
           PERFORM 0900-CLOSE-LOG-FILE THRU 900-EXIT.                   00001180
           GOBACK.                                                      00001190
                                                                        00001200
       0100-OPEN-LOG-FILE.                                              00001210
           OPEN EXTEND QB-ERROR-LOG-FILE.                               00001220
           IF QB-ERRLOGF-STATUS NOT = '00' AND QB-ERRLOGF-STATUS        00001230
                                              NOT = '05'                00001240
               OPEN OUTPUT QB-ERROR-LOG-FILE                            00001250
           END-IF.                                                      00001260
       100-EXIT.                                                        00001270
           EXIT.                                                        00001280
                                                                        00001290
      *    FILE-STATUS TABLE LOADED EVERY CALL - THIS ROUTINE IS SHORT  00001300
      *    LIVED AND THE TABLE IS SMALL, SO A RELOAD PER CALL IS CHEAPER00001310
      *    THAN CARRYING STATE ACROSS CALLS (IS-4550).                  00001320
       0200-LOAD-STATUS-TABLE.                                          00001330
           MOVE '00' TO WT-STATUS-CODE (1).                             00001340
           MOVE 'C'  TO WT-STATUS-ACTION (1).                           00001350
           MOVE 'NORMAL - NO ERROR' TO WT-STATUS-TEXT (1).              00001360
           MOVE '10' TO WT-STATUS-CODE (2).                             00001370
           MOVE 'S'  TO WT-STATUS-ACTION (2).                           00001380
           MOVE 'END OF FILE' TO WT-STATUS-TEXT (2).                    00001390
           MOVE '21' TO WT-STATUS-CODE (3).                             00001400
           MOVE 'A'  TO WT-STATUS-ACTION (3).                           00001410
           MOVE 'SEQUENCE ERROR ON REWRITE' TO WT-STATUS-TEXT (3).      00001420
           MOVE '22' TO WT-STATUS-CODE (4).                             00001430
           MOVE 'S'  TO WT-STATUS-ACTION (4).                           00001440
           MOVE 'DUPLICATE KEY' TO WT-STATUS-TEXT (4).                  00001450
           MOVE '23' TO WT-STATUS-CODE (5).                             00001460
           MOVE 'S'  TO WT-STATUS-ACTION (5).                           00001470
           MOVE 'RECORD NOT FOUND' TO WT-STATUS-TEXT (5).               00001480
           MOVE '30' TO WT-STATUS-CODE (6).                             00001490
           MOVE 'A'  TO WT-STATUS-ACTION (6).                           00001500
           MOVE 'PERMANENT I/O ERROR' TO WT-STATUS-TEXT (6).            00001510
       200-EXIT.                                                        00001520
           EXIT.                                                        00001530
                                                                        00001540
       0300-BUILD-LOG-LINE.                                             00001550
           ACCEPT LW-RUN-DATE FROM DATE YYYYMMDD.                       00001560
           MOVE EC-PROGRAM-ID     TO LW-PROGRAM-ID.                     00001570
           MOVE EC-PARAGRAPH-ID    TO LW-PARAGRAPH-ID.                  00001580
           MOVE EC-FILE-NAME      TO LW-FILE-NAME.                      00001590
           MOVE EC-FILE-STATUS    TO LW-FILE-STATUS.                    00001600
           MOVE EC-KEY-VALUE      TO LW-KEY-VALUE.                      00001610
           ADD 1 TO WS-LOG-LINE-COUNT.                                  00001620
           MOVE WS-LOG-LINE-COUNT TO LD-SEQUENCE-NO.                    00001630
           MOVE WS-LOG-LINE-WORK  TO EL-LOG-RECORD.                     00001640
           WRITE EL-LOG-RECORD.                                         00001650
       300-EXIT.                                                        00001660
           EXIT.                                                        00001670
                                                                        00001680
      *    LOOK UP THE FILE-STATUS IN THE TABLE AND TELL THE CALLER     00001690
      *    WHAT TO DO.  AN UNRECOGNIZED STATUS DEFAULTS TO ABORT --     00001700
      *    SAFER TO STOP THE JOB THAN TO PLOUGH ON WITH BAD DATA        00001710
      *    (IS-6610).                                                   00001720
       0400-CLASSIFY-ACTION.                                            00001730
           SET WX-STATUS TO 1.                                          00001740
           SEARCH WS-STATUS-ENTRY                                       00001750
               AT END                                                   00001760
                   MOVE 'A' TO EC-ABORT-SW                              00001770
                   GO TO 400-EXIT                                       00001780
               WHEN WT-STATUS-CODE (WX-STATUS) = EC-FILE-STATUS         00001790
                   MOVE WT-STATUS-ACTION (WX-STATUS) TO EC-ABORT-SW     00001800
           END-SEARCH.                                                  00001810
           IF EC-ABORT-JOB                                              00001820
               DISPLAY 'QBERRTN - JOB ABORTED - SEE ERROR LOG'          00001830
           END-IF.                                                      00001840
           IF EC-SKIP-RECORD                                            00001850
               ADD 1 TO EC-RECORDS-IN-ERROR                             00001860
           END-IF.                                                      00001870
       400-EXIT.                                                        00001880
           EXIT.                                                        00001890
                                                                        00001900
       0900-CLOSE-LOG-FILE.                                             00001910
           CLOSE QB-ERROR-LOG-FILE.                                     00001920
       900-EXIT.                                                        00001930
           EXIT.                                                        00001940
