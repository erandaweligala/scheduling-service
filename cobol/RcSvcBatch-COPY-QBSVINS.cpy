      *-----------------------------------------------------------*     00000010
      *                                                           *     00000020
      *   COPYBOOK TITLE: QBSVINS                                 *     00000030
      *   COPYBOOK TEXT:  SERVICE INSTANCE RECORD LAYOUT           *    00000040
      *                                                           *     00000050
      *   ONE ROW PER SUBSCRIBER SERVICE SUBSCRIPTION (A PLAN     *     00000060
      *   A SUBSCRIBER IS CURRENTLY RUNNING).  REACTIVATION OF    *     00000070
      *   THE RECURRING BILLING CYCLE FOR THIS ROW IS DRIVEN BY   *     00000080
      *   SI-NEXT-CYCLE-START-DATE -- SEE QBRSVC01.               *     00000090
      *                                                           *     00000100
      *-------------------MODULES THAT USE THIS RECORD------------*     00000110
      *     QBRSVC01    - READS, UPDATES AND REWRITES THIS RECORD *     00000120
      *     QBEXPNOT    - READS THIS RECORD (PLAN NAME LOOKUP)    *     00000130
      *-----------------------------------------------------------*     00000140
       01  QB-SERVICE-INSTANCE.                                         00000150
      *                             SI_ID                               00000160
           05  SI-ID                        PIC S9(9)     COMP-3.       00000170
      *                             SI_PLAN_ID                          00000180
           05  SI-PLAN-ID                   PIC X(64).                  00000190
      *                             SI_PLAN_NAME                        00000200
           05  SI-PLAN-NAME                 PIC X(64).                  00000210
      *                             SI_PLAN_TYPE                        00000220
           05  SI-PLAN-TYPE                 PIC X(64).                  00000230
      *                             SI_RECURRING_FLAG                   00000240
           05  SI-RECURRING-FLAG            PIC X(01).                  00000250
               88  SI-IS-RECURRING                 VALUE 'Y'.           00000260
               88  SI-NOT-RECURRING                VALUE 'N'.           00000270
      *                             SI_USERNAME                         00000280
           05  SI-USERNAME                  PIC X(64).                  00000290
      *                             SI_CYCLE_START_DATE                 00000300
           05  SI-CYCLE-START-DATE          PIC X(26).                  00000310
      *                             SI_CYCLE_END_DATE                   00000320
           05  SI-CYCLE-END-DATE            PIC X(26).                  00000330
      *                             SI_NEXT_CYCLE_START_DATE            00000340
           05  SI-NEXT-CYCLE-START-DATE     PIC X(26).                  00000350
      *                             SI_SERVICE_START_DATE               00000360
           05  SI-SERVICE-START-DATE        PIC X(26).                  00000370
      *                             SI_EXPIRY_DATE                      00000380
           05  SI-EXPIRY-DATE               PIC X(26).                  00000390
      *                             SI_STATUS                           00000400
           05  SI-STATUS                    PIC X(64).                  00000410
      *                             SI_REQUEST_ID                       00000420
           05  SI-REQUEST-ID                PIC X(64).                  00000430
      *                             SI_IS_GROUP                         00000440
           05  SI-IS-GROUP                  PIC X(01).                  00000450
               88  SI-IS-A-GROUP-SVC               VALUE 'Y'.           00000460
      *****05  FILLER                       PIC X(40).                  00000470
      *    RETIRED 2009 - FORMER SI-RATING-PLAN-CODE, NEVER USED        00000480
           05  FILLER                       PIC X(40).                  00000490
