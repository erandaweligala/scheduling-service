      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBBKCAT                                 *     00000020
      *   COPYBOOK TEXT:  BUCKET TYPE CATALOG - TABLE COPYBOOK     *    00000030
      *                                                           *     00000040
      *   STATIC CATALOG OF QUOTA BUCKET TYPES (DATA, VOICE,      *     00000050
      *   CARRY_FORWARD_BUCKET, ...).  KEY IS BK-BUCKET-ID.        *    00000060
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000070
      *     QBRSVC01    - SEARCH ALL BY BK-BUCKET-ID, MANDATORY   *     00000080
      *-----------------------------------------------------------*     00000090
       01  QB-BUCKET.                                                   00000100
      *                             BK_BUCKET_ID                        00000110
           05  BK-BUCKET-ID                 PIC X(64).                  00000120
      *                             BK_BUCKET_NAME                      00000130
           05  BK-BUCKET-NAME               PIC X(64).                  00000140
      *                             BK_BUCKET_TYPE                      00000150
           05  BK-BUCKET-TYPE               PIC X(64).                  00000160
      *                             BK_QOS_ID                           00000170
           05  BK-QOS-ID                    PIC S9(9)     COMP-3.       00000180
      *                             BK_PRIORITY                         00000190
           05  BK-PRIORITY                  PIC S9(9)     COMP-3.       00000200
      *                             BK_TIME_WINDOW                      00000210
           05  BK-TIME-WINDOW               PIC X(30).                  00000220
           05  FILLER                       PIC X(20).                  00000230
      *                                                                 00000240
       01  WT-CNTLBKCAT.                                                00000250
           05  WT-BKCAT-NAME            PIC X(08) VALUE 'QBBKCAT '.     00000260
           05  WT-BKCAT-TABLE-MAX       PIC S9(4) COMP VALUE +500.      00000270
           05  WT-BKCAT-TABLE-COUNT     PIC S9(4) COMP VALUE ZERO.      00000280
       01  QB-BUCKET-TABLE.                                             00000290
           05  QB-BKCAT-ENTRY OCCURS 1 TO 500 TIMES                     00000300
                   DEPENDING ON WT-BKCAT-TABLE-COUNT                    00000310
                   ASCENDING KEY IS QBT-BKCAT-BUCKET-ID                 00000320
                   INDEXED BY QBX-BKCAT.                                00000330
               10  QBT-BKCAT-BUCKET-ID           PIC X(64).             00000340
               10  QBT-BKCAT-BUCKET-NAME         PIC X(64).             00000350
               10  QBT-BKCAT-BUCKET-TYPE         PIC X(64).             00000360
               10  QBT-BKCAT-QOS-ID              PIC S9(9)  COMP-3.     00000370
               10  QBT-BKCAT-PRIORITY            PIC S9(9)  COMP-3.     00000380
               10  QBT-BKCAT-TIME-WINDOW         PIC X(30).             00000390
