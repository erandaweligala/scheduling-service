      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBCHTPL                                 *     00000020
      *   COPYBOOK TEXT:  EXPIRY NOTIFICATION TEMPLATE TABLE        *   00000030
      *                                                           *     00000040
      *   ROWS WITH CT-MESSAGE-TYPE = 'EXPIRE' ARE THE ONLY ONES   *    00000050
      *   LOADED FOR THIS BATCH; THE TABLE IS KEPT IN ASCENDING    *    00000060
      *   CT-DAYS-TO-EXPIRE ORDER SO QBEXPNOT CAN WALK IT IN       *    00000070
      *   LEAD-TIME ORDER WITHOUT A SEPARATE SORT STEP.            *    00000080
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000090
      *     QBEXPNOT    - WALKED IN LOAD ORDER (ASCENDING DAYS)    *    00000100
      *-----------------------------------------------------------*     00000110
       01  QB-CHILD-TEMPLATE.                                           00000120
      *                             CT_ID                               00000130
           05  CT-ID                        PIC S9(9)     COMP-3.       00000140
      *                             CT_DAYS_TO_EXPIRE                   00000150
           05  CT-DAYS-TO-EXPIRE            PIC 9(05)     COMP-3.       00000160
               88  CT-DAYS-NOT-SET                   VALUE ZERO.        00000170
      *                             CT_MESSAGE_CONTENT                  00000180
           05  CT-MESSAGE-CONTENT           PIC X(2000).                00000190
      *                             CT_MESSAGE_TYPE                     00000200
           05  CT-MESSAGE-TYPE              PIC X(20).                  00000210
               88  CT-IS-EXPIRE-TEMPLATE             VALUE 'EXPIRE'.    00000220
      *                             CT_QUOTA_PERCENTAGE                 00000230
           05  CT-QUOTA-PERCENTAGE          PIC 9(03)     COMP-3.       00000240
      *                             CT_SUPER_TEMPLATE_ID                00000250
           05  CT-SUPER-TEMPLATE-ID         PIC S9(9)     COMP-3.       00000260
           05  FILLER                       PIC X(20).                  00000270
      *                                                                 00000280
       01  WT-CNTLCHTP.                                                 00000290
           05  WT-CHTP-NAME             PIC X(08) VALUE 'QBCHTPL '.     00000300
           05  WT-CHTP-TABLE-MAX        PIC S9(4) COMP VALUE +200.      00000310
           05  WT-CHTP-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.      00000320
       01  QB-CHILD-TEMPLATE-TABLE.                                     00000330
           05  QB-CHTP-ENTRY OCCURS 1 TO 200 TIMES                      00000340
                   DEPENDING ON WT-CHTP-TABLE-COUNT                     00000350
                   INDEXED BY QBX-CHTP.                                 00000360
               10  QBT-CHTP-ID                   PIC S9(9)  COMP-3.     00000370
               10  QBT-CHTP-DAYS-TO-EXPIRE        PIC 9(05)  COMP-3.    00000380
               10  QBT-CHTP-MESSAGE-CONTENT       PIC X(2000).          00000390
