      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBQOS                                   *     00000020
      *   COPYBOOK TEXT:  QOS PROFILE CATALOG - TABLE COPYBOOK     *    00000030
      *                                                           *     00000040
      *   KEY IS QP-ID (NUMERIC SURROGATE).  QP-BNG-CODE IS THE    *    00000050
      *   RULE/POLICY CODE APPLIED AT THE NETWORK ELEMENT AND IS   *    00000060
      *   COPIED ONTO EVERY BUCKET INSTANCE PROVISIONED AGAINST    *    00000070
      *   THE OWNING BUCKET.                                      *     00000080
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000090
      *     QBRSVC01    - SEARCH ALL BY QP-ID, MANDATORY          *     00000100
      *-----------------------------------------------------------*     00000110
       01  QB-QOS-PROFILE.                                              00000120
      *                             QP_ID                               00000130
           05  QP-ID                        PIC S9(9)     COMP-3.       00000140
      *                             QP_BNG_CODE                         00000150
           05  QP-BNG-CODE                  PIC X(255).                 00000160
      *                             QP_QOS_PROFILE_NAME                 00000170
           05  QP-QOS-PROFILE-NAME          PIC X(255).                 00000180
      *                             QP_UPLINK_SPEED                     00000190
           05  QP-UPLINK-SPEED              PIC X(255).                 00000200
      *                             QP_DOWNLINK_SPEED                   00000210
           05  QP-DOWNLINK-SPEED            PIC X(255).                 00000220
      *                             QP_IS_DEFAULT                       00000230
           05  QP-IS-DEFAULT                PIC X(01).                  00000240
               88  QP-DEFAULT-PROFILE               VALUE 'Y'.          00000250
           05  FILLER                       PIC X(20).                  00000260
      *                                                                 00000270
       01  WT-CNTLQOS.                                                  00000280
           05  WT-QOS-NAME              PIC X(08) VALUE 'QBQOS   '.     00000290
           05  WT-QOS-TABLE-MAX         PIC S9(4) COMP VALUE +500.      00000300
           05  WT-QOS-TABLE-COUNT       PIC S9(4) COMP VALUE ZERO.      00000310
       01  QB-QOS-PROFILE-TABLE.                                        00000320
           05  QB-QOS-ENTRY OCCURS 1 TO 500 TIMES                       00000330
                   DEPENDING ON WT-QOS-TABLE-COUNT                      00000340
                   ASCENDING KEY IS QBT-QOS-ID                          00000350
                   INDEXED BY QBX-QOS.                                  00000360
               10  QBT-QOS-ID                    PIC S9(9)  COMP-3.     00000370
               10  QBT-QOS-BNG-CODE              PIC X(255).            00000380
