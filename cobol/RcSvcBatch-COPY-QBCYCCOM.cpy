      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBCYCCOM                                *     00000020
      *   COPYBOOK TEXT:  CYCLE-DATE LINKAGE PARAMETER BLOCK       *    00000030
      *                                                           *     00000040
      *   PASSED BY QBRSVC01 TO QBCYCDT ON EACH CALL.  QBCYCDT    *     00000050
      *   DERIVES THE NEW CYCLE-END AND NEXT-CYCLE-START DATES     *    00000060
      *   FROM THE PLAN'S BILLING/RECURRING-PERIOD SETTINGS AND    *    00000070
      *   HANDS THEM BACK IN THE SAME BLOCK.                      *     00000080
      *-------------------MODULES THAT USE THIS RECORD------------*     00000090
      *     QBRSVC01    - BUILDS REQUEST, CALLS QBCYCDT            *    00000100
      *     QBCYCDT     - RECEIVES REQUEST, RETURNS RESULT         *    00000110
      *-----------------------------------------------------------*     00000120
       01  QB-CYCLE-COMM-AREA.                                          00000130
           05  CC-BILLING-TYPE              PIC X(10).                  00000140
               88  CC-BILLING-DAILY                 VALUE '1'.          00000150
               88  CC-BILLING-CALENDAR-MONTH        VALUE '2'.          00000160
           05  CC-RECURRING-PERIOD          PIC X(64).                  00000170
           05  CC-CURRENT-CYCLE-START       PIC X(26).                  00000180
           05  CC-VALIDITY-DAYS             PIC 9(05)   COMP-3.         00000190
           05  CC-NEW-CYCLE-END             PIC X(26).                  00000200
           05  CC-NEW-NEXT-CYCLE-START      PIC X(26).                  00000210
           05  CC-PLAN-RECURRING-FLAG        PIC X(01).                 00000215
               88  QB-NEXT-CYCLE-RECURRING          VALUE 'Y'.          00000216
           05  CC-EXPIRY-DATE               PIC X(26).                  00000217
           05  CC-RETURN-CODE               PIC S9(4)   COMP.           00000220
               88  CC-RC-NORMAL                      VALUE ZERO.        00000230
               88  CC-RC-BAD-PERIOD                  VALUE +4.          00000240
           05  FILLER                       PIC X(20).                  00000250
