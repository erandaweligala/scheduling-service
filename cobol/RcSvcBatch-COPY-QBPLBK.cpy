      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBPLBK                                  *     00000020
      *   COPYBOOK TEXT:  PLAN-TO-BUCKET QUOTA TEMPLATE             *   00000030
      *                                                           *     00000040
      *   ONE ROW PER BUCKET A GIVEN PLAN GRANTS.  KEY IS NOT      *    00000050
      *   UNIQUE -- SEVERAL ROWS SHARE THE SAME PB-PLAN-ID, SO     *    00000060
      *   THE IN-MEMORY TABLE IS WALKED LINEARLY PER PLAN RATHER   *    00000070
      *   THAN SEARCH-ALL'D.                                      *     00000080
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000090
      *     QBRSVC01    - WALKED PER SI-PLAN-ID DURING PROVISION   *    00000100
      *-----------------------------------------------------------*     00000110
       01  QB-PLAN-TO-BUCKET.                                           00000120
      *                             PB_ID                               00000130
           05  PB-ID                        PIC S9(9)     COMP-3.       00000140
      *                             PB_PLAN_ID                          00000150
           05  PB-PLAN-ID                   PIC X(64).                  00000160
      *                             PB_BUCKET_ID                        00000170
           05  PB-BUCKET-ID                 PIC X(64).                  00000180
      *                             PB_INITIAL_QUOTA                    00000190
           05  PB-INITIAL-QUOTA             PIC S9(15)    COMP-3.       00000200
      *                             PB_CARRY_FORWARD                    00000210
           05  PB-CARRY-FORWARD             PIC X(01).                  00000220
               88  PB-CF-ELIGIBLE                   VALUE 'Y'.          00000230
      *                             PB_MAX_CARRY_FORWARD                00000240
           05  PB-MAX-CARRY-FORWARD         PIC S9(15)    COMP-3.       00000250
      *                             PB_TOTAL_CARRY_FORWARD              00000260
           05  PB-TOTAL-CARRY-FORWARD       PIC S9(15)    COMP-3.       00000270
      *                             PB_CARRY_FORWARD_VALIDITY           00000280
           05  PB-CARRY-FORWARD-VALIDITY    PIC 9(05)     COMP-3.       00000290
      *                             PB_CONSUMPTION_LIMIT                00000300
           05  PB-CONSUMPTION-LIMIT         PIC S9(15)    COMP-3.       00000310
      *                             PB_CONSUMPTION_LIMIT_WINDOW         00000320
           05  PB-CONSUMPTION-LIMIT-WINDOW  PIC X(30).                  00000330
           05  FILLER                       PIC X(20).                  00000340
      *                                                                 00000350
       01  WT-CNTLPLBK.                                                 00000360
           05  WT-PLBK-NAME             PIC X(08) VALUE 'QBPLBK  '.     00000370
           05  WT-PLBK-TABLE-MAX        PIC S9(4) COMP VALUE +4000.     00000380
           05  WT-PLBK-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.      00000390
       01  QB-PLAN-TO-BUCKET-TABLE.                                     00000400
           05  QB-PLBK-ENTRY OCCURS 1 TO 4000 TIMES                     00000410
                   DEPENDING ON WT-PLBK-TABLE-COUNT                     00000420
                   ASCENDING KEY IS QBT-PLBK-PLAN-ID                    00000430
                   INDEXED BY QBX-PLBK.                                 00000440
               10  QBT-PLBK-PLAN-ID              PIC X(64).             00000450
               10  QBT-PLBK-BUCKET-ID            PIC X(64).             00000460
               10  QBT-PLBK-INITIAL-QUOTA        PIC S9(15) COMP-3.     00000470
               10  QBT-PLBK-CARRY-FORWARD        PIC X(01).             00000480
               10  QBT-PLBK-MAX-CARRY-FORWARD                           00000490
                                             PIC S9(15) COMP-3.         00000491
               10  QBT-PLBK-TOTAL-CARRY-FORWARD                         00000500
                                             PIC S9(15) COMP-3.         00000501
               10  QBT-PLBK-CARRY-FORWARD-VALIDITY                      00000510
                                             PIC 9(05)  COMP-3.         00000511
               10  QBT-PLBK-CONSUMPTION-LIMIT                           00000520
                                             PIC S9(15) COMP-3.         00000521
               10  QBT-PLBK-CONSUMPTION-LIMIT-WINDOW                    00000530
                                             PIC X(30).                 00000531
