       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    QBEXPNOT.                                         00000020
       AUTHOR.        R J TUBBS.                                        00000030
       INSTALLATION.  ISP OPERATIONS - RECURRENT SERVICE BATCH GROUP.   00000040
       DATE-WRITTEN.  07/14/89.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.           00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: QBEXPNOT                                       *00000090
      *  PROGRAM TEXT:  NIGHTLY QUOTA-EXPIRY NOTIFICATION RUN.  FOR    *00000100
      *                 EACH "EXPIRE" CHILD-TEMPLATE ROW, FINDS EVERY  *00000110
      *                 BUCKET INSTANCE EXPIRING ON THE TEMPLATE'S     *00000120
      *                 LEAD-TIME WINDOW AND WRITES ONE RENDERED       *00000130
      *                 NOTIFICATION RECORD PER BUCKET.                *00000140
      *                                                                *00000150
      *------------------------CHANGE LOG-------------------------------00000160
      *  DATE     PGMR  REQUEST    DESCRIPTION                         *00000170
      *  -------- ----  ---------  ------------------------------------*00000180
      *  07/14/89 RJT   IS-3477    ORIGINAL PROGRAM.                   *00000190
      *  11/30/91 RJT   IS-4550    TEMPLATE AND BUCKET LOOKUPS MOVED   *00000200
      *                            TO OCCURS/SEARCH ALL TABLES AFTER   *00000210
      *                            GNU COBOL MIGRATION (NO ISAM).      *00000220
      *  06/06/94 MAH   IS-5117    WIDENED ALL COUNTERS TO COMP-3       00000230
      *                            9(07) - VOLUME HAD OUTGROWN COMP.   *00000240
      *  08/19/96 MAH   IS-5560    ADDED GRAND-TOTAL SUMMARY LINE.      00000250
      *  01/05/98 CLV   IS-6034    Y2K REMEDIATION - TARGET-DATE MATH   00000260
      *                            NOW CARRIES A FULL 4-DIGIT YEAR.     00000270
      *  03/22/99 CLV   IS-6034    Y2K SIGN-OFF - RERAN AGAINST         00000280
      *                            1999/2000 BOUNDARY, CLEAN.          *00000290
      *  07/10/01 BTF   IS-6610    CORRECTED SPELLING OF 'NOTIFICATION'*00000300
      *                            IN THE END-OF-JOB MESSAGE.          *00000310
      *  05/02/03 BTF   IS-7002    FALLBACK MESSAGE TEXT NOW MATCHES    00000320
      *                            THE WORDING THE HELP DESK USES.     *00000330
      *  02/11/04 BTF   IS-7145    REPLACED THE LEAP-YEAR MOD TEST     *00000340
      *                            WITH DIVIDE/REMAINDER - SHOP STD    *00000350
      *                            DOES NOT USE FUNCTION SYNTAX.  ALSO *00000360
      *                            DROPPED A REDUNDANT CLOSE OF        *00000370
      *                            SVCINST (ALREADY CLOSED IN 0155).   *00000380
      *  09/14/04 BTF   IS-7146    CHTMPL IS NOW LOADED INTO A FILTERED*00000390
      *                            TABLE (MESSAGE-TYPE = EXPIRE ONLY)  *00000400
      *                            INSTEAD OF READ FLAT - A TEMPLATE   *00000410
      *                            OF ANOTHER TYPE WAS SLIPPING        *00000420
      *                            THROUGH AND GENERATING BOGUS        *00000430
      *                            NOTICES.                            *00000440
      *-----------------------------------------------------------------00000450
       ENVIRONMENT DIVISION.                                            00000460
       CONFIGURATION SECTION.                                           00000470
       SOURCE-COMPUTER.        IBM-370.                                 00000480
       OBJECT-COMPUTER.        IBM-370.                                 00000490
       SPECIAL-NAMES.                                                   00000500
           C01 IS TOP-OF-FORM                                           00000510
           CLASS NUMERIC-CLASS IS '0' THRU '9'                          00000520
           UPSI-0 IS QB-TEST-RUN-SWITCH.                                00000530
       INPUT-OUTPUT SECTION.                                            00000540
       FILE-CONTROL.                                                    00000550
           SELECT CHILD-TEMPLATE-FILE ASSIGN TO CHTMPL                  00000560
               ORGANIZATION IS SEQUENTIAL                               00000570
               FILE STATUS IS WS-CHTMPL-STATUS.                         00000580
           SELECT BUCKET-INSTANCE-FILE ASSIGN TO BKTINST                00000590
               ORGANIZATION IS SEQUENTIAL                               00000600
               FILE STATUS IS WS-BKTINST-STATUS.                        00000610
           SELECT SERVICE-INSTANCE-FILE ASSIGN TO SVCINST               00000620
               ORGANIZATION IS SEQUENTIAL                               00000630
               FILE STATUS IS WS-SVCINST-STATUS.                        00000640
           SELECT BUCKET-EXPIRY-NOTIFICATION-FILE ASSIGN TO EXPNOTF     00000650
               ORGANIZATION IS SEQUENTIAL                               00000660
               FILE STATUS IS WS-EXPNOTF-STATUS.                        00000670
       DATA DIVISION.                                                   00000680
       FILE SECTION.                                                    00000690
       FD  CHILD-TEMPLATE-FILE                                          00000700
           RECORDING MODE IS F.                                         00000710
           COPY QBCHTPL.                                                00000720
       FD  BUCKET-INSTANCE-FILE                                         00000730
           RECORDING MODE IS F.                                         00000740
           COPY QBBKINS.                                                00000750
       FD  SERVICE-INSTANCE-FILE                                        00000760
           RECORDING MODE IS F.                                         00000770
           COPY QBSVINS.                                                00000780
       FD  BUCKET-EXPIRY-NOTIFICATION-FILE                              00000790
           RECORDING MODE IS F.                                         00000800
           COPY QBNOTIF.                                                00000810
       WORKING-STORAGE SECTION.                                         00000820
       77  WS-CHTMPL-STATUS                 PIC X(02)   VALUE '00'.     00000830
       77  WS-BKTINST-STATUS                PIC X(02)   VALUE '00'.     00000840
       77  WS-SVCINST-STATUS                PIC X(02)   VALUE '00'.     00000850
       77  WS-EXPNOTF-STATUS                PIC X(02)   VALUE '00'.     00000860
       77  WS-CHTMPL-EOF-SWITCH             PIC X(01)   VALUE 'N'.      00000870
           88  WS-CHTMPL-EOF                          VALUE 'Y'.        00000880
       77  WS-BKTINST-EOF-SWITCH            PIC X(01)   VALUE 'N'.      00000890
           88  WS-BKTINST-EOF                         VALUE 'Y'.        00000900
       77  WS-SI-EOF-SWITCH                 PIC X(01)   VALUE 'N'.      00000910
           88  SI-EOF                                  VALUE 'Y'.       00000920
       77  WS-SVC-FOUND-SWITCH              PIC X(01)   VALUE 'N'.      00000930
           88  QB-SERVICE-FOUND                       VALUE 'Y'.        00000940
           88  QB-SERVICE-NOT-FOUND                   VALUE 'N'.        00000950
       77  WS-SVC-PLAN-NAME                 PIC X(64).                  00000960
       77  WS-SVC-USERNAME                  PIC X(64).                  00000970
       77  WS-DAYS-DISPLAY                  PIC Z(04)9.                 00000980
       77  WS-KEY-VALUE-DISPLAY              PIC -(8)9.                 00000990
       77  WS-YEAR-QUOTIENT                  PIC 9(04)   COMP-3.        00001000
       77  WS-YEAR-REM-4                     PIC 9(02)   COMP-3.        00001010
       77  WS-YEAR-REM-100                   PIC 9(02)   COMP-3.        00001020
       77  WS-YEAR-REM-400                   PIC 9(03)   COMP-3.        00001030
       77  WS-SUBST-TOKEN                   PIC X(20).                  00001040
       77  WS-SUBST-VALUE                   PIC X(64).                  00001050
       77  WS-SUBST-VALUE-LEN                PIC S9(4)   COMP.          00001060
       77  WS-MSG-TRIM-LEN                   PIC S9(4)   COMP.          00001070
       77  WS-TRIM-IDX                       PIC S9(4)   COMP.          00001080
       77  WS-VALUE-TRIM-IDX                 PIC S9(4)   COMP.          00001090
       77  WS-DAYS-SCAN-IDX                  PIC S9(4)   COMP.          00001100
       01  WS-SPLIT-AREA.                                               00001110
           05  WS-BEFORE-TEXT               PIC X(2000).                00001120
           05  WS-AFTER-TEXT                PIC X(2000).                00001130
           05  WS-SPLIT-TALLY                PIC S9(4)   COMP.          00001140
           05  FILLER                       PIC X(04).                  00001150
       01  WS-SERVICE-LOOKUP-TABLE.                                     00001160
           05  WT-SVC-ENTRY OCCURS 1 TO 20000 TIMES                     00001170
                   DEPENDING ON WT-SVC-TABLE-COUNT                      00001180
                   INDEXED BY WX-SVC.                                   00001190
               10  QBT-SVC-SERVICE-ID       PIC S9(9)   COMP-3.         00001200
               10  QBT-SVC-PLAN-NAME        PIC X(64).                  00001210
               10  QBT-SVC-USERNAME         PIC X(64).                  00001220
       77  WT-SVC-TABLE-COUNT               PIC S9(5)   COMP            00001230
                                                          VALUE ZERO.   00001240
       77  WS-TEMPLATE-TOTAL-SENT           PIC S9(7)   COMP-3          00001250
                                                         VALUE ZERO.    00001260
       77  WS-GRAND-TOTAL-SENT              PIC S9(7)   COMP-3          00001270
                                                         VALUE ZERO.    00001280
       77  WS-SYSTEM-DATE-YYYYMMDD           PIC 9(08).                 00001290
       01  WS-TODAY-PARTS.                                              00001300
           05  WS-TODAY-YYYY                PIC 9(04)   COMP-3.         00001310
           05  WS-TODAY-MM                  PIC 9(02)   COMP-3.         00001320
           05  WS-TODAY-DD                  PIC 9(02)   COMP-3.         00001330
           05  FILLER                       PIC X(01).                  00001340
       01  WS-TODAY-PARTS-ALT REDEFINES WS-TODAY-PARTS.                 00001350
           05  TA-PACKED-BYTES              PIC X(07).                  00001360
           05  FILLER                       PIC X(01).                  00001370
       01  WS-MONTH-DAYS-TABLE.                                         00001380
           05  WT-MONTH-DAYS OCCURS 12 TIMES                            00001390
                             PIC 9(02)     COMP-3                       00001400
                             VALUE ZERO.                                00001410
       01  WS-MONTH-DAYS-ALT REDEFINES WS-MONTH-DAYS-TABLE.             00001420
           05  MA-FIRST-SIX                 PIC X(12).                  00001430
           05  FILLER                       PIC X(12).                  00001440
       01  WS-TARGET-DATE-PARTS.                                        00001450
           05  WS-TGT-YYYY                  PIC 9(04)   COMP-3.         00001460
           05  WS-TGT-MM                    PIC 9(02)   COMP-3.         00001470
           05  WS-TGT-DD                    PIC 9(02)   COMP-3.         00001480
           05  FILLER                       PIC X(01).                  00001490
       01  WS-TARGET-START                  PIC X(26).                  00001500
       01  WS-TARGET-END                    PIC X(26).                  00001510
       01  WS-RENDERED-MESSAGE               PIC X(2000).               00001520
       01  WS-FALLBACK-MESSAGE REDEFINES WS-RENDERED-MESSAGE.           00001530
           05  FM-TEXT                      PIC X(60).                  00001540
           05  FILLER                       PIC X(1940).                00001550
       01  WS-SUMMARY-LINE.                                             00001560
           05  SL-LITERAL                   PIC X(44)   VALUE           00001570
                'QBEXPNOT - GRAND TOTAL NOTIFICATIONS SENT'.            00001580
           05  SL-COUNT-DISPLAY              PIC ZZZZZZ9.               00001590
           05  FILLER                       PIC X(21).                  00001600
       LINKAGE SECTION.                                                 00001610
           COPY QBERRCOM.                                               00001620
       PROCEDURE DIVISION.                                              00001630
                                                                        00001640
       0000-MAINLINE SECTION.                                           00001650
           PERFORM 0100-OPEN-FILES THRU 100-EXIT.                       00001660
           PERFORM 0140-LOAD-TEMPLATE-TABLE THRU 140-EXIT.              00001670
           PERFORM 0150-LOAD-SERVICE-TABLE THRU 150-EXIT.               00001680
           PERFORM 0160-LOAD-MONTH-DAYS-TABLE THRU 160-EXIT.            00001690
           PERFORM 0170-COMPUTE-SYSTEM-DATE THRU 170-EXIT.              00001700
           PERFORM 0200-PROCESS-TEMPLATES THRU 200-EXIT                 00001710
               VARYING QBX-CHTP FROM 1 BY 1                             00001720
               UNTIL QBX-CHTP > WT-CHTP-TABLE-COUNT.                    00001730
           PERFORM 0700-REPORT-TOTALS THRU 700-EXIT.                    00001740
           PERFORM 0900-CLOSE-FILES THRU 900-EXIT.                      00001750
           STOP RUN.                                                    00001760
                                                                        00001770
       0100-OPEN-FILES.                                                 00001780
           OPEN INPUT  CHILD-TEMPLATE-FILE.                             00001790
           OPEN OUTPUT BUCKET-EXPIRY-NOTIFICATION-FILE.                 00001800
           IF WS-CHTMPL-STATUS NOT = '00' OR                            00001810
              WS-EXPNOTF-STATUS NOT = '00'                              00001820
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00001830
           END-IF.                                                      00001840
       100-EXIT.                                                        00001850
           EXIT.                                                        00001860
                                                                        00001870
      *    ONLY 'EXPIRE' ROWS ARE WANTED FOR THIS RUN - FILTERED HERE   00001880
      *    AT LOAD TIME RATHER THAN TESTED ON EVERY TEMPLATE BELOW.     00001890
      *    CHTMPL COMES OFF THE EXTRACT ALREADY IN ASCENDING            00001900
      *    DAYS-TO-EXPIRE ORDER (SEE JCL MEMBER QBEXPJCL STEP 010 -     00001910
      *    SORT), SO LOADING IT ROW FOR ROW PRESERVES THAT ORDER IN     00001920
      *    THE TABLE WITHOUT A SEPARATE IN-PROGRAM SORT (IS-7146 - A    00001930
      *    PRIOR DRAFT READ CHTMPL FLAT AND LET NON-EXPIRE ROWS SLIP    00001940
      *    THROUGH, GENERATING BOGUS NOTICES).                          00001950
       0140-LOAD-TEMPLATE-TABLE.                                        00001960
           MOVE ZERO TO WT-CHTP-TABLE-COUNT.                            00001970
           PERFORM 0145-READ-ONE-TEMPLATE THRU 145-EXIT                 00001980
               UNTIL WS-CHTMPL-EOF.                                     00001990
           CLOSE CHILD-TEMPLATE-FILE.                                   00002000
       140-EXIT.                                                        00002010
           EXIT.                                                        00002020
                                                                        00002030
       0145-READ-ONE-TEMPLATE.                                          00002040
           READ CHILD-TEMPLATE-FILE                                     00002050
               AT END                                                   00002060
                   MOVE 'Y' TO WS-CHTMPL-EOF-SWITCH                     00002070
                   GO TO 145-EXIT                                       00002080
           END-READ.                                                    00002090
           IF WS-CHTMPL-STATUS NOT = '00'                               00002100
               MOVE 'QBEXPNOT' TO EC-PROGRAM-ID                         00002110
               MOVE '0145-READ-ONE-TEMPLATE' TO EC-PARAGRAPH-ID         00002120
               MOVE 'CHTMPL' TO EC-FILE-NAME                            00002130
               MOVE WS-CHTMPL-STATUS TO EC-FILE-STATUS                  00002140
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00002150
               GO TO 145-EXIT                                           00002160
           END-IF.                                                      00002170
           IF CT-IS-EXPIRE-TEMPLATE                                     00002180
               ADD 1 TO WT-CHTP-TABLE-COUNT                             00002190
               SET QBX-CHTP TO WT-CHTP-TABLE-COUNT                      00002200
               MOVE CT-ID TO QBT-CHTP-ID (QBX-CHTP)                     00002210
               MOVE CT-DAYS-TO-EXPIRE TO                                00002220
                    QBT-CHTP-DAYS-TO-EXPIRE (QBX-CHTP)                  00002230
               MOVE CT-MESSAGE-CONTENT TO                               00002240
                    QBT-CHTP-MESSAGE-CONTENT (QBX-CHTP)                 00002250
           END-IF.                                                      00002260
       145-EXIT.                                                        00002270
           EXIT.                                                        00002280
                                                                        00002290
      *    SERVICE-INSTANCE-FILE IS THE SAME SEQUENTIAL MASTER BATCH-01 00002300
      *    REWRITES, BUT BATCH-03 ONLY NEEDS READ-ONLY LOOKUP BY        00002310
      *    SERVICE-ID WHILE SCANNING BUCKETS IN EXPIRATION-WINDOW       00002320
      *    ORDER, NOT SI-ID ORDER - SO IT IS LOADED INTO A TABLE HERE   00002330
      *    THE SAME WAY THE STATIC REFERENCE FILES ARE (IS-4550).       00002340
      *    SI-PLAN-NAME IS CARRIED STRAIGHT ACROSS - IT IS ALREADY      00002350
      *    DENORMALIZED ONTO THE SERVICE-INSTANCE ROW, SO THERE IS NO   00002360
      *    NEED FOR A SEPARATE PLAN-FILE LOOKUP IN THIS PROGRAM         00002370
      *    (IS-7145 - THE EARLIER DRAFT CARRIED A PLAN-FILE PASS THAT   00002380
      *    BATCH-03 NEVER ACTUALLY NEEDED).                             00002390
       0150-LOAD-SERVICE-TABLE.                                         00002400
           MOVE ZERO TO WT-SVC-TABLE-COUNT.                             00002410
           OPEN INPUT SERVICE-INSTANCE-FILE.                            00002420
           IF WS-SVCINST-STATUS NOT = '00'                              00002430
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00002440
           END-IF.                                                      00002450
           PERFORM 0155-READ-ONE-SERVICE THRU 155-EXIT                  00002460
               UNTIL SI-EOF.                                            00002470
           CLOSE SERVICE-INSTANCE-FILE.                                 00002480
       150-EXIT.                                                        00002490
           EXIT.                                                        00002500
                                                                        00002510
       0155-READ-ONE-SERVICE.                                           00002520
           READ SERVICE-INSTANCE-FILE                                   00002530
               AT END                                                   00002540
                   MOVE 'Y' TO WS-SI-EOF-SWITCH                         00002550
                   GO TO 155-EXIT                                       00002560
           END-READ.                                                    00002570
           ADD 1 TO WT-SVC-TABLE-COUNT.                                 00002580
           SET WX-SVC TO WT-SVC-TABLE-COUNT.                            00002590
           MOVE SI-ID        TO QBT-SVC-SERVICE-ID (WX-SVC).            00002600
           MOVE SI-PLAN-NAME TO QBT-SVC-PLAN-NAME (WX-SVC).             00002610
           MOVE SI-USERNAME  TO QBT-SVC-USERNAME (WX-SVC).              00002620
       155-EXIT.                                                        00002630
           EXIT.                                                        00002640
                                                                        00002650
       0160-LOAD-MONTH-DAYS-TABLE.                                      00002660
           MOVE 31 TO WT-MONTH-DAYS (1).                                00002670
           MOVE 28 TO WT-MONTH-DAYS (2).                                00002680
           MOVE 31 TO WT-MONTH-DAYS (3).                                00002690
           MOVE 30 TO WT-MONTH-DAYS (4).                                00002700
           MOVE 31 TO WT-MONTH-DAYS (5).                                00002710
           MOVE 30 TO WT-MONTH-DAYS (6).                                00002720
           MOVE 31 TO WT-MONTH-DAYS (7).                                00002730
           MOVE 31 TO WT-MONTH-DAYS (8).                                00002740
           MOVE 30 TO WT-MONTH-DAYS (9).                                00002750
           MOVE 31 TO WT-MONTH-DAYS (10).                               00002760
           MOVE 30 TO WT-MONTH-DAYS (11).                               00002770
           MOVE 31 TO WT-MONTH-DAYS (12).                               00002780
       160-EXIT.                                                        00002790
           EXIT.                                                        00002800
                                                                        00002810
       0170-COMPUTE-SYSTEM-DATE.                                        00002820
           ACCEPT WS-SYSTEM-DATE-YYYYMMDD FROM DATE YYYYMMDD.           00002830
           MOVE WS-SYSTEM-DATE-YYYYMMDD (1:4) TO WS-TODAY-YYYY.         00002840
           MOVE WS-SYSTEM-DATE-YYYYMMDD (5:2) TO WS-TODAY-MM.           00002850
           MOVE WS-SYSTEM-DATE-YYYYMMDD (7:2) TO WS-TODAY-DD.           00002860
           DIVIDE WS-TODAY-YYYY BY 4 GIVING WS-YEAR-QUOTIENT            00002870
               REMAINDER WS-YEAR-REM-4.                                 00002880
           DIVIDE WS-TODAY-YYYY BY 100 GIVING WS-YEAR-QUOTIENT          00002890
               REMAINDER WS-YEAR-REM-100.                               00002900
           DIVIDE WS-TODAY-YYYY BY 400 GIVING WS-YEAR-QUOTIENT          00002910
               REMAINDER WS-YEAR-REM-400.                               00002920
           IF WS-YEAR-REM-4 = ZERO AND                                  00002930
                  (WS-YEAR-REM-100 NOT = ZERO OR                        00002940
                   WS-YEAR-REM-400 = ZERO)                              00002950
               MOVE 29 TO WT-MONTH-DAYS (2)                             00002960
           END-IF.                                                      00002970
       170-EXIT.                                                        00002980
           EXIT.                                                        00002990
                                                                        00003000
      *    WALKS THE FILTERED IN-MEMORY TABLE BUILT BY                  00003010
      *    0140-LOAD-TEMPLATE-TABLE - ONE PASS, ASCENDING               00003020
      *    DAYS-TO-EXPIRE ORDER, NO RE-READ OF CHTMPL (IS-7146).        00003030
      *    THE CURRENT ENTRY IS COPIED BACK INTO THE FD RECORD SO       00003040
      *    THE REST OF THIS PROGRAM CAN GO ON REFERRING TO CT-ID /      00003050
      *    CT-MESSAGE-CONTENT / CT-MESSAGE-TYPE / CT-DAYS-TO-EXPIRE     00003060
      *    JUST AS IT DID WHEN THEY CAME STRAIGHT OFF A READ.           00003070
      *    BKTINST IS RE-OPENED FOR EVERY TEMPLATE - EACH TEMPLATE'S    00003080
      *    EXPIRATION WINDOW IS DIFFERENT, SO THE WHOLE FILE HAS TO     00003090
      *    BE WALKED AGAIN FROM THE TOP EACH TIME.  COBOL HAS NO        00003100
      *    REWIND VERB; CLOSE/OPEN IS THE STANDARD WAY AROUND THAT      00003110
      *    (IS-7146 - A PRIOR DRAFT OPENED BKTINST ONCE FOR THE WHOLE   00003120
      *    JOB, SO EVERY TEMPLATE AFTER THE FIRST SAW IT ALREADY AT     00003130
      *    END-OF-FILE AND SENT NOTHING).                               00003140
       0200-PROCESS-TEMPLATES.                                          00003150
           MOVE QBT-CHTP-ID (QBX-CHTP) TO CT-ID.                        00003160
           MOVE QBT-CHTP-DAYS-TO-EXPIRE (QBX-CHTP)                      00003170
                                       TO CT-DAYS-TO-EXPIRE.            00003180
           MOVE QBT-CHTP-MESSAGE-CONTENT (QBX-CHTP)                     00003190
                                       TO CT-MESSAGE-CONTENT.           00003200
           MOVE 'EXPIRE' TO CT-MESSAGE-TYPE.                            00003210
           IF CT-DAYS-NOT-SET                                           00003220
               GO TO 200-EXIT                                           00003230
           END-IF.                                                      00003240
           PERFORM 0250-COMPUTE-TARGET-WINDOW THRU 250-EXIT.            00003250
           MOVE ZERO TO WS-TEMPLATE-TOTAL-SENT.                         00003260
           MOVE 'N' TO WS-BKTINST-EOF-SWITCH.                           00003270
           OPEN INPUT BUCKET-INSTANCE-FILE.                             00003280
           IF WS-BKTINST-STATUS NOT = '00'                              00003290
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00003300
           END-IF.                                                      00003310
           PERFORM 0300-SCAN-BUCKETS-FOR-TEMPLATE THRU 300-EXIT         00003320
               UNTIL WS-BKTINST-EOF.                                    00003330
           CLOSE BUCKET-INSTANCE-FILE.                                  00003340
           ADD WS-TEMPLATE-TOTAL-SENT TO WS-GRAND-TOTAL-SENT.           00003350
           DISPLAY 'QBEXPNOT - TEMPLATE ' CT-ID                         00003360
                   ' SENT ' WS-TEMPLATE-TOTAL-SENT.                     00003370
       200-EXIT.                                                        00003380
           EXIT.                                                        00003390
                                                                        00003400
      *    TARGET-DATE = TODAY + DAYS-TO-EXPIRE.  TARGET-START/-END     00003410
      *    BRACKET THE FULL CALENDAR DAY - NO TIME-OF-DAY COMPONENT     00003420
      *    IS COMPARED, ONLY THE DATE PART OF BI-EXPIRATION.            00003430
       0250-COMPUTE-TARGET-WINDOW.                                      00003440
           MOVE WS-TODAY-YYYY TO WS-TGT-YYYY.                           00003450
           MOVE WS-TODAY-MM   TO WS-TGT-MM.                             00003460
           COMPUTE WS-TGT-DD = WS-TODAY-DD + CT-DAYS-TO-EXPIRE.         00003470
           PERFORM 0260-NORMALIZE-TARGET-DATE THRU 260-EXIT.            00003480
           MOVE WS-TGT-YYYY TO WS-TARGET-START (1:4).                   00003490
           MOVE '-' TO WS-TARGET-START (5:1).                           00003500
           MOVE WS-TGT-MM TO WS-TARGET-START (6:2).                     00003510
           MOVE '-' TO WS-TARGET-START (8:1).                           00003520
           MOVE WS-TGT-DD TO WS-TARGET-START (9:2).                     00003530
           MOVE ' 00:00:00.000000' TO WS-TARGET-START (11:16).          00003540
           MOVE WS-TARGET-START TO WS-TARGET-END.                       00003550
           ADD 1 TO WS-TGT-DD.                                          00003560
           PERFORM 0260-NORMALIZE-TARGET-DATE THRU 260-EXIT.            00003570
           MOVE WS-TGT-YYYY TO WS-TARGET-END (1:4).                     00003580
           MOVE '-' TO WS-TARGET-END (5:1).                             00003590
           MOVE WS-TGT-MM TO WS-TARGET-END (6:2).                       00003600
           MOVE '-' TO WS-TARGET-END (8:1).                             00003610
           MOVE WS-TGT-DD TO WS-TARGET-END (9:2).                       00003620
       250-EXIT.                                                        00003630
           EXIT.                                                        00003640
                                                                        00003650
       0260-NORMALIZE-TARGET-DATE.                                      00003660
           IF WS-TGT-DD > WT-MONTH-DAYS (WS-TGT-MM)                     00003670
               SUBTRACT WT-MONTH-DAYS (WS-TGT-MM) FROM WS-TGT-DD        00003680
               ADD 1 TO WS-TGT-MM                                       00003690
               IF WS-TGT-MM > 12                                        00003700
                   MOVE 1 TO WS-TGT-MM                                  00003710
                   ADD 1 TO WS-TGT-YYYY                                 00003720
               END-IF                                                   00003730
           END-IF.                                                      00003740
       260-EXIT.                                                        00003750
           EXIT.                                                        00003760
                                                                        00003770
       0300-SCAN-BUCKETS-FOR-TEMPLATE.                                  00003780
           READ BUCKET-INSTANCE-FILE                                    00003790
               AT END                                                   00003800
                   MOVE 'Y' TO WS-BKTINST-EOF-SWITCH                    00003810
                   GO TO 300-EXIT                                       00003820
           END-READ.                                                    00003830
           IF WS-BKTINST-STATUS NOT = '00'                              00003840
               MOVE 'QBEXPNOT' TO EC-PROGRAM-ID                         00003850
               MOVE '0300-SCAN-BUCKETS-FOR-TEMPLATE'                    00003860
                                           TO EC-PARAGRAPH-ID           00003870
               MOVE 'BKTINST' TO EC-FILE-NAME                           00003880
               MOVE WS-BKTINST-STATUS TO EC-FILE-STATUS                 00003890
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00003900
               GO TO 300-EXIT                                           00003910
           END-IF.                                                      00003920
           IF BI-EXPIRATION (1:10) >= WS-TARGET-START (1:10) AND        00003930
              BI-EXPIRATION (1:10) <  WS-TARGET-END (1:10)              00003940
               PERFORM 0500-RENDER-MESSAGE THRU 500-EXIT                00003950
           END-IF.                                                      00003960
       300-EXIT.                                                        00003970
           EXIT.                                                        00003980
                                                                        00003990
      *    A BUCKET WHOSE SERVICE-ID DOES NOT RESOLVE IS LOGGED AND     00004000
      *    SKIPPED - NOT AN ABORT (PER THE ORIGINAL SERVICE'S CATCH     00004010
      *    BLOCK, TRANSLATED HERE AS A SIMPLE READ-AND-TEST).           00004020
       0500-RENDER-MESSAGE.                                             00004030
           PERFORM 0520-FIND-SERVICE-INSTANCE THRU 520-EXIT.            00004040
           IF QB-SERVICE-NOT-FOUND                                      00004050
               MOVE 'QBEXPNOT' TO EC-PROGRAM-ID                         00004060
               MOVE '0500-RENDER-MESSAGE' TO EC-PARAGRAPH-ID            00004070
               MOVE 'SVCINST' TO EC-FILE-NAME                           00004080
               MOVE '23' TO EC-FILE-STATUS                              00004090
               MOVE BI-SERVICE-ID TO WS-KEY-VALUE-DISPLAY               00004100
               MOVE WS-KEY-VALUE-DISPLAY TO EC-KEY-VALUE (1:13)         00004110
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00004120
               GO TO 500-EXIT                                           00004130
           END-IF.                                                      00004140
           IF CT-MESSAGE-CONTENT = SPACES                               00004150
               MOVE 'Your plan will expire soon. Please renew to '      00004160
                    TO FM-TEXT                                          00004170
               MOVE FM-TEXT TO WS-RENDERED-MESSAGE (1:60)               00004180
               MOVE 'continue services.' TO                             00004190
                    WS-RENDERED-MESSAGE (61:19)                         00004200
           ELSE                                                         00004210
               MOVE CT-MESSAGE-CONTENT TO WS-RENDERED-MESSAGE           00004220
               PERFORM 0550-SUBSTITUTE-PLACEHOLDERS THRU 550-EXIT       00004230
           END-IF.                                                      00004240
           PERFORM 0600-WRITE-NOTIFICATION THRU 600-EXIT.               00004250
           ADD 1 TO WS-TEMPLATE-TOTAL-SENT.                             00004260
       500-EXIT.                                                        00004270
           EXIT.                                                        00004280
                                                                        00004290
      *    SERVICE-INSTANCE-FILE IS A SEQUENTIAL MASTER, BUT A GIVEN    00004300
      *    BUCKET'S SERVICE-ID MAY APPEAR OUT OF ORDER RELATIVE TO      00004310
      *    THIS PROGRAM'S BUCKET SCAN, SO IT IS RELOADED INTO A         00004320
      *    ONE-SHOT TABLE AT JOB START THE SAME AS THE OTHER            00004330
      *    REFERENCE FILES RATHER THAN READ SEQUENTIALLY HERE.          00004340
       0520-FIND-SERVICE-INSTANCE.                                      00004350
           MOVE 'N' TO WS-SVC-FOUND-SWITCH.                             00004360
           SET WX-SVC TO 1.                                             00004370
           SEARCH WT-SVC-ENTRY                                          00004380
               AT END                                                   00004390
                   MOVE 'N' TO WS-SVC-FOUND-SWITCH                      00004400
               WHEN QBT-SVC-SERVICE-ID (WX-SVC) = BI-SERVICE-ID         00004410
                   MOVE 'Y' TO WS-SVC-FOUND-SWITCH                      00004420
                   MOVE QBT-SVC-PLAN-NAME (WX-SVC) TO WS-SVC-PLAN-NAME  00004430
                   MOVE QBT-SVC-USERNAME (WX-SVC)  TO WS-SVC-USERNAME   00004440
           END-SEARCH.                                                  00004450
       520-EXIT.                                                        00004460
           EXIT.                                                        00004470
                                                                        00004480
       0550-SUBSTITUTE-PLACEHOLDERS.                                    00004490
           PERFORM 0560-SUBSTITUTE-PLAN-NAME THRU 560-EXIT.             00004500
           PERFORM 0570-SUBSTITUTE-DATE-OF-EXPIRY THRU 570-EXIT.        00004510
           PERFORM 0580-SUBSTITUTE-DAYS-TO-EXPIRE THRU 580-EXIT.        00004520
       550-EXIT.                                                        00004530
           EXIT.                                                        00004540
                                                                        00004550
      *    PLAN NAME CAN RUN LONGER THAN THE 11-BYTE PLACEHOLDER ITSELF,00004560
      *    SO THIS CANNOT BE DONE WITH A FIXED-WIDTH INSPECT REPLACING  00004570
      *    - THE MESSAGE IS SPLIT AROUND THE TOKEN AND RESTRUNG AT ITS  00004580
      *    TRUE TRIMMED LENGTH INSTEAD (IS-7145).                       00004590
       0560-SUBSTITUTE-PLAN-NAME.                                       00004600
           MOVE '{PLAN_NAME}' TO WS-SUBST-TOKEN.                        00004610
           MOVE WS-SVC-PLAN-NAME TO WS-SUBST-VALUE.                     00004620
           IF WS-SUBST-VALUE = SPACES                                   00004630
               MOVE 'Unknown Plan' TO WS-SUBST-VALUE                    00004640
           END-IF.                                                      00004650
           PERFORM 0597-TRIM-SUBST-VALUE THRU 597-EXIT.                 00004660
           PERFORM 0590-REPLACE-TOKEN THRU 590-EXIT.                    00004670
       560-EXIT.                                                        00004680
           EXIT.                                                        00004690
                                                                        00004700
       0570-SUBSTITUTE-DATE-OF-EXPIRY.                                  00004710
           MOVE '{DATE_OF_EXPIRY}' TO WS-SUBST-TOKEN.                   00004720
           MOVE SPACES TO WS-SUBST-VALUE.                               00004730
           MOVE BI-EXPIRATION (1:10) TO WS-SUBST-VALUE (1:10).          00004740
           PERFORM 0597-TRIM-SUBST-VALUE THRU 597-EXIT.                 00004750
           PERFORM 0590-REPLACE-TOKEN THRU 590-EXIT.                    00004760
       570-EXIT.                                                        00004770
           EXIT.                                                        00004780
                                                                        00004790
       0580-SUBSTITUTE-DAYS-TO-EXPIRE.                                  00004800
           MOVE '{DAYS_TO_EXPIRE}' TO WS-SUBST-TOKEN.                   00004810
           MOVE CT-DAYS-TO-EXPIRE TO WS-DAYS-DISPLAY.                   00004820
           MOVE SPACES TO WS-SUBST-VALUE.                               00004830
           PERFORM 0585-LEFT-JUSTIFY-DAYS-TEXT THRU 585-EXIT.           00004840
           PERFORM 0597-TRIM-SUBST-VALUE THRU 597-EXIT.                 00004850
           PERFORM 0590-REPLACE-TOKEN THRU 590-EXIT.                    00004860
       580-EXIT.                                                        00004870
           EXIT.                                                        00004880
                                                                        00004890
      *    WS-DAYS-DISPLAY IS ZERO-SUPPRESSED (LEADING SPACES, NOT      00004900
      *    LEADING ZEROS) - SHIFT THE DIGITS LEFT INTO WS-SUBST-VALUE   00004910
      *    SO "PLAIN DIGITS" DOES NOT CARRY LEADING BLANKS (IS-7145).   00004920
       0585-LEFT-JUSTIFY-DAYS-TEXT.                                     00004930
           SET WS-DAYS-SCAN-IDX TO 1.                                   00004940
           PERFORM 0586-SKIP-LEADING-BLANK THRU 586-EXIT                00004950
               VARYING WS-DAYS-SCAN-IDX FROM 1 BY 1                     00004960
               UNTIL WS-DAYS-SCAN-IDX > 5 OR                            00004970
                     WS-DAYS-DISPLAY (WS-DAYS-SCAN-IDX:1) NOT = SPACE.  00004980
           MOVE WS-DAYS-DISPLAY (WS-DAYS-SCAN-IDX:)                     00004990
               TO WS-SUBST-VALUE (1:6 - WS-DAYS-SCAN-IDX).              00005000
       585-EXIT.                                                        00005010
           EXIT.                                                        00005020
                                                                        00005030
       0586-SKIP-LEADING-BLANK.                                         00005040
       586-EXIT.                                                        00005050
           EXIT.                                                        00005060
                                                                        00005070
      *    GENERIC FIRST-OCCURRENCE TOKEN SUBSTITUTION.  UNSTRING       00005080
      *    SPLITS THE MESSAGE AROUND THE TOKEN; TALLYING IN SHOWS       00005090
      *    WHETHER BOTH PIECES WERE ACTUALLY POPULATED, I.E. WHETHER    00005100
      *    THE TOKEN WAS PRESENT AT ALL.  ONLY THE FIRST OCCURRENCE OF  00005110
      *    A GIVEN TOKEN IS REPLACED - IN PRACTICE EACH TEMPLATE        00005120
      *    CARRIES ONE OCCURRENCE OF EACH PLACEHOLDER (IS-7145).        00005130
       0590-REPLACE-TOKEN.                                              00005140
           MOVE SPACES TO WS-BEFORE-TEXT WS-AFTER-TEXT.                 00005150
           MOVE ZERO TO WS-SPLIT-TALLY.                                 00005160
           UNSTRING WS-RENDERED-MESSAGE DELIMITED BY WS-SUBST-TOKEN     00005170
               INTO WS-BEFORE-TEXT WS-AFTER-TEXT                        00005180
               TALLYING IN WS-SPLIT-TALLY.                              00005190
           IF WS-SPLIT-TALLY = 2                                        00005200
               PERFORM 0595-TRIM-BEFORE-TEXT THRU 595-EXIT              00005210
               MOVE SPACES TO WS-RENDERED-MESSAGE                       00005220
               IF WS-MSG-TRIM-LEN = ZERO                                00005230
                   STRING WS-SUBST-VALUE (1:WS-SUBST-VALUE-LEN)         00005240
                          WS-AFTER-TEXT                                 00005250
                       DELIMITED BY SIZE                                00005260
                       INTO WS-RENDERED-MESSAGE                         00005270
               ELSE                                                     00005280
                   STRING WS-BEFORE-TEXT (1:WS-MSG-TRIM-LEN)            00005290
                          WS-SUBST-VALUE (1:WS-SUBST-VALUE-LEN)         00005300
                          WS-AFTER-TEXT                                 00005310
                       DELIMITED BY SIZE                                00005320
                       INTO WS-RENDERED-MESSAGE                         00005330
               END-IF                                                   00005340
           END-IF.                                                      00005350
       590-EXIT.                                                        00005360
           EXIT.                                                        00005370
                                                                        00005380
      *    REVERSE-SCAN TRIM OF THE BEFORE-TOKEN TEXT - NO INTRINSIC    00005390
      *    FUNCTIONS ARE USED IN THIS SHOP'S PROGRAMS (IS-7145).        00005400
       0595-TRIM-BEFORE-TEXT.                                           00005410
           MOVE ZERO TO WS-MSG-TRIM-LEN.                                00005420
           PERFORM 0596-CHECK-BEFORE-CHAR THRU 596-EXIT                 00005430
               VARYING WS-TRIM-IDX FROM 2000 BY -1                      00005440
               UNTIL WS-TRIM-IDX = 0 OR WS-MSG-TRIM-LEN NOT = ZERO.     00005450
       595-EXIT.                                                        00005460
           EXIT.                                                        00005470
                                                                        00005480
       0596-CHECK-BEFORE-CHAR.                                          00005490
           IF WS-BEFORE-TEXT (WS-TRIM-IDX:1) NOT = SPACE                00005500
               MOVE WS-TRIM-IDX TO WS-MSG-TRIM-LEN                      00005510
           END-IF.                                                      00005520
       596-EXIT.                                                        00005530
           EXIT.                                                        00005540
                                                                        00005550
       0597-TRIM-SUBST-VALUE.                                           00005560
           MOVE ZERO TO WS-SUBST-VALUE-LEN.                             00005570
           PERFORM 0598-CHECK-VALUE-CHAR THRU 598-EXIT                  00005580
               VARYING WS-VALUE-TRIM-IDX FROM 64 BY -1                  00005590
               UNTIL WS-VALUE-TRIM-IDX = 0 OR                           00005600
                     WS-SUBST-VALUE-LEN NOT = ZERO.                     00005610
       597-EXIT.                                                        00005620
           EXIT.                                                        00005630
                                                                        00005640
       0598-CHECK-VALUE-CHAR.                                           00005650
           IF WS-SUBST-VALUE (WS-VALUE-TRIM-IDX:1) NOT = SPACE          00005660
               MOVE WS-VALUE-TRIM-IDX TO WS-SUBST-VALUE-LEN             00005670
           END-IF.                                                      00005680
       598-EXIT.                                                        00005690
           EXIT.                                                        00005700
                                                                        00005710
       0600-WRITE-NOTIFICATION.                                         00005720
           MOVE WS-SVC-USERNAME        TO BN-USERNAME.                  00005730
           MOVE BI-SERVICE-ID          TO BN-SERVICE-ID.                00005740
           MOVE BI-ID                 TO BN-BUCKET-INSTANCE-ID.         00005750
           MOVE BI-BUCKET-ID           TO BN-BUCKET-ID.                 00005760
           MOVE WS-SVC-PLAN-NAME       TO BN-PLAN-NAME.                 00005770
           MOVE BI-EXPIRATION          TO BN-DATE-OF-EXPIRY.            00005780
           MOVE CT-DAYS-TO-EXPIRE      TO BN-DAYS-TO-EXPIRE.            00005790
           MOVE WS-RENDERED-MESSAGE    TO BN-MESSAGE.                   00005800
           MOVE CT-MESSAGE-TYPE        TO BN-MESSAGE-TYPE.              00005810
           MOVE CT-ID                  TO BN-TEMPLATE-ID.               00005820
           MOVE BI-CURRENT-BALANCE     TO BN-CURRENT-BALANCE.           00005830
           MOVE BI-INITIAL-BALANCE     TO BN-INITIAL-BALANCE.           00005840
           WRITE QB-BUCKET-EXPIRY-NOTIFICATION.                         00005850
           IF WS-EXPNOTF-STATUS NOT = '00'                              00005860
               MOVE 'QBEXPNOT' TO EC-PROGRAM-ID                         00005870
               MOVE '0600-WRITE-NOTIFICATION' TO EC-PARAGRAPH-ID        00005880
               MOVE 'EXPNOTF' TO EC-FILE-NAME                           00005890
               MOVE WS-EXPNOTF-STATUS TO EC-FILE-STATUS                 00005900
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00005910
           END-IF.                                                      00005920
       600-EXIT.                                                        00005930
           EXIT.                                                        00005940
                                                                        00005950
       0700-REPORT-TOTALS.                                              00005960
           MOVE WS-GRAND-TOTAL-SENT TO SL-COUNT-DISPLAY.                00005970
           DISPLAY WS-SUMMARY-LINE.                                     00005980
       700-EXIT.                                                        00005990
           EXIT.                                                        00006000
                                                                        00006010
       0800-ABORT-BATCH.                                                00006020
           DISPLAY 'QBEXPNOT - ABEND - FILE OPEN FAILED'.               00006030
           MOVE 16 TO RETURN-CODE.                                      00006040
           STOP RUN.                                                    00006050
       800-EXIT.                                                        00006060
           EXIT.                                                        00006070
                                                                        00006080
       0900-CLOSE-FILES.                                                00006090
           CLOSE BUCKET-EXPIRY-NOTIFICATION-FILE.                       00006100
       900-EXIT.                                                        00006110
           EXIT.                                                        00006120
