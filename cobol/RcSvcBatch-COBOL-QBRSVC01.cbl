       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    QBRSVC01.                                         00000020
       AUTHOR.        R J TUBBS.                                        00000030
       INSTALLATION.  ISP OPERATIONS - RECURRENT SERVICE BATCH GROUP.   00000040
       DATE-WRITTEN.  08/14/89.                                         00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.           00000070
      *------------------------PROGRAM PURPOSE-------------------------*00000080
      *  PROGRAM TITLE: QBRSVC01                                       *00000090
      *  PROGRAM TEXT:  NIGHTLY RECURRENT SERVICE ROLLOVER.  FOR       *00000100
      *                 EVERY RECURRING SERVICE-INSTANCE WHOSE NEXT    *00000110
      *                 CYCLE STARTS TOMORROW, ROLLS THE BILLING       *00000120
      *                 CYCLE FORWARD (VIA QBCYCDT) AND PROVISIONS     *00000130
      *                 THE NEW CYCLE'S QUOTA BUCKETS, INCLUDING       *00000140
      *                 CARRY-FORWARD REDISTRIBUTION OF UNUSED         *00000150
      *                 BALANCE FROM PRIOR CYCLES.  THE OLD BUCKET-    *00000160
      *                 INSTANCE MASTER (BKTINST) IS REWRITTEN IN      *00000170
      *                 FULL AS A NEW MASTER (BKTINSN); OPERATIONS     *00000180
      *                 RENAMES BKTINSN OVER BKTINST AFTER A CLEAN     *00000190
      *                 RUN (SEE QBRSVCJ STEP 040).                    *00000200
      *                                                                *00000210
      *------------------------CHANGE LOG-------------------------------00000220
      *  DATE     PGMR  REQUEST    DESCRIPTION                         *00000230
      *  -------- ----  ---------  ------------------------------------*00000240
      *  08/14/89 RJT   IS-3455    ORIGINAL PROGRAM.                   *00000250
      *  02/18/92 RJT   IS-4611    SWITCHED BUCKET-INSTANCE REWRITE    *00000260
      *                            FROM UPDATE-IN-PLACE TO AN OLD-     *00000270
      *                            MASTER/NEW-MASTER PASS AFTER GNU    *00000280
      *                            COBOL MIGRATION (NO ISAM SUPPORT,   *00000290
      *                            NO VARIABLE-LENGTH REWRITE).        *00000300
      *  09/09/93 MAH   IS-4980    ADDED CARRY-FORWARD REDISTRIBUTION  *00000310
      *                            ACROSS OUTSTANDING CF BUCKETS.      *00000320
      *  06/06/94 MAH   IS-5117    WIDENED BALANCE FIELDS TO COMP-3    *00000330
      *                            9(15) - VOLUME HAD OUTGROWN COMP.   *00000340
      *  08/19/96 MAH   IS-5560    ADDED END-OF-JOB SUMMARY LINE FOR   *00000350
      *                            OPERATIONS.                        * 00000360
      *  01/05/98 CLV   IS-6034    Y2K REMEDIATION - ALL DATE MATH     *00000370
      *                            NOW BUILT FROM A 4-DIGIT CENTURY.  * 00000380
      *  03/22/99 CLV   IS-6034    Y2K SIGN-OFF - RERAN AGAINST        *00000390
      *                            1999/2000 BOUNDARY, CLEAN.         * 00000400
      *  11/02/01 DKP   IS-6488    SKIP-ON-MISS FOR AAA-USER LOOKUP -  *00000410
      *                            ORPHANED SERVICE ROWS WERE ABENDING *00000420
      *                            THE WHOLE JOB INSTEAD OF JUST       *00000430
      *                            FALLING THROUGH UNTOUCHED.          *00000440
      *  06/16/03 BTF   IS-7110    0720-CAP-CF-AMOUNT WAS SUBTRACTING  *00000441
      *                            OB-USAGE OUT OF CURRENT-BALANCE A   *00000442
      *                            SECOND TIME, SHORTING EVERY CARRY-   00000443
      *                            FORWARD - CF-AMOUNT IS NOW THE RAW  *00000444
      *                            PRE-ROLLOVER BALANCE.  ALSO SKIP A  *00000445
      *                            ZERO-BALANCE PRE-ROLLOVER BUCKET    *00000446
      *                            RATHER THAN BUFFER AN EMPTY CF ROW, *00000447
      *                            AND 0620-LOOKUP-BUCKET-AND-QOS NOW  *00000448
      *                            ABENDS ON A DANGLING BUCKET-ID OR   *00000449
      *                            QOS-ID INSTEAD OF SILENTLY DROPPING *00000450
      *                            THE PLAN-TO-BUCKET ROW (SAME RULE    00000451
      *                            AS THE PLAN-ID CHECK IN 0320).      *00000452
      *  07/02/03 BTF   IS-7140    0730/0750 CARRY-FORWARD CAP         *00000453
      *                            WALK NOW SUMS OUTSTANDING           *00000454
      *                            BALANCES AGAINST THE CAP -          *00000455
      *                            IT WAS RUNNING UNCONDITIONALLY.     *00000456
      *                            ALSO ADDED THE MISSING              *00000457
      *                            OB-IS-CARRY-FORWARD-TYPE 88.        *00000458
      *-----------------------------------------------------------------00000459
       ENVIRONMENT DIVISION.                                            00000460
       CONFIGURATION SECTION.                                           00000470
       SOURCE-COMPUTER.        IBM-370.                                 00000480
       OBJECT-COMPUTER.        IBM-370.                                 00000490
       SPECIAL-NAMES.                                                   00000500
           C01 IS TOP-OF-FORM                                           00000510
           CLASS NUMERIC-CLASS IS '0' THRU '9'                          00000520
           UPSI-0 IS QB-TEST-RUN-SWITCH.                                00000530
       INPUT-OUTPUT SECTION.                                            00000540
       FILE-CONTROL.                                                    00000550
           SELECT SERVICE-INSTANCE-FILE ASSIGN TO SVCINST               00000560
               ORGANIZATION IS SEQUENTIAL                               00000570
               FILE STATUS IS WS-SVCINST-STATUS.                        00000580
           SELECT BUCKET-INSTANCE-FILE ASSIGN TO BKTINST                00000590
               ORGANIZATION IS SEQUENTIAL                               00000600
               FILE STATUS IS WS-BKTINST-STATUS.                        00000610
           SELECT NEW-BUCKET-INSTANCE-FILE ASSIGN TO BKTINSN            00000620
               ORGANIZATION IS SEQUENTIAL                               00000630
               FILE STATUS IS WS-BKTINSN-STATUS.                        00000640
           SELECT PLAN-FILE ASSIGN TO QBPLANF                           00000650
               ORGANIZATION IS SEQUENTIAL                               00000660
               FILE STATUS IS WS-PLANF-STATUS.                          00000670
           SELECT PLAN-TO-BUCKET-FILE ASSIGN TO QBPLBKF                 00000680
               ORGANIZATION IS SEQUENTIAL                               00000690
               FILE STATUS IS WS-PLBKF-STATUS.                          00000700
           SELECT BUCKET-FILE ASSIGN TO QBBKCTF                         00000710
               ORGANIZATION IS SEQUENTIAL                               00000720
               FILE STATUS IS WS-BKCATF-STATUS.                         00000730
           SELECT QOS-PROFILE-FILE ASSIGN TO QBQOSF                     00000740
               ORGANIZATION IS SEQUENTIAL                               00000750
               FILE STATUS IS WS-QOSF-STATUS.                           00000760
           SELECT AAA-USER-FILE ASSIGN TO QBUSRF                        00000770
               ORGANIZATION IS SEQUENTIAL                               00000780
               FILE STATUS IS WS-USRF-STATUS.                           00000790
       DATA DIVISION.                                                   00000800
       FILE SECTION.                                                    00000810
       FD  SERVICE-INSTANCE-FILE                                        00000820
           RECORDING MODE IS F.                                         00000830
           COPY QBSVINS.                                                00000840
       FD  BUCKET-INSTANCE-FILE                                         00000850
           RECORDING MODE IS F.                                         00000860
           COPY QBBKINS.                                                00000870
       FD  NEW-BUCKET-INSTANCE-FILE                                     00000880
           RECORDING MODE IS F.                                         00000890
           COPY QBBKINN.                                                00000900
       FD  PLAN-FILE                                                    00000910
           RECORDING MODE IS F.                                         00000920
           COPY QBPLAN.                                                 00000930
       FD  PLAN-TO-BUCKET-FILE                                          00000940
           RECORDING MODE IS F.                                         00000950
           COPY QBPLBK.                                                 00000960
       FD  BUCKET-FILE                                                  00000970
           RECORDING MODE IS F.                                         00000980
           COPY QBBKCAT.                                                00000990
       FD  QOS-PROFILE-FILE                                             00001000
           RECORDING MODE IS F.                                         00001010
           COPY QBQOS.                                                  00001020
       FD  AAA-USER-FILE                                                00001030
           RECORDING MODE IS F.                                         00001040
           COPY QBAAAUSR.                                               00001050
       WORKING-STORAGE SECTION.                                         00001060
       77  WS-SVCINST-STATUS               PIC X(02)   VALUE '00'.      00001070
       77  WS-BKTINST-STATUS               PIC X(02)   VALUE '00'.      00001080
       77  WS-BKTINSN-STATUS               PIC X(02)   VALUE '00'.      00001090
       77  WS-PLANF-STATUS                 PIC X(02)   VALUE '00'.      00001100
       77  WS-PLBKF-STATUS                 PIC X(02)   VALUE '00'.      00001110
       77  WS-BKCATF-STATUS                PIC X(02)   VALUE '00'.      00001120
       77  WS-QOSF-STATUS                  PIC X(02)   VALUE '00'.      00001130
       77  WS-USRF-STATUS                  PIC X(02)   VALUE '00'.      00001140
       77  WS-SVCINST-EOF-SWITCH           PIC X(01)   VALUE 'N'.       00001150
           88  WS-SVCINST-EOF                        VALUE 'Y'.         00001160
       77  WS-BKTINST-EOF-SWITCH           PIC X(01)   VALUE 'N'.       00001170
           88  WS-BKTINST-EOF                        VALUE 'Y'.         00001180
       77  WS-PLANF-EOF-SWITCH             PIC X(01)   VALUE 'N'.       00001190
           88  WS-PLANF-EOF                          VALUE 'Y'.         00001200
       77  WS-PLBKF-EOF-SWITCH             PIC X(01)   VALUE 'N'.       00001210
           88  WS-PLBKF-EOF                          VALUE 'Y'.         00001220
       77  WS-BKCATF-EOF-SWITCH            PIC X(01)   VALUE 'N'.       00001230
           88  WS-BKCATF-EOF                          VALUE 'Y'.        00001240
       77  WS-QOSF-EOF-SWITCH              PIC X(01)   VALUE 'N'.       00001250
           88  WS-QOSF-EOF                           VALUE 'Y'.         00001260
       77  WS-USRF-EOF-SWITCH              PIC X(01)   VALUE 'N'.       00001270
           88  WS-USRF-EOF                           VALUE 'Y'.         00001280
       77  WS-BI-PENDING-SWITCH            PIC X(01)   VALUE 'N'.       00001290
           88  WS-BI-PENDING                         VALUE 'Y'.         00001300
       77  WS-DUE-FOR-ROLLOVER-SWITCH      PIC X(01)   VALUE 'N'.       00001310
           88  WS-DUE-FOR-ROLLOVER                   VALUE 'Y'.         00001320
       77  WS-PLAN-FOUND-SWITCH            PIC X(01)   VALUE 'N'.       00001330
           88  WS-PLAN-FOUND                         VALUE 'Y'.         00001340
       77  WS-USR-FOUND-SWITCH             PIC X(01)   VALUE 'N'.       00001350
           88  WS-USR-FOUND                          VALUE 'Y'.         00001360
       77  WS-BKCAT-FOUND-SWITCH           PIC X(01)   VALUE 'N'.       00001370
           88  WS-BKCAT-FOUND                        VALUE 'Y'.         00001380
       77  WS-QOS-FOUND-SWITCH             PIC X(01)   VALUE 'N'.       00001390
           88  WS-QOS-FOUND                          VALUE 'Y'.         00001400
       77  WS-PREROLLOVER-FOUND-SWITCH     PIC X(01)   VALUE 'N'.       00001410
           88  WS-PREROLLOVER-FOUND                  VALUE 'Y'.         00001420
       77  WS-NEXT-BI-ID                   PIC S9(9)   COMP-3           00001430
                                                         VALUE ZERO.    00001440
       77  WS-SYSTEM-DATE-YYYYMMDD         PIC 9(08).                   00001450
       01  WS-TODAY-PARTS.                                              00001460
           05  WS-TODAY-YYYY                PIC 9(04)   COMP-3.         00001470
           05  WS-TODAY-MM                  PIC 9(02)   COMP-3.         00001480
           05  WS-TODAY-DD                  PIC 9(02)   COMP-3.         00001490
           05  FILLER                       PIC X(10).                  00001500
       01  WS-TODAY-PARTS-ALT REDEFINES WS-TODAY-PARTS.                 00001510
           05  TA-PACKED-BYTES              PIC X(07).                  00001520
           05  FILLER                       PIC X(10).                  00001530
       77  WS-TOMORROW-START                PIC X(26).                  00001540
       77  WS-OLD-CYCLE-START                PIC X(26).                 00001550
       01  WS-MONTH-DAYS-TABLE.                                         00001560
           05  WT-MONTH-DAYS OCCURS 12 TIMES                            00001570
                                          PIC 9(02) COMP-3 VALUE ZERO.  00001580
       01  WS-MONTH-DAYS-ALT REDEFINES WS-MONTH-DAYS-TABLE.             00001590
           05  MA-FIRST-SIX-MONTHS          PIC X(12).                  00001600
           05  MA-LAST-SIX-MONTHS           PIC X(12).                  00001610
       77  WS-LEAP-CHECK-YEAR               PIC 9(04)   COMP-3.         00001620
       77  WS-YEAR-REM-4                    PIC 9(02)   COMP-3.         00001630
       77  WS-YEAR-REM-100                  PIC 9(02)   COMP-3.         00001640
       77  WS-YEAR-REM-400                  PIC 9(03)   COMP-3.         00001650
       77  WS-ADD-YYYY                      PIC 9(04)   COMP-3.         00001660
       77  WS-ADD-MM                        PIC 9(02)   COMP-3.         00001670
       77  WS-ADD-DD                        PIC 9(02)   COMP-3.         00001680
       77  WS-ADD-DAYS-REMAINING            PIC S9(05)  COMP-3.         00001690
       77  WS-ADD-RESULT                    PIC X(26).                  00001700
      *    PRE-ROLLOVER BUCKET-INSTANCE ROWS FOR THE SERVICE            00001710
      *    CURRENTLY BEING PROCESSED - DRAINED OFF THE OLD MASTER'S     00001720
      *    LOOKAHEAD BUFFER ONE SERVICE-ID GROUP AT A TIME (IS-4611).   00001730
       01  WS-OLD-BUCKET-TABLE.                                         00001740
           05  WT-OLDBKT-ENTRY OCCURS 1 TO 200 TIMES                    00001750
                   DEPENDING ON WT-OLDBKT-COUNT                         00001760
                   INDEXED BY WX-OLDBKT.                                00001770
               10  OB-BUCKET-ID              PIC X(64).                 00001780
               10  OB-BUCKET-TYPE            PIC X(64).                 00001790
                   88  OB-IS-CARRY-FORWARD-TYPE       VALUE             00001791
                                       'CARRY_FORWARD_BUCKET'.          00001792
               10  OB-RULE                   PIC X(64).                 00001800
               10  OB-PRIORITY               PIC S9(9)    COMP-3.       00001810
               10  OB-INITIAL-BALANCE        PIC S9(15)   COMP-3.       00001820
               10  OB-CURRENT-BALANCE        PIC S9(15)   COMP-3.       00001830
               10  OB-USAGE                  PIC S9(15)   COMP-3.       00001840
               10  OB-CARRY-FORWARD          PIC X(01).                 00001850
               10  OB-MAX-CARRY-FORWARD      PIC S9(15)   COMP-3.       00001860
               10  OB-TOTAL-CARRY-FORWARD    PIC S9(15)   COMP-3.       00001870
               10  OB-CARRY-FORWARD-VALIDITY PIC 9(05)    COMP-3.       00001880
               10  OB-TIME-WINDOW            PIC X(64).                 00001890
               10  OB-CONSUMPTION-LIMIT      PIC S9(15)   COMP-3.       00001900
               10  OB-CONSUMPTION-LIMIT-WINDOW                          00001910
                                             PIC X(30).                 00001920
               10  OB-EXPIRATION             PIC X(26).                 00001930
       77  WT-OLDBKT-COUNT                  PIC S9(4)    COMP           00001940
                                                         VALUE ZERO.    00001950
      *    NEWLY-BUILT BUCKETS FOR THE SERVICE CURRENTLY BEING          00001960
      *    PROCESSED - BUFFERED HERE AND FLUSHED TO THE NEW MASTER      00001970
      *    AFTER THE HELD ROWS ABOVE, SO BI-ID STAYS ASCENDING          00001980
      *    WITHIN EACH SERVICE'S GROUP (IS-4611).                       00001990
       01  WS-PENDING-BUCKET-TABLE.                                     00002000
           05  WT-PENDBKT-ENTRY OCCURS 1 TO 200 TIMES                   00002010
                   DEPENDING ON WT-PENDBKT-COUNT                        00002020
                   INDEXED BY WX-PENDBKT.                               00002030
               10  PB-NEW-ID                 PIC S9(9)    COMP-3.       00002040
               10  PB-NEW-BUCKET-ID          PIC X(64).                 00002050
               10  PB-NEW-BUCKET-TYPE        PIC X(64).                 00002060
               10  PB-NEW-RULE               PIC X(64).                 00002070
               10  PB-NEW-PRIORITY           PIC S9(9)    COMP-3.       00002080
               10  PB-NEW-INITIAL-BALANCE    PIC S9(15)   COMP-3.       00002090
               10  PB-NEW-CURRENT-BALANCE    PIC S9(15)   COMP-3.       00002100
               10  PB-NEW-CARRY-FORWARD      PIC X(01).                 00002110
               10  PB-NEW-MAX-CARRY-FORWARD  PIC S9(15)   COMP-3.       00002120
               10  PB-NEW-TOTAL-CARRY-FORWARD                           00002130
                                             PIC S9(15)   COMP-3.       00002140
               10  PB-NEW-CARRY-FORWARD-VALIDITY                        00002150
                                             PIC 9(05)    COMP-3.       00002160
               10  PB-NEW-TIME-WINDOW        PIC X(64).                 00002170
               10  PB-NEW-CONSUMPTION-LIMIT  PIC S9(15)   COMP-3.       00002180
               10  PB-NEW-CONSUMPTION-LIMIT-WINDOW                      00002190
                                             PIC X(30).                 00002200
               10  PB-NEW-EXPIRATION         PIC X(26).                 00002210
       77  WT-PENDBKT-COUNT                 PIC S9(4)    COMP           00002220
                                                         VALUE ZERO.    00002230
      *    OUTSTANDING CARRY-FORWARD BUCKETS FOR ONE BUCKET-ID,         00002240
      *    GATHERED FROM WS-OLD-BUCKET-TABLE AND SORTED OLDEST-         00002250
      *    EXPIRATION-FIRST BEFORE THE CAP-REDUCTION WALK (IS-4980).    00002260
       01  WS-CF-CANDIDATE-TABLE.                                       00002270
           05  WT-CFCAND-ENTRY OCCURS 1 TO 50 TIMES                     00002280
                   DEPENDING ON WT-CFCAND-COUNT                         00002290
                   INDEXED BY WX-CFCAND.                                00002300
               10  CX-OLDBKT-INDEX           PIC S9(4)    COMP.         00002310
               10  CX-EXPIRATION             PIC X(26).                 00002320
       77  WT-CFCAND-COUNT                  PIC S9(4)    COMP           00002330
                                                         VALUE ZERO.    00002340
       77  WS-CFCAND-SWAP-IDX                PIC S9(4)   COMP           00002350
                                                         VALUE ZERO.    00002360
       77  WS-CFCAND-SWAP-OLDIDX             PIC S9(4)   COMP           00002370
                                                         VALUE ZERO.    00002380
       77  WS-CFCAND-SWAP-EXP                PIC X(26).                 00002390
       77  WS-CFCAND-SORTED-SWITCH           PIC X(01)   VALUE 'N'.     00002400
           88  WS-CFCAND-NO-SWAPS                     VALUE 'Y'.        00002410
       77  WS-PB-START-IDX                   PIC S9(4)  COMP            00002420
                                                         VALUE ZERO.    00002430
       77  WS-PB-END-IDX                     PIC S9(4)  COMP            00002440
                                                         VALUE ZERO.    00002450
       77  WS-PB-IDX                         PIC S9(4)  COMP            00002460
                                                         VALUE ZERO.    00002470
       77  WS-FLUSH-IDX                      PIC S9(4)  COMP            00002480
                                                         VALUE ZERO.    00002490
       77  WS-PREROLLOVER-IDX                PIC S9(4)  COMP            00002500
                                                         VALUE ZERO.    00002510
       77  WS-CF-AMOUNT                      PIC S9(15) COMP-3          00002520
                                                         VALUE ZERO.    00002530
       77  WS-CF-CAP-REMAINING                PIC S9(15) COMP-3         00002540
                                                         VALUE ZERO.    00002550
       77  WS-TOTAL-CF-AMOUNT                 PIC S9(15) COMP-3         00002560
                                                         VALUE ZERO.    00002570
       77  WS-NEW-SERVICE-START               PIC X(26).                00002580
       77  WS-KEY-VALUE-DISPLAY               PIC -(8)9.                00002590
       01  WS-COUNTER-BLOCK.                                            00002600
           05  WC-SERVICES-READ              PIC S9(7)   COMP-3         00002610
                                                         VALUE ZERO.    00002620
           05  WC-SERVICES-REACTIVATED       PIC S9(7)   COMP-3         00002630
                                                         VALUE ZERO.    00002640
           05  WC-SERVICES-SKIPPED-USER      PIC S9(7)   COMP-3         00002650
                                                         VALUE ZERO.    00002660
           05  WC-SERVICES-SKIPPED-PROV      PIC S9(7)   COMP-3         00002670
                                                         VALUE ZERO.    00002680
           05  WC-NEW-QUOTA-BUCKETS          PIC S9(7)   COMP-3         00002690
                                                         VALUE ZERO.    00002700
           05  WC-CF-BUCKETS-CREATED         PIC S9(7)   COMP-3         00002710
                                                         VALUE ZERO.    00002720
           05  FILLER                        PIC X(10).                 00002730
       01  WS-COUNTER-BLOCK-ALT REDEFINES WS-COUNTER-BLOCK.             00002740
           05  CA-ALL-COUNTERS                PIC X(42).                00002750
           05  FILLER                         PIC X(10).                00002760
       01  WS-SUMMARY-LINE.                                             00002770
           05  SL-LITERAL                    PIC X(44)   VALUE          00002780
                'QBRSVC01 - SERVICES REACTIVATED'.                      00002790
           05  SL-COUNT-DISPLAY               PIC ZZZZZZ9.              00002800
           05  FILLER                        PIC X(21).                 00002810
           COPY QBPLAN.                                                 00002820
           COPY QBPLBK.                                                 00002830
           COPY QBBKCAT.                                                00002840
           COPY QBQOS.                                                  00002850
           COPY QBAAAUSR.                                               00002860
       LINKAGE SECTION.                                                 00002870
           COPY QBCYCCOM.                                               00002880
           COPY QBERRCOM.                                               00002890
       PROCEDURE DIVISION.                                              00002900
                                                                        00002910
       0000-MAINLINE SECTION.                                           00002920
           PERFORM 0100-OPEN-FILES THRU 100-EXIT.                       00002930
           PERFORM 0110-LOAD-PLAN-TABLE THRU 110-EXIT.                  00002940
           PERFORM 0120-LOAD-PLAN-TO-BUCKET-TABLE THRU 120-EXIT.        00002950
           PERFORM 0130-LOAD-BUCKET-TABLE THRU 130-EXIT.                00002960
           PERFORM 0140-LOAD-QOS-TABLE THRU 140-EXIT.                   00002970
           PERFORM 0150-LOAD-AAA-USER-TABLE THRU 150-EXIT.              00002980
           PERFORM 0160-LOAD-MONTH-DAYS-TABLE THRU 160-EXIT.            00002990
           PERFORM 0170-COMPUTE-TOMORROW-START THRU 170-EXIT.           00003000
           PERFORM 0180-FIND-HIGH-BUCKET-KEY THRU 180-EXIT.             00003010
           PERFORM 0190-OPEN-BUCKET-MERGE-FILES THRU 190-EXIT.          00003020
           PERFORM 0200-PROCESS-SERVICES THRU 200-EXIT                  00003030
               UNTIL WS-SVCINST-EOF.                                    00003040
           PERFORM 0290-DRAIN-TRAILING-BUCKETS THRU 290-EXIT.           00003050
           PERFORM 0850-REPORT-TOTALS THRU 850-EXIT.                    00003060
           PERFORM 0900-CLOSE-FILES THRU 900-EXIT.                      00003070
           STOP RUN.                                                    00003080
                                                                        00003090
       0100-OPEN-FILES.                                                 00003100
           OPEN I-O SERVICE-INSTANCE-FILE.                              00003110
           IF WS-SVCINST-STATUS NOT = '00'                              00003120
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00003130
           END-IF.                                                      00003140
       100-EXIT.                                                        00003150
           EXIT.                                                        00003160
                                                                        00003170
      *    PLAN, PLAN-TO-BUCKET, BUCKET, QOS-PROFILE AND AAA-USER       00003180
      *    ARE ALL SMALL, SLOWLY-CHANGING REFERENCE EXTRACTS - EACH     00003190
      *    IS READ ENTIRELY INTO A TABLE ONCE AND CLOSED, THE SAME      00003200
      *    WAY QBEXPNOT LOADS ITS REFERENCE FILES (IS-4611).            00003210
       0110-LOAD-PLAN-TABLE.                                            00003220
           MOVE ZERO TO WT-PLAN-TABLE-COUNT.                            00003230
           OPEN INPUT PLAN-FILE.                                        00003240
           IF WS-PLANF-STATUS NOT = '00'                                00003250
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00003260
           END-IF.                                                      00003270
           PERFORM 0115-READ-ONE-PLAN THRU 115-EXIT                     00003280
               UNTIL WS-PLANF-EOF.                                      00003290
           CLOSE PLAN-FILE.                                             00003300
       110-EXIT.                                                        00003310
           EXIT.                                                        00003320
                                                                        00003330
       0115-READ-ONE-PLAN.                                              00003340
           READ PLAN-FILE                                               00003350
               AT END                                                   00003360
                   MOVE 'Y' TO WS-PLANF-EOF-SWITCH                      00003370
                   GO TO 115-EXIT                                       00003380
           END-READ.                                                    00003390
           IF WS-PLANF-STATUS NOT = '00'                                00003400
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00003410
               MOVE '0115-READ-ONE-PLAN' TO EC-PARAGRAPH-ID             00003420
               MOVE 'QBPLANF' TO EC-FILE-NAME                           00003430
               MOVE WS-PLANF-STATUS TO EC-FILE-STATUS                   00003440
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00003450
               GO TO 115-EXIT                                           00003460
           END-IF.                                                      00003470
           ADD 1 TO WT-PLAN-TABLE-COUNT.                                00003480
           SET QBX-PLAN TO WT-PLAN-TABLE-COUNT.                         00003490
           MOVE PL-PLAN-ID        TO QBT-PLAN-ID (QBX-PLAN).            00003500
           MOVE PL-PLAN-NAME      TO QBT-PLAN-NAME (QBX-PLAN).          00003510
           MOVE PL-PLAN-TYPE      TO QBT-PLAN-TYPE (QBX-PLAN).          00003520
           MOVE PL-RECURRING-FLAG TO                                    00003530
                QBT-PLAN-RECURRING-FLAG (QBX-PLAN).                     00003540
           MOVE PL-RECURRING-PERIOD TO                                  00003550
                QBT-PLAN-RECURRING-PERIOD (QBX-PLAN).                   00003560
           MOVE PL-STATUS         TO QBT-PLAN-STATUS (QBX-PLAN).        00003570
       115-EXIT.                                                        00003580
           EXIT.                                                        00003590
                                                                        00003600
      *    PLAN-TO-BUCKET-PLAN-ID IS NOT UNIQUE - SEE QBPLBK HEADER.    00003610
      *    THE TABLE IS LOADED IN PLAN-ID ORDER SO 0510 CAN BOUND       00003620
      *    EACH PLAN'S ROW GROUP WITH A SEARCH ALL PLUS A SHORT         00003630
      *    BACKWARD/FORWARD SCAN.                                       00003640
       0120-LOAD-PLAN-TO-BUCKET-TABLE.                                  00003650
           MOVE ZERO TO WT-PLBK-TABLE-COUNT.                            00003660
           OPEN INPUT PLAN-TO-BUCKET-FILE.                              00003670
           IF WS-PLBKF-STATUS NOT = '00'                                00003680
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00003690
           END-IF.                                                      00003700
           PERFORM 0125-READ-ONE-PLAN-TO-BUCKET THRU 125-EXIT           00003710
               UNTIL WS-PLBKF-EOF.                                      00003720
           CLOSE PLAN-TO-BUCKET-FILE.                                   00003730
       120-EXIT.                                                        00003740
           EXIT.                                                        00003750
                                                                        00003760
       0125-READ-ONE-PLAN-TO-BUCKET.                                    00003770
           READ PLAN-TO-BUCKET-FILE                                     00003780
               AT END                                                   00003790
                   MOVE 'Y' TO WS-PLBKF-EOF-SWITCH                      00003800
                   GO TO 125-EXIT                                       00003810
           END-READ.                                                    00003820
           IF WS-PLBKF-STATUS NOT = '00'                                00003830
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00003840
               MOVE '0125-READ-ONE-PLAN-TO-BUCKET'                      00003850
                                           TO EC-PARAGRAPH-ID           00003860
               MOVE 'QBPLBKF' TO EC-FILE-NAME                           00003870
               MOVE WS-PLBKF-STATUS TO EC-FILE-STATUS                   00003880
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00003890
               GO TO 125-EXIT                                           00003900
           END-IF.                                                      00003910
           ADD 1 TO WT-PLBK-TABLE-COUNT.                                00003920
           SET QBX-PLBK TO WT-PLBK-TABLE-COUNT.                         00003930
           MOVE PB-PLAN-ID TO QBT-PLBK-PLAN-ID (QBX-PLBK).              00003940
           MOVE PB-BUCKET-ID TO QBT-PLBK-BUCKET-ID (QBX-PLBK).          00003950
           MOVE PB-INITIAL-QUOTA TO                                     00003960
                QBT-PLBK-INITIAL-QUOTA (QBX-PLBK).                      00003970
           MOVE PB-CARRY-FORWARD TO                                     00003980
                QBT-PLBK-CARRY-FORWARD (QBX-PLBK).                      00003990
           MOVE PB-MAX-CARRY-FORWARD TO                                 00004000
                QBT-PLBK-MAX-CARRY-FORWARD (QBX-PLBK).                  00004010
           MOVE PB-TOTAL-CARRY-FORWARD TO                               00004020
                QBT-PLBK-TOTAL-CARRY-FORWARD (QBX-PLBK).                00004030
           MOVE PB-CARRY-FORWARD-VALIDITY TO                            00004040
                QBT-PLBK-CARRY-FORWARD-VALIDITY (QBX-PLBK).             00004050
           MOVE PB-CONSUMPTION-LIMIT TO                                 00004060
                QBT-PLBK-CONSUMPTION-LIMIT (QBX-PLBK).                  00004070
           MOVE PB-CONSUMPTION-LIMIT-WINDOW TO                          00004080
                QBT-PLBK-CONSUMPTION-LIMIT-WINDOW (QBX-PLBK).           00004090
       125-EXIT.                                                        00004100
           EXIT.                                                        00004110
                                                                        00004120
       0130-LOAD-BUCKET-TABLE.                                          00004130
           MOVE ZERO TO WT-BKCAT-TABLE-COUNT.                           00004140
           OPEN INPUT BUCKET-FILE.                                      00004150
           IF WS-BKCATF-STATUS NOT = '00'                               00004160
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00004170
           END-IF.                                                      00004180
           PERFORM 0135-READ-ONE-BUCKET THRU 135-EXIT                   00004190
               UNTIL WS-BKCATF-EOF.                                     00004200
           CLOSE BUCKET-FILE.                                           00004210
       130-EXIT.                                                        00004220
           EXIT.                                                        00004230
                                                                        00004240
       0135-READ-ONE-BUCKET.                                            00004250
           READ BUCKET-FILE                                             00004260
               AT END                                                   00004270
                   MOVE 'Y' TO WS-BKCATF-EOF-SWITCH                     00004280
                   GO TO 135-EXIT                                       00004290
           END-READ.                                                    00004300
           IF WS-BKCATF-STATUS NOT = '00'                               00004310
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00004320
               MOVE '0135-READ-ONE-BUCKET' TO EC-PARAGRAPH-ID           00004330
               MOVE 'QBBKCTF' TO EC-FILE-NAME                           00004340
               MOVE WS-BKCATF-STATUS TO EC-FILE-STATUS                  00004350
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00004360
               GO TO 135-EXIT                                           00004370
           END-IF.                                                      00004380
           ADD 1 TO WT-BKCAT-TABLE-COUNT.                               00004390
           SET QBX-BKCAT TO WT-BKCAT-TABLE-COUNT.                       00004400
           MOVE BK-BUCKET-ID   TO QBT-BKCAT-BUCKET-ID (QBX-BKCAT).      00004410
           MOVE BK-BUCKET-NAME TO QBT-BKCAT-BUCKET-NAME (QBX-BKCAT).    00004420
           MOVE BK-BUCKET-TYPE TO QBT-BKCAT-BUCKET-TYPE (QBX-BKCAT).    00004430
           MOVE BK-QOS-ID      TO QBT-BKCAT-QOS-ID (QBX-BKCAT).         00004440
           MOVE BK-PRIORITY    TO QBT-BKCAT-PRIORITY (QBX-BKCAT).       00004450
           MOVE BK-TIME-WINDOW TO QBT-BKCAT-TIME-WINDOW (QBX-BKCAT).    00004460
       135-EXIT.                                                        00004470
           EXIT.                                                        00004480
                                                                        00004490
       0140-LOAD-QOS-TABLE.                                             00004500
           MOVE ZERO TO WT-QOS-TABLE-COUNT.                             00004510
           OPEN INPUT QOS-PROFILE-FILE.                                 00004520
           IF WS-QOSF-STATUS NOT = '00'                                 00004530
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00004540
           END-IF.                                                      00004550
           PERFORM 0145-READ-ONE-QOS THRU 145-EXIT                      00004560
               UNTIL WS-QOSF-EOF.                                       00004570
           CLOSE QOS-PROFILE-FILE.                                      00004580
       140-EXIT.                                                        00004590
           EXIT.                                                        00004600
                                                                        00004610
       0145-READ-ONE-QOS.                                               00004620
           READ QOS-PROFILE-FILE                                        00004630
               AT END                                                   00004640
                   MOVE 'Y' TO WS-QOSF-EOF-SWITCH                       00004650
                   GO TO 145-EXIT                                       00004660
           END-READ.                                                    00004670
           IF WS-QOSF-STATUS NOT = '00'                                 00004680
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00004690
               MOVE '0145-READ-ONE-QOS' TO EC-PARAGRAPH-ID              00004700
               MOVE 'QBQOSF' TO EC-FILE-NAME                            00004710
               MOVE WS-QOSF-STATUS TO EC-FILE-STATUS                    00004720
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00004730
               GO TO 145-EXIT                                           00004740
           END-IF.                                                      00004750
           ADD 1 TO WT-QOS-TABLE-COUNT.                                 00004760
           SET QBX-QOS TO WT-QOS-TABLE-COUNT.                           00004770
           MOVE QP-ID TO QBT-QOS-ID (QBX-QOS).                          00004780
           MOVE QP-BNG-CODE TO QBT-QOS-BNG-CODE (QBX-QOS).              00004790
       145-EXIT.                                                        00004800
           EXIT.                                                        00004810
                                                                        00004820
       0150-LOAD-AAA-USER-TABLE.                                        00004830
           MOVE ZERO TO WT-USR-TABLE-COUNT.                             00004840
           OPEN INPUT AAA-USER-FILE.                                    00004850
           IF WS-USRF-STATUS NOT = '00'                                 00004860
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00004870
           END-IF.                                                      00004880
           PERFORM 0155-READ-ONE-AAA-USER THRU 155-EXIT                 00004890
               UNTIL WS-USRF-EOF.                                       00004900
           CLOSE AAA-USER-FILE.                                         00004910
       150-EXIT.                                                        00004920
           EXIT.                                                        00004930
                                                                        00004940
       0155-READ-ONE-AAA-USER.                                          00004950
           READ AAA-USER-FILE                                           00004960
               AT END                                                   00004970
                   MOVE 'Y' TO WS-USRF-EOF-SWITCH                       00004980
                   GO TO 155-EXIT                                       00004990
           END-READ.                                                    00005000
           IF WS-USRF-STATUS NOT = '00'                                 00005010
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00005020
               MOVE '0155-READ-ONE-AAA-USER' TO EC-PARAGRAPH-ID         00005030
               MOVE 'QBUSRF' TO EC-FILE-NAME                            00005040
               MOVE WS-USRF-STATUS TO EC-FILE-STATUS                    00005050
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00005060
               GO TO 155-EXIT                                           00005070
           END-IF.                                                      00005080
           ADD 1 TO WT-USR-TABLE-COUNT.                                 00005090
           SET QBX-USR TO WT-USR-TABLE-COUNT.                           00005100
           MOVE US-USER-NAME TO QBT-USR-USER-NAME (QBX-USR).            00005110
           MOVE US-BILLING TO QBT-USR-BILLING (QBX-USR).                00005120
           MOVE US-CYCLE-DATE TO QBT-USR-CYCLE-DATE (QBX-USR).          00005130
           MOVE US-STATUS TO QBT-USR-STATUS (QBX-USR).                  00005140
       155-EXIT.                                                        00005150
           EXIT.                                                        00005160
                                                                        00005170
       0160-LOAD-MONTH-DAYS-TABLE.                                      00005180
           MOVE 31 TO WT-MONTH-DAYS (1).                                00005190
           MOVE 28 TO WT-MONTH-DAYS (2).                                00005200
           MOVE 31 TO WT-MONTH-DAYS (3).                                00005210
           MOVE 30 TO WT-MONTH-DAYS (4).                                00005220
           MOVE 31 TO WT-MONTH-DAYS (5).                                00005230
           MOVE 30 TO WT-MONTH-DAYS (6).                                00005240
           MOVE 31 TO WT-MONTH-DAYS (7).                                00005250
           MOVE 31 TO WT-MONTH-DAYS (8).                                00005260
           MOVE 30 TO WT-MONTH-DAYS (9).                                00005270
           MOVE 31 TO WT-MONTH-DAYS (10).                               00005280
           MOVE 30 TO WT-MONTH-DAYS (11).                               00005290
           MOVE 31 TO WT-MONTH-DAYS (12).                               00005300
       160-EXIT.                                                        00005310
           EXIT.                                                        00005320
                                                                        00005330
      *    ASIA/COLOMBO HAS NO DST OBSERVANCE, SO TOMORROW-START IS     00005340
      *    JUST MIDNIGHT OF TODAY PLUS ONE DAY - NO OFFSET ARITHMETIC   00005350
      *    NEEDED (IS-3455).                                            00005360
       0170-COMPUTE-TOMORROW-START.                                     00005370
           ACCEPT WS-SYSTEM-DATE-YYYYMMDD FROM DATE YYYYMMDD.           00005380
           MOVE WS-SYSTEM-DATE-YYYYMMDD (1:4) TO WS-ADD-YYYY.           00005390
           MOVE WS-SYSTEM-DATE-YYYYMMDD (5:2) TO WS-ADD-MM.             00005400
           MOVE WS-SYSTEM-DATE-YYYYMMDD (7:2) TO WS-ADD-DD.             00005410
           MOVE WS-ADD-YYYY TO WS-LEAP-CHECK-YEAR.                      00005420
           PERFORM 0792-SET-LEAP-FEBRUARY THRU 792-EXIT.                00005430
           MOVE 1 TO WS-ADD-DAYS-REMAINING.                             00005440
           PERFORM 0794-BUMP-ONE-DAY THRU 794-EXIT                      00005450
               WS-ADD-DAYS-REMAINING TIMES.                             00005460
           STRING WS-ADD-YYYY DELIMITED BY SIZE                         00005470
                  '-' DELIMITED BY SIZE                                 00005480
                  WS-ADD-MM DELIMITED BY SIZE                           00005490
                  '-' DELIMITED BY SIZE                                 00005500
                  WS-ADD-DD DELIMITED BY SIZE                           00005510
                  ' 00:00:00.000000' DELIMITED BY SIZE                  00005520
                  INTO WS-TOMORROW-START.                               00005530
       170-EXIT.                                                        00005540
           EXIT.                                                        00005550
                                                                        00005560
      *    SURROGATE-KEY SCHEME: SCAN THE OLD MASTER ONCE JUST TO       00005570
      *    FIND THE HIGHEST BI-ID IN USE, THEN REWIND FOR THE REAL      00005580
      *    MERGE PASS IN 0190.  THERE IS NO DATABASE SEQUENCE TO        00005590
      *    DRAW FROM ON THE FLAT-FILE SIDE OF THIS JOB (IS-4611).       00005600
       0180-FIND-HIGH-BUCKET-KEY.                                       00005610
           MOVE ZERO TO WS-NEXT-BI-ID.                                  00005620
           OPEN INPUT BUCKET-INSTANCE-FILE.                             00005630
           IF WS-BKTINST-STATUS NOT = '00'                              00005640
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00005650
           END-IF.                                                      00005660
           PERFORM 0185-CHECK-ONE-BUCKET-KEY THRU 185-EXIT              00005670
               UNTIL WS-BKTINST-EOF.                                    00005680
           CLOSE BUCKET-INSTANCE-FILE.                                  00005690
           MOVE 'N' TO WS-BKTINST-EOF-SWITCH.                           00005700
           ADD 1 TO WS-NEXT-BI-ID.                                      00005710
       180-EXIT.                                                        00005720
           EXIT.                                                        00005730
                                                                        00005740
       0185-CHECK-ONE-BUCKET-KEY.                                       00005750
           READ BUCKET-INSTANCE-FILE                                    00005760
               AT END                                                   00005770
                   MOVE 'Y' TO WS-BKTINST-EOF-SWITCH                    00005780
                   GO TO 185-EXIT                                       00005790
           END-READ.                                                    00005800
           IF WS-BKTINST-STATUS NOT = '00'                              00005810
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00005820
               MOVE '0185-CHECK-ONE-BUCKET-KEY' TO EC-PARAGRAPH-ID      00005830
               MOVE 'BKTINST' TO EC-FILE-NAME                           00005840
               MOVE WS-BKTINST-STATUS TO EC-FILE-STATUS                 00005850
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00005860
               GO TO 185-EXIT                                           00005870
           END-IF.                                                      00005880
           IF BI-ID > WS-NEXT-BI-ID                                     00005890
               MOVE BI-ID TO WS-NEXT-BI-ID                              00005900
           END-IF.                                                      00005910
       185-EXIT.                                                        00005920
           EXIT.                                                        00005930
                                                                        00005940
       0190-OPEN-BUCKET-MERGE-FILES.                                    00005950
           OPEN INPUT BUCKET-INSTANCE-FILE.                             00005960
           OPEN OUTPUT NEW-BUCKET-INSTANCE-FILE.                        00005970
           IF WS-BKTINST-STATUS NOT = '00' OR                           00005980
                 WS-BKTINSN-STATUS NOT = '00'                           00005990
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00006000
           END-IF.                                                      00006010
           PERFORM 0195-READ-BUCKET-AHEAD THRU 195-EXIT.                00006020
       190-EXIT.                                                        00006030
           EXIT.                                                        00006040
                                                                        00006050
      *    ONE-RECORD LOOKAHEAD ON THE OLD MASTER SO 0230 CAN TELL,     00006060
      *    BEFORE DRAINING A SERVICE'S BUCKET GROUP, WHETHER THE NEXT   00006070
      *    ROW ON THE OLD MASTER STILL BELONGS TO THE CURRENT SERVICE   00006080
      *    (IS-4611).                                                   00006090
       0195-READ-BUCKET-AHEAD.                                          00006100
           READ BUCKET-INSTANCE-FILE                                    00006110
               AT END                                                   00006120
                   MOVE 'Y' TO WS-BKTINST-EOF-SWITCH                    00006130
                   MOVE 'N' TO WS-BI-PENDING-SWITCH                     00006140
                   GO TO 195-EXIT                                       00006150
           END-READ.                                                    00006160
           IF WS-BKTINST-STATUS NOT = '00'                              00006170
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00006180
               MOVE '0195-READ-BUCKET-AHEAD' TO EC-PARAGRAPH-ID         00006190
               MOVE 'BKTINST' TO EC-FILE-NAME                           00006200
               MOVE WS-BKTINST-STATUS TO EC-FILE-STATUS                 00006210
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00006220
               IF EC-ABORT-JOB                                          00006230
                   PERFORM 0800-ABORT-BATCH THRU 800-EXIT               00006240
               END-IF                                                   00006250
               MOVE 'N' TO WS-BI-PENDING-SWITCH                         00006260
               GO TO 195-EXIT                                           00006270
           END-IF.                                                      00006280
           MOVE 'Y' TO WS-BI-PENDING-SWITCH.                            00006290
       195-EXIT.                                                        00006300
           EXIT.                                                        00006310
                                                                        00006320
       0200-PROCESS-SERVICES.                                           00006330
           READ SERVICE-INSTANCE-FILE                                   00006340
               AT END                                                   00006350
                   MOVE 'Y' TO WS-SVCINST-EOF-SWITCH                    00006360
                   GO TO 200-EXIT                                       00006370
           END-READ.                                                    00006380
           IF WS-SVCINST-STATUS NOT = '00'                              00006390
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00006400
               MOVE '0200-PROCESS-SERVICES' TO EC-PARAGRAPH-ID          00006410
               MOVE 'SVCINST' TO EC-FILE-NAME                           00006420
               MOVE WS-SVCINST-STATUS TO EC-FILE-STATUS                 00006430
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00006440
               GO TO 200-EXIT                                           00006450
           END-IF.                                                      00006460
           ADD 1 TO WC-SERVICES-READ.                                   00006470
           PERFORM 0230-LOAD-BUCKETS-FOR-SERVICE THRU 230-EXIT.         00006480
           MOVE 'N' TO WS-DUE-FOR-ROLLOVER-SWITCH.                      00006490
           IF SI-IS-RECURRING AND                                       00006500
                 SI-NEXT-CYCLE-START-DATE (1:10) =                      00006510
                     WS-TOMORROW-START (1:10) AND                       00006520
                 SI-EXPIRY-DATE (1:10) > WS-TOMORROW-START (1:10)       00006530
               MOVE 'Y' TO WS-DUE-FOR-ROLLOVER-SWITCH                   00006540
           END-IF.                                                      00006550
           IF WS-DUE-FOR-ROLLOVER                                       00006560
               PERFORM 0300-REACTIVATE-ONE-SERVICE THRU 300-EXIT        00006570
           ELSE                                                         00006580
               PERFORM 0280-WRITE-HELD-BUCKETS THRU 280-EXIT            00006590
           END-IF.                                                      00006600
       200-EXIT.                                                        00006610
           EXIT.                                                        00006620
                                                                        00006630
      *    DRAINS THE LOOKAHEAD BUFFER INTO WS-OLD-BUCKET-TABLE FOR     00006640
      *    AS LONG AS THE NEXT OLD-MASTER ROW STILL BELONGS TO THE      00006650
      *    SERVICE JUST READ.  BOTH FILES ARE IN ASCENDING ID ORDER,    00006660
      *    SO EVERY BUCKET FOR A SERVICE SITS IN ONE CONTIGUOUS RUN     00006670
      *    (IS-4611).                                                   00006680
       0230-LOAD-BUCKETS-FOR-SERVICE.                                   00006690
           MOVE ZERO TO WT-OLDBKT-COUNT.                                00006700
           PERFORM 0235-DRAIN-ONE-OLD-BUCKET THRU 235-EXIT              00006710
               UNTIL NOT WS-BI-PENDING                                  00006720
                   OR BI-SERVICE-ID NOT = SI-ID.                        00006730
       230-EXIT.                                                        00006740
           EXIT.                                                        00006750
                                                                        00006760
       0235-DRAIN-ONE-OLD-BUCKET.                                       00006770
           ADD 1 TO WT-OLDBKT-COUNT.                                    00006780
           SET WX-OLDBKT TO WT-OLDBKT-COUNT.                            00006790
           MOVE BI-BUCKET-ID   TO OB-BUCKET-ID (WX-OLDBKT).             00006800
           MOVE BI-BUCKET-TYPE TO OB-BUCKET-TYPE (WX-OLDBKT).           00006810
           MOVE BI-RULE        TO OB-RULE (WX-OLDBKT).                  00006820
           MOVE BI-PRIORITY    TO OB-PRIORITY (WX-OLDBKT).              00006830
           MOVE BI-INITIAL-BALANCE TO                                   00006840
                OB-INITIAL-BALANCE (WX-OLDBKT).                         00006850
           MOVE BI-CURRENT-BALANCE TO                                   00006860
                OB-CURRENT-BALANCE (WX-OLDBKT).                         00006870
           MOVE BI-USAGE TO OB-USAGE (WX-OLDBKT).                       00006880
           MOVE BI-CARRY-FORWARD TO OB-CARRY-FORWARD (WX-OLDBKT).       00006890
           MOVE BI-MAX-CARRY-FORWARD TO                                 00006900
                OB-MAX-CARRY-FORWARD (WX-OLDBKT).                       00006910
           MOVE BI-TOTAL-CARRY-FORWARD TO                               00006920
                OB-TOTAL-CARRY-FORWARD (WX-OLDBKT).                     00006930
           MOVE BI-CARRY-FORWARD-VALIDITY TO                            00006940
                OB-CARRY-FORWARD-VALIDITY (WX-OLDBKT).                  00006950
           MOVE BI-TIME-WINDOW TO OB-TIME-WINDOW (WX-OLDBKT).           00006960
           MOVE BI-CONSUMPTION-LIMIT TO                                 00006970
                OB-CONSUMPTION-LIMIT (WX-OLDBKT).                       00006980
           MOVE BI-CONSUMPTION-LIMIT-WINDOW TO                          00006990
                OB-CONSUMPTION-LIMIT-WINDOW (WX-OLDBKT).                00007000
           MOVE BI-EXPIRATION TO OB-EXPIRATION (WX-OLDBKT).             00007010
           PERFORM 0195-READ-BUCKET-AHEAD THRU 195-EXIT.                00007020
       235-EXIT.                                                        00007030
           EXIT.                                                        00007040
                                                                        00007050
      *    WRITES THE HELD BUCKETS FOR THE CURRENT SERVICE THROUGH TO   00007060
      *    THE NEW MASTER, UNCHANGED UNLESS 0750 MUTATED A CARRY-       00007070
      *    FORWARD BALANCE IN PLACE.  THIS IS THE COMMON TAIL FOR       00007080
      *    BOTH "NOT DUE TONIGHT" SERVICES AND REACTIVATED ONES         00007090
      *    (IS-4611).                                                   00007100
       0280-WRITE-HELD-BUCKETS.                                         00007110
           MOVE ZERO TO WS-FLUSH-IDX.                                   00007120
           PERFORM 0285-WRITE-ONE-HELD-BUCKET THRU 285-EXIT             00007130
               WT-OLDBKT-COUNT TIMES.                                   00007140
       280-EXIT.                                                        00007150
           EXIT.                                                        00007160
                                                                        00007170
       0285-WRITE-ONE-HELD-BUCKET.                                      00007180
           ADD 1 TO WS-FLUSH-IDX.                                       00007190
           SET WX-OLDBKT TO WS-FLUSH-IDX.                               00007200
           MOVE WS-NEXT-BI-ID       TO NB-ID.                           00007210
           ADD 1 TO WS-NEXT-BI-ID.                                      00007220
           MOVE SI-ID TO NB-SERVICE-ID.                                 00007230
           MOVE OB-BUCKET-ID (WX-OLDBKT) TO NB-BUCKET-ID.               00007240
           MOVE OB-BUCKET-TYPE (WX-OLDBKT) TO NB-BUCKET-TYPE.           00007250
           MOVE OB-RULE (WX-OLDBKT) TO NB-RULE.                         00007260
           MOVE OB-PRIORITY (WX-OLDBKT) TO NB-PRIORITY.                 00007270
           MOVE OB-INITIAL-BALANCE (WX-OLDBKT) TO NB-INITIAL-BALANCE.   00007280
           MOVE OB-CURRENT-BALANCE (WX-OLDBKT) TO NB-CURRENT-BALANCE.   00007290
           MOVE OB-USAGE (WX-OLDBKT) TO NB-USAGE.                       00007300
           MOVE OB-CARRY-FORWARD (WX-OLDBKT) TO NB-CARRY-FORWARD.       00007310
           MOVE OB-MAX-CARRY-FORWARD (WX-OLDBKT) TO                     00007320
                NB-MAX-CARRY-FORWARD.                                   00007330
           MOVE OB-TOTAL-CARRY-FORWARD (WX-OLDBKT) TO                   00007340
                NB-TOTAL-CARRY-FORWARD.                                 00007350
           MOVE OB-CARRY-FORWARD-VALIDITY (WX-OLDBKT) TO                00007360
                NB-CARRY-FORWARD-VALIDITY.                              00007370
           MOVE OB-TIME-WINDOW (WX-OLDBKT) TO NB-TIME-WINDOW.           00007380
           MOVE OB-CONSUMPTION-LIMIT (WX-OLDBKT) TO                     00007390
                NB-CONSUMPTION-LIMIT.                                   00007400
           MOVE OB-CONSUMPTION-LIMIT-WINDOW (WX-OLDBKT) TO              00007410
                NB-CONSUMPTION-LIMIT-WINDOW.                            00007420
           MOVE OB-EXPIRATION (WX-OLDBKT) TO NB-EXPIRATION.             00007430
           WRITE QB-NEW-BUCKET-INSTANCE.                                00007440
           IF WS-BKTINSN-STATUS NOT = '00'                              00007450
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00007460
               MOVE '0285-WRITE-ONE-HELD-BUCKET' TO EC-PARAGRAPH-ID     00007470
               MOVE 'BKTINSN' TO EC-FILE-NAME                           00007480
               MOVE WS-BKTINSN-STATUS TO EC-FILE-STATUS                 00007490
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00007500
               IF EC-ABORT-JOB                                          00007510
                   PERFORM 0800-ABORT-BATCH THRU 800-EXIT               00007520
               END-IF                                                   00007530
           END-IF.                                                      00007540
       285-EXIT.                                                        00007550
           EXIT.                                                        00007560
                                                                        00007570
      *    DEFENSIVE ONLY - ONCE SERVICE-INSTANCE-FILE HITS EOF ANY     00007580
      *    REMAINING OLD-MASTER ROWS HAVE NO OWNING SERVICE AND ARE     00007590
      *    COPIED THROUGH UNCHANGED SO NO DATA IS LOST, BUT EACH ONE    00007600
      *    IS LOGGED SINCE IT MEANS THE TWO FILES WERE NOT IN STEP      00007610
      *    (IS-4611).  INVOKED FROM MAINLINE, NOT FROM 0200, SINCE IT   00007620
      *    ONLY EVER HAS WORK TO DO AFTER SERVICE-INSTANCE-FILE HAS     00007630
      *    REACHED EOF.                                                 00007640
       0290-DRAIN-TRAILING-BUCKETS.                                     00007650
           PERFORM 0295-DRAIN-ONE-TRAILING-BUCKET THRU 295-EXIT         00007660
               UNTIL NOT WS-BI-PENDING.                                 00007670
       290-EXIT.                                                        00007680
           EXIT.                                                        00007690
                                                                        00007700
       0295-DRAIN-ONE-TRAILING-BUCKET.                                  00007710
           MOVE 'QBRSVC01' TO EC-PROGRAM-ID.                            00007720
           MOVE '0295-DRAIN-ONE-TRAILING-BUCKET' TO EC-PARAGRAPH-ID.    00007730
           MOVE 'BKTINST' TO EC-FILE-NAME.                              00007740
           MOVE '00' TO EC-FILE-STATUS.                                 00007750
           MOVE BI-SERVICE-ID TO WS-KEY-VALUE-DISPLAY.                  00007760
           MOVE WS-KEY-VALUE-DISPLAY TO EC-KEY-VALUE.                   00007770
           MOVE 'ORPHAN BUCKET-INSTANCE ROW - SERVICE-ID NOT ON FILE'   00007780
                                           TO EC-MESSAGE-TEXT.          00007790
           CALL 'QBERRTN' USING QB-ERROR-COMM-AREA.                     00007800
           MOVE WS-NEXT-BI-ID TO NB-ID.                                 00007810
           ADD 1 TO WS-NEXT-BI-ID.                                      00007820
           MOVE BI-SERVICE-ID TO NB-SERVICE-ID.                         00007830
           MOVE BI-BUCKET-ID TO NB-BUCKET-ID.                           00007840
           MOVE BI-BUCKET-TYPE TO NB-BUCKET-TYPE.                       00007850
           MOVE BI-RULE TO NB-RULE.                                     00007860
           MOVE BI-PRIORITY TO NB-PRIORITY.                             00007870
           MOVE BI-INITIAL-BALANCE TO NB-INITIAL-BALANCE.               00007880
           MOVE BI-CURRENT-BALANCE TO NB-CURRENT-BALANCE.               00007890
           MOVE BI-USAGE TO NB-USAGE.                                   00007900
           MOVE BI-CARRY-FORWARD TO NB-CARRY-FORWARD.                   00007910
           MOVE BI-MAX-CARRY-FORWARD TO NB-MAX-CARRY-FORWARD.           00007920
           MOVE BI-TOTAL-CARRY-FORWARD TO NB-TOTAL-CARRY-FORWARD.       00007930
           MOVE BI-CARRY-FORWARD-VALIDITY TO                            00007940
                NB-CARRY-FORWARD-VALIDITY.                              00007950
           MOVE BI-TIME-WINDOW TO NB-TIME-WINDOW.                       00007960
           MOVE BI-CONSUMPTION-LIMIT TO NB-CONSUMPTION-LIMIT.           00007970
           MOVE BI-CONSUMPTION-LIMIT-WINDOW TO                          00007980
                NB-CONSUMPTION-LIMIT-WINDOW.                            00007990
           MOVE BI-EXPIRATION TO NB-EXPIRATION.                         00008000
           WRITE QB-NEW-BUCKET-INSTANCE.                                00008010
           PERFORM 0195-READ-BUCKET-AHEAD THRU 195-EXIT.                00008020
       295-EXIT.                                                        00008030
           EXIT.                                                        00008040
                                                                        00008050
      *    REACTIVATION: CYCLE ROLLOVER FOLLOWED BY QUOTA PROVISION-    00008060
      *    ING.  A MISSING AAA-USER ROW IS A KNOWN, BENIGN CONDITION    00008070
      *    (IS-6488) - THE SERVICE IS LEFT UNTOUCHED AND ITS HELD       00008080
      *    BUCKETS PASS THROUGH AS-IS.  A MISSING PLAN ROW IS NOT       00008090
      *    SURVIVABLE AND ABENDS THE WHOLE JOB.                         00008100
       0300-REACTIVATE-ONE-SERVICE.                                     00008110
           PERFORM 0310-FIND-AAA-USER THRU 310-EXIT.                    00008120
           IF NOT WS-USR-FOUND                                          00008130
               ADD 1 TO WC-SERVICES-SKIPPED-USER                        00008140
               PERFORM 0280-WRITE-HELD-BUCKETS THRU 280-EXIT            00008150
               GO TO 300-EXIT                                           00008160
           END-IF.                                                      00008170
           PERFORM 0320-FIND-PLAN THRU 320-EXIT.                        00008180
           IF NOT WS-PLAN-FOUND                                         00008190
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00008200
           END-IF.                                                      00008210
           MOVE SI-NEXT-CYCLE-START-DATE TO WS-OLD-CYCLE-START.         00008220
           PERFORM 0330-CALL-CYCLE-ROUTINE THRU 330-EXIT.               00008230
           IF CC-RC-BAD-PERIOD                                          00008240
               PERFORM 0280-WRITE-HELD-BUCKETS THRU 280-EXIT            00008250
               GO TO 300-EXIT                                           00008260
           END-IF.                                                      00008270
           PERFORM 0350-REWRITE-SERVICE THRU 350-EXIT.                  00008280
           ADD 1 TO WC-SERVICES-REACTIVATED.                            00008290
           PERFORM 0500-PROVISION-QUOTA THRU 500-EXIT.                  00008300
           PERFORM 0280-WRITE-HELD-BUCKETS THRU 280-EXIT.               00008310
           PERFORM 0770-WRITE-PENDING-NEW-BUCKETS THRU 770-EXIT.        00008320
       300-EXIT.                                                        00008330
           EXIT.                                                        00008340
                                                                        00008350
       0310-FIND-AAA-USER.                                              00008360
           MOVE 'N' TO WS-USR-FOUND-SWITCH.                             00008370
           SEARCH ALL QB-USR-ENTRY                                      00008380
               WHEN QBT-USR-USER-NAME (QBX-USR) = SI-USERNAME           00008390
                   MOVE 'Y' TO WS-USR-FOUND-SWITCH                      00008400
           END-SEARCH.                                                  00008410
       310-EXIT.                                                        00008420
           EXIT.                                                        00008430
                                                                        00008440
       0320-FIND-PLAN.                                                  00008450
           MOVE 'N' TO WS-PLAN-FOUND-SWITCH.                            00008460
           SEARCH ALL QB-PLAN-ENTRY                                     00008470
               WHEN QBT-PLAN-ID (QBX-PLAN) = SI-PLAN-ID                 00008480
                   MOVE 'Y' TO WS-PLAN-FOUND-SWITCH                     00008490
           END-SEARCH.                                                  00008500
       320-EXIT.                                                        00008510
           EXIT.                                                        00008520
                                                                        00008530
      *    BUILDS THE REQUEST SIDE OF QB-CYCLE-COMM-AREA AND CALLS      00008540
      *    QBCYCDT.  BILLING-TYPE COMES FROM THE AAA-USER ROW, NOT      00008550
      *    THE PLAN - SEE QBAAAUSR HEADER (IS-4980).                    00008560
       0330-CALL-CYCLE-ROUTINE.                                         00008570
           MOVE QBT-USR-BILLING (QBX-USR) TO CC-BILLING-TYPE.           00008580
           MOVE QBT-PLAN-RECURRING-PERIOD (QBX-PLAN) TO                 00008590
                CC-RECURRING-PERIOD.                                    00008600
           MOVE WS-OLD-CYCLE-START TO CC-CURRENT-CYCLE-START.           00008610
           MOVE QBT-PLAN-RECURRING-FLAG (QBX-PLAN) TO                   00008620
                CC-PLAN-RECURRING-FLAG.                                 00008630
           MOVE SI-EXPIRY-DATE TO CC-EXPIRY-DATE.                       00008640
           CALL 'QBCYCDT' USING QB-CYCLE-COMM-AREA.                     00008650
       330-EXIT.                                                        00008660
           EXIT.                                                        00008670
                                                                        00008680
       0350-REWRITE-SERVICE.                                            00008690
           MOVE WS-OLD-CYCLE-START TO SI-SERVICE-START-DATE.            00008700
           MOVE WS-OLD-CYCLE-START TO WS-NEW-SERVICE-START.             00008710
           MOVE WS-OLD-CYCLE-START TO SI-CYCLE-START-DATE.              00008720
           MOVE CC-NEW-CYCLE-END TO SI-CYCLE-END-DATE.                  00008730
           MOVE CC-NEW-NEXT-CYCLE-START TO                              00008740
                SI-NEXT-CYCLE-START-DATE.                               00008750
           REWRITE QB-SERVICE-INSTANCE.                                 00008760
           IF WS-SVCINST-STATUS NOT = '00'                              00008770
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00008780
               MOVE '0350-REWRITE-SERVICE' TO EC-PARAGRAPH-ID           00008790
               MOVE 'SVCINST' TO EC-FILE-NAME                           00008800
               MOVE WS-SVCINST-STATUS TO EC-FILE-STATUS                 00008810
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00008820
               IF EC-ABORT-JOB                                          00008830
                   PERFORM 0800-ABORT-BATCH THRU 800-EXIT               00008840
               END-IF                                                   00008850
           END-IF.                                                      00008860
       350-EXIT.                                                        00008870
           EXIT.                                                        00008880
                                                                        00008890
      *    QUOTA PROVISIONING FOR THE CYCLE JUST ROLLED.  NO HELD       00008900
      *    BUCKETS OR NO PLAN-TO-BUCKET ROWS ABANDONS PROVISIONING      00008910
      *    FOR THIS SERVICE ONLY, SAME AS ALWAYS (IS-4980) - BUT A      00008920
      *    DANGLING BUCKET-ID OR QOS-ID IS NOT SURVIVABLE AND ABENDS    00008930
      *    THE WHOLE JOB, THE SAME AS A MISSING PLAN ROW ABOVE - SEE    00008940
      *    0620-LOOKUP-BUCKET-AND-QOS BELOW (IS-7110).                  00008950
       0500-PROVISION-QUOTA SECTION.                                    00008960
           IF WT-OLDBKT-COUNT = ZERO                                    00008970
               ADD 1 TO WC-SERVICES-SKIPPED-PROV                        00008980
               GO TO 500-EXIT                                           00008990
           END-IF.                                                      00009000
           MOVE ZERO TO WT-PENDBKT-COUNT.                               00009010
           PERFORM 0510-FIND-PLAN-TO-BUCKET-RANGE THRU 510-EXIT.        00009020
           IF WS-PB-START-IDX = ZERO                                    00009030
               ADD 1 TO WC-SERVICES-SKIPPED-PROV                        00009040
               GO TO 500-EXIT                                           00009050
           END-IF.                                                      00009060
           PERFORM 0600-NEW-QUOTA-BUCKETS THRU 600-EXIT.                00009070
           PERFORM 0700-CARRY-FORWARD-BUCKETS THRU 700-EXIT.            00009080
       500-EXIT.                                                        00009090
           EXIT.                                                        00009100
                                                                        00009110
      *    QBT-PLBK-PLAN-ID IS NOT UNIQUE (SEE QBPLBK HEADER) - SEARCH  00009120
      *    ALL LANDS ON ONE MATCHING ROW, THEN THE SCAN BELOW WALKS     00009130
      *    BACKWARD AND FORWARD TO BOUND THE WHOLE GROUP FOR THIS       00009140
      *    PLAN.  WS-PB-START-IDX STAYS ZERO IF NOTHING MATCHES.        00009150
       0510-FIND-PLAN-TO-BUCKET-RANGE.                                  00009160
           MOVE ZERO TO WS-PB-START-IDX.                                00009170
           MOVE ZERO TO WS-PB-END-IDX.                                  00009180
           SEARCH ALL QB-PLBK-ENTRY                                     00009190
               WHEN QBT-PLBK-PLAN-ID (QBX-PLBK) = SI-PLAN-ID            00009200
                   SET WS-PB-START-IDX TO QBX-PLBK                      00009210
           END-SEARCH.                                                  00009220
           IF WS-PB-START-IDX = ZERO                                    00009230
               GO TO 510-EXIT                                           00009240
           END-IF.                                                      00009250
           MOVE WS-PB-START-IDX TO WS-PB-END-IDX.                       00009260
           PERFORM 0512-SCAN-BACK-PLAN-TO-BUCKET THRU 512-EXIT          00009270
               UNTIL WS-PB-START-IDX = 1                                00009280
                   OR QBT-PLBK-PLAN-ID (WS-PB-START-IDX - 1)            00009290
                       NOT = SI-PLAN-ID.                                00009300
           PERFORM 0514-SCAN-FWD-PLAN-TO-BUCKET THRU 514-EXIT           00009310
               UNTIL WS-PB-END-IDX = WT-PLBK-TABLE-COUNT                00009320
                   OR QBT-PLBK-PLAN-ID (WS-PB-END-IDX + 1)              00009330
                       NOT = SI-PLAN-ID.                                00009340
       510-EXIT.                                                        00009350
           EXIT.                                                        00009360
                                                                        00009370
       0512-SCAN-BACK-PLAN-TO-BUCKET.                                   00009380
           SUBTRACT 1 FROM WS-PB-START-IDX.                             00009390
       512-EXIT.                                                        00009400
           EXIT.                                                        00009410
                                                                        00009420
       0514-SCAN-FWD-PLAN-TO-BUCKET.                                    00009430
           ADD 1 TO WS-PB-END-IDX.                                      00009440
       514-EXIT.                                                        00009450
           EXIT.                                                        00009460
                                                                        00009470
      *    ONE NEW-QUOTA BUCKET PER PLAN-TO-BUCKET ROW FOR THIS PLAN.   00009480
      *    A BUCKET-ID THE CATALOG NO LONGER RECOGNIZES, OR A QOS-ID    00009490
      *    THE PROFILE TABLE NO LONGER RECOGNIZES, IS A REFERENCE-      00009500
      *    DATA INTEGRITY FAILURE AND ABENDS THE JOB - IT IS NOT        00009501
      *    SKIPPED (IS-7110).                                           00009502
       0600-NEW-QUOTA-BUCKETS.                                          00009520
           MOVE WS-PB-START-IDX TO WS-PB-IDX.                           00009530
           PERFORM 0610-BUILD-ONE-NEW-BUCKET THRU 610-EXIT              00009540
               UNTIL WS-PB-IDX > WS-PB-END-IDX.                         00009550
       600-EXIT.                                                        00009560
           EXIT.                                                        00009570
                                                                        00009580
       0610-BUILD-ONE-NEW-BUCKET.                                       00009590
           SET QBX-PLBK TO WS-PB-IDX.                                   00009600
           PERFORM 0620-LOOKUP-BUCKET-AND-QOS THRU 620-EXIT.            00009610
           IF WS-BKCAT-FOUND AND WS-QOS-FOUND                           00009620
               ADD 1 TO WT-PENDBKT-COUNT                                00009630
               SET WX-PENDBKT TO WT-PENDBKT-COUNT                       00009640
               MOVE QBT-PLBK-BUCKET-ID (QBX-PLBK) TO                    00009650
                    PB-NEW-BUCKET-ID (WX-PENDBKT)                       00009660
               MOVE QBT-BKCAT-BUCKET-TYPE (QBX-BKCAT) TO                00009670
                    PB-NEW-BUCKET-TYPE (WX-PENDBKT)                     00009680
               MOVE QBT-QOS-BNG-CODE (QBX-QOS) TO                       00009690
                    PB-NEW-RULE (WX-PENDBKT)                            00009700
               MOVE QBT-BKCAT-PRIORITY (QBX-BKCAT) TO                   00009710
                    PB-NEW-PRIORITY (WX-PENDBKT)                        00009720
               MOVE QBT-PLBK-INITIAL-QUOTA (QBX-PLBK) TO                00009730
                    PB-NEW-INITIAL-BALANCE (WX-PENDBKT)                 00009740
               MOVE QBT-PLBK-INITIAL-QUOTA (QBX-PLBK) TO                00009750
                    PB-NEW-CURRENT-BALANCE (WX-PENDBKT)                 00009760
               MOVE QBT-PLBK-CARRY-FORWARD (QBX-PLBK) TO                00009770
                    PB-NEW-CARRY-FORWARD (WX-PENDBKT)                   00009780
               MOVE QBT-PLBK-MAX-CARRY-FORWARD (QBX-PLBK) TO            00009790
                    PB-NEW-MAX-CARRY-FORWARD (WX-PENDBKT)               00009800
               MOVE QBT-PLBK-TOTAL-CARRY-FORWARD (QBX-PLBK) TO          00009810
                    PB-NEW-TOTAL-CARRY-FORWARD (WX-PENDBKT)             00009820
               MOVE QBT-PLBK-CARRY-FORWARD-VALIDITY (QBX-PLBK) TO       00009830
                    PB-NEW-CARRY-FORWARD-VALIDITY (WX-PENDBKT)          00009840
               MOVE QBT-BKCAT-TIME-WINDOW (QBX-BKCAT) TO                00009850
                    PB-NEW-TIME-WINDOW (WX-PENDBKT)                     00009860
               MOVE QBT-PLBK-CONSUMPTION-LIMIT (QBX-PLBK) TO            00009870
                    PB-NEW-CONSUMPTION-LIMIT (WX-PENDBKT)               00009880
               MOVE QBT-PLBK-CONSUMPTION-LIMIT-WINDOW (QBX-PLBK) TO     00009890
                    PB-NEW-CONSUMPTION-LIMIT-WINDOW (WX-PENDBKT)        00009900
               MOVE SI-EXPIRY-DATE TO PB-NEW-EXPIRATION (WX-PENDBKT)    00009910
               ADD 1 TO WC-NEW-QUOTA-BUCKETS                            00009920
           END-IF.                                                      00009930
           ADD 1 TO WS-PB-IDX.                                          00009940
       610-EXIT.                                                        00009950
           EXIT.                                                        00009960
                                                                        00009970
      *    A DANGLING BUCKET-ID OR QOS-ID MEANS THE CATALOG AND THE     00009975
      *    PLAN-TO-BUCKET (OR BUCKET-CATALOG) TABLES HAVE FALLEN OUT    00009976
      *    OF SYNC - NOT RECOVERABLE BY SKIPPING ONE ROW, SO THIS       00009977
      *    ABENDS THE JOB THE SAME WAY 0320-FIND-PLAN DOES (IS-7110).   00009978
       0620-LOOKUP-BUCKET-AND-QOS.                                      00009980
           MOVE 'N' TO WS-BKCAT-FOUND-SWITCH.                           00009990
           MOVE 'N' TO WS-QOS-FOUND-SWITCH.                             00010000
           SEARCH ALL QB-BKCAT-ENTRY                                    00010010
               WHEN QBT-BKCAT-BUCKET-ID (QBX-BKCAT) =                   00010020
                       QBT-PLBK-BUCKET-ID (QBX-PLBK)                    00010030
                   MOVE 'Y' TO WS-BKCAT-FOUND-SWITCH                    00010040
           END-SEARCH.                                                  00010050
           IF NOT WS-BKCAT-FOUND                                        00010060
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00010070
           END-IF.                                                      00010080
           SEARCH ALL QB-QOS-ENTRY                                      00010090
               WHEN QBT-QOS-ID (QBX-QOS) =                              00010100
                       QBT-BKCAT-QOS-ID (QBX-BKCAT)                     00010110
                   MOVE 'Y' TO WS-QOS-FOUND-SWITCH                      00010120
           END-SEARCH.                                                  00010130
           IF NOT WS-QOS-FOUND                                          00010140
               PERFORM 0800-ABORT-BATCH THRU 800-EXIT                   00010150
           END-IF.                                                      00010160
       620-EXIT.                                                        00010170
           EXIT.                                                        00010180
                                                                        00010181
      *    CARRY-FORWARD: FOR EVERY CF-ELIGIBLE PLAN-TO-BUCKET ROW,     00010182
      *    FIND THE MATCHING PRE-ROLLOVER BUCKET AMONG THE HELD ROWS,   00010183
      *    CAP ITS UNUSED BALANCE, REDISTRIBUTE AGAINST ANY OTHER       00010184
      *    OUTSTANDING CF BUCKETS FOR THE SAME BUCKET-ID, AND WRITE     00010185
      *    THE RESULT AS A NEW CF BUCKET FOR THE NEW CYCLE (IS-4980).   00010186
      *    A PRE-ROLLOVER BUCKET WITH A ZERO BALANCE, OR THAT CANNOT    00010187
      *    BE FOUND AT ALL, SKIPS JUST THAT ONE CF ROW (IS-7110).       00010188
       0700-CARRY-FORWARD-BUCKETS.                                      00010230
           MOVE WS-PB-START-IDX TO WS-PB-IDX.                           00010240
           PERFORM 0705-BUILD-ONE-CF-BUCKET THRU 705-EXIT               00010250
               UNTIL WS-PB-IDX > WS-PB-END-IDX.                         00010260
       700-EXIT.                                                        00010270
           EXIT.                                                        00010280
                                                                        00010290
      *    A PRE-ROLLOVER BUCKET SITTING AT A ZERO BALANCE HAS NOTHING  00010295
      *    TO CARRY FORWARD - SKIP IT RATHER THAN BUFFER AN EMPTY       00010296
      *    CARRY_FORWARD_BUCKET ROW (IS-7110).                          00010297
       0705-BUILD-ONE-CF-BUCKET.                                        00010300
           SET QBX-PLBK TO WS-PB-IDX.                                   00010310
           IF QBT-PLBK-CARRY-FORWARD (QBX-PLBK) = 'Y'                   00010320
               PERFORM 0710-FIND-PREROLLOVER-BUCKET THRU 710-EXIT       00010330
               IF WS-PREROLLOVER-FOUND AND                              00010331
                     OB-CURRENT-BALANCE (WS-PREROLLOVER-IDX) NOT = ZERO 00010332
                   PERFORM 0720-CAP-CF-AMOUNT THRU 720-EXIT             00010350
                   PERFORM 0730-GATHER-OUTSTANDING-CF THRU 730-EXIT     00010360
                   PERFORM 0750-REDISTRIBUTE-CF-CAP THRU 750-EXIT       00010370
                   PERFORM 0620-LOOKUP-BUCKET-AND-QOS THRU 620-EXIT     00010380
                   IF WS-BKCAT-FOUND AND WS-QOS-FOUND                   00010390
                       PERFORM 0780-BUFFER-CF-BUCKET THRU 780-EXIT      00010400
                       ADD 1 TO WC-CF-BUCKETS-CREATED                   00010410
                   END-IF                                               00010420
               END-IF                                                   00010430
           END-IF.                                                      00010440
           ADD 1 TO WS-PB-IDX.                                          00010450
       705-EXIT.                                                        00010460
           EXIT.                                                        00010470
                                                                        00010480
       0710-FIND-PREROLLOVER-BUCKET.                                    00010490
           MOVE 'N' TO WS-PREROLLOVER-FOUND-SWITCH.                     00010500
           MOVE ZERO TO WS-PREROLLOVER-IDX.                             00010510
           PERFORM 0715-TEST-ONE-HELD-BUCKET THRU 715-EXIT              00010520
               VARYING WX-OLDBKT FROM 1 BY 1                            00010530
               UNTIL WX-OLDBKT > WT-OLDBKT-COUNT                        00010540
                   OR WS-PREROLLOVER-FOUND.                             00010550
       710-EXIT.                                                        00010560
           EXIT.                                                        00010570
                                                                        00010580
       0715-TEST-ONE-HELD-BUCKET.                                       00010590
           IF OB-BUCKET-ID (WX-OLDBKT) =                                00010600
                   QBT-PLBK-BUCKET-ID (QBX-PLBK) AND                    00010610
                 NOT OB-IS-CARRY-FORWARD-TYPE (WX-OLDBKT)               00010620
               MOVE 'Y' TO WS-PREROLLOVER-FOUND-SWITCH                  00010630
               SET WS-PREROLLOVER-IDX TO WX-OLDBKT                      00010640
           END-IF.                                                      00010650
       715-EXIT.                                                        00010660
           EXIT.                                                        00010670
                                                                        00010680
      *    CF-AMOUNT IS THE PRE-ROLLOVER BUCKET'S CURRENT-BALANCE AS    00010681
      *    IT STANDS - USAGE IS ALREADY NETTED OUT OF CURRENT-BALANCE   00010683
      *    BY 0240/0250 EVERY TIME A RATING EVENT POSTS AGAINST THE     00010685
      *    BUCKET, SO SUBTRACTING OB-USAGE AGAIN HERE WOULD DOUBLE-     00010687
      *    COUNT IT AND SHORT THE CARRY-FORWARD (IS-7110).              00010689
       0720-CAP-CF-AMOUNT.                                              00010690
           SET WX-OLDBKT TO WS-PREROLLOVER-IDX.                         00010700
           MOVE OB-CURRENT-BALANCE (WX-OLDBKT) TO WS-CF-AMOUNT.         00010710
           IF WS-CF-AMOUNT > QBT-PLBK-MAX-CARRY-FORWARD (QBX-PLBK)      00010760
               MOVE QBT-PLBK-MAX-CARRY-FORWARD (QBX-PLBK) TO            00010770
                    WS-CF-AMOUNT                                        00010780
           END-IF.                                                      00010790
       720-EXIT.                                                        00010800
           EXIT.                                                        00010810
                                                                        00010820
      *    OTHER OUTSTANDING CF BUCKETS FOR THIS BUCKET-ID ARE          00010830
      *    ALREADY SITTING IN WS-OLD-BUCKET-TABLE - NO SECOND PASS      00010840
      *    OVER THE OLD MASTER IS NEEDED.  ONES EXPIRING TOMORROW       00010850
      *    ARE EXCLUDED - THEY ARE THE ROW 0285/0710 IS ALREADY         00010860
      *    HANDLING THIS CYCLE, NOT A LEFTOVER FROM AN EARLIER ONE      00010870
      *    (IS-4980).  EACH CANDIDATE'S CURRENT-BALANCE IS SUMMED       00010881
      *    INTO WS-TOTAL-CF-AMOUNT AS IT IS GATHERED, SO 0750 CAN       00010882
      *    TEST THE PLAN-TO-BUCKET TOTAL-CARRY-FORWARD CAP WITHOUT      00010883
      *    A SEPARATE SUMMING PASS (IS-7140).                           00010884
       0730-GATHER-OUTSTANDING-CF.                                      00010890
           MOVE ZERO TO WT-CFCAND-COUNT.                                00010900
           MOVE WS-CF-AMOUNT TO WS-TOTAL-CF-AMOUNT.                     00010905
           PERFORM 0735-TEST-ONE-CF-CANDIDATE THRU 735-EXIT             00010910
               VARYING WX-OLDBKT FROM 1 BY 1                            00010920
               UNTIL WX-OLDBKT > WT-OLDBKT-COUNT.                       00010930
           PERFORM 0740-SORT-CF-CANDIDATES THRU 740-EXIT.               00010940
       730-EXIT.                                                        00010950
           EXIT.                                                        00010960
                                                                        00010970
       0735-TEST-ONE-CF-CANDIDATE.                                      00010980
           IF OB-IS-CARRY-FORWARD-TYPE (WX-OLDBKT) AND                  00010990
                 OB-BUCKET-ID (WX-OLDBKT) =                             00011000
                     QBT-PLBK-BUCKET-ID (QBX-PLBK) AND                  00011010
                 OB-EXPIRATION (WX-OLDBKT) (1:10) NOT =                 00011020
                     WS-TOMORROW-START (1:10)                           00011030
               ADD 1 TO WT-CFCAND-COUNT                                 00011040
               SET WX-CFCAND TO WT-CFCAND-COUNT                         00011050
               SET CX-OLDBKT-INDEX (WX-CFCAND) TO WX-OLDBKT             00011060
               MOVE OB-EXPIRATION (WX-OLDBKT) TO                        00011070
                    CX-EXPIRATION (WX-CFCAND)                           00011080
               ADD OB-CURRENT-BALANCE (WX-OLDBKT) TO                    00011081
                   WS-TOTAL-CF-AMOUNT                                   00011082
           END-IF.                                                      00011090
       735-EXIT.                                                        00011100
           EXIT.                                                        00011110
                                                                        00011120
      *    SMALL TABLE, SHOP-STANDARD BUBBLE SORT - OLDEST EXPIRATION   00011130
      *    FIRST, SO 0750 REDUCES THE ROWS CLOSEST TO EXPIRING BEFORE   00011140
      *    IT TOUCHES THE REST (IS-4980).                               00011150
       0740-SORT-CF-CANDIDATES.                                         00011160
           MOVE 'N' TO WS-CFCAND-SORTED-SWITCH.                         00011170
           PERFORM 0742-SORT-ONE-PASS THRU 742-EXIT                     00011180
               UNTIL WS-CFCAND-NO-SWAPS.                                00011190
       740-EXIT.                                                        00011200
           EXIT.                                                        00011210
                                                                        00011220
       0742-SORT-ONE-PASS.                                              00011230
           MOVE 'Y' TO WS-CFCAND-SORTED-SWITCH.                         00011240
           PERFORM 0744-COMPARE-ADJACENT THRU 744-EXIT                  00011250
               VARYING WS-CFCAND-SWAP-IDX FROM 1 BY 1                   00011260
               UNTIL WS-CFCAND-SWAP-IDX >= WT-CFCAND-COUNT.             00011270
       742-EXIT.                                                        00011280
           EXIT.                                                        00011290
                                                                        00011300
       0744-COMPARE-ADJACENT.                                           00011310
           SET WX-CFCAND TO WS-CFCAND-SWAP-IDX.                         00011320
           IF CX-EXPIRATION (WX-CFCAND) (1:10) >                        00011330
                 CX-EXPIRATION (WX-CFCAND + 1) (1:10)                   00011340
               MOVE CX-EXPIRATION (WX-CFCAND) TO WS-CFCAND-SWAP-EXP     00011350
               SET WS-CFCAND-SWAP-OLDIDX TO                             00011360
                    CX-OLDBKT-INDEX (WX-CFCAND)                         00011370
               MOVE CX-EXPIRATION (WX-CFCAND + 1) TO                    00011380
                    CX-EXPIRATION (WX-CFCAND)                           00011390
               SET CX-OLDBKT-INDEX (WX-CFCAND) TO                       00011400
                    CX-OLDBKT-INDEX (WX-CFCAND + 1)                     00011410
               MOVE WS-CFCAND-SWAP-EXP TO CX-EXPIRATION (WX-CFCAND + 1) 00011420
               SET CX-OLDBKT-INDEX (WX-CFCAND + 1) TO                   00011430
                    WS-CFCAND-SWAP-OLDIDX                               00011440
               MOVE 'N' TO WS-CFCAND-SORTED-SWITCH                      00011450
           END-IF.                                                      00011460
       744-EXIT.                                                        00011470
           EXIT.                                                        00011480
                                                                        00011490
      *    ONLY REDUCES OUTSTANDING CF BUCKETS WHEN WS-TOTAL-CF-AMOUNT  00011491
      *    (THE OUTSTANDING CANDIDATES' BALANCES PLUS THIS CYCLE'S      00011492
      *    OWN WS-CF-AMOUNT) ACTUALLY EXCEEDS THE PLAN-TO-BUCKET        00011493
      *    ROW'S TOTAL-CARRY-FORWARD CAP - THE REDUCTION BUDGET IS      00011494
      *    THE EXCESS OVER THAT CAP, NOT WS-CF-AMOUNT BY ITSELF         00011495
      *    (IS-7140).                                                   00011496
      *    WALKS THE SORTED CANDIDATES OLDEST-FIRST, REDUCING EACH      00011500
      *    ONE'S BALANCE AGAINST THE REMAINING CAP UNTIL THE CAP RUNS   00011510
      *    OUT.  MATCHES THE PRIOR RELEASE'S REDISTRIBUTION LOGIC       00011520
      *    EXACTLY, INCLUDING ITS QUIRK: ONCE A ROW IS FULLY ZEROED     00011530
      *    RATHER THAN PARTIALLY REDUCED, THE REMAINING CAP IS *NOT*    00011540
      *    DECREMENTED FOR THAT ROW - ONLY A PARTIAL REDUCTION          00011550
      *    CONSUMES CAP.  DO NOT "FIX" THIS - BILLING SIGNED OFF ON     00011560
      *    MATCHING THE OLD BEHAVIOR BYTE FOR BYTE (IS-4980).           00011570
       0750-REDISTRIBUTE-CF-CAP.                                        00011580
           IF WS-TOTAL-CF-AMOUNT >=                                     00011581
                 QBT-PLBK-TOTAL-CARRY-FORWARD (QBX-PLBK)                00011582
               COMPUTE WS-CF-CAP-REMAINING =                            00011583
                   WS-TOTAL-CF-AMOUNT -                                 00011584
                       QBT-PLBK-TOTAL-CARRY-FORWARD (QBX-PLBK)          00011585
           ELSE                                                         00011586
               MOVE ZERO TO WS-CF-CAP-REMAINING                         00011587
           END-IF.                                                      00011588
           PERFORM 0755-REDUCE-ONE-CF-CANDIDATE THRU 755-EXIT           00011600
               VARYING WX-CFCAND FROM 1 BY 1                            00011610
               UNTIL WX-CFCAND > WT-CFCAND-COUNT                        00011620
                   OR WS-CF-CAP-REMAINING = ZERO.                       00011630
       750-EXIT.                                                        00011640
           EXIT.                                                        00011650
                                                                        00011660
       0755-REDUCE-ONE-CF-CANDIDATE.                                    00011670
           SET WX-OLDBKT TO CX-OLDBKT-INDEX (WX-CFCAND).                00011680
           IF OB-CURRENT-BALANCE (WX-OLDBKT) > WS-CF-CAP-REMAINING      00011690
               COMPUTE OB-CURRENT-BALANCE (WX-OLDBKT) =                 00011700
                   OB-CURRENT-BALANCE (WX-OLDBKT) -                     00011710
                       WS-CF-CAP-REMAINING                              00011720
               MOVE ZERO TO WS-CF-CAP-REMAINING                         00011730
           ELSE                                                         00011740
               MOVE ZERO TO OB-CURRENT-BALANCE (WX-OLDBKT)              00011750
           END-IF.                                                      00011760
       755-EXIT.                                                        00011770
           EXIT.                                                        00011780
                                                                        00011790
      *    CF BUCKET EXPIRATION = NEW SERVICE-START-DATE PLUS THE       00011800
      *    PLAN-TO-BUCKET ROW'S OWN CARRY-FORWARD-VALIDITY, NOT THE     00011810
      *    SERVICE'S EXPIRY-DATE (IS-4980).                             00011820
       0760-ADD-VALIDITY-DAYS.                                          00011830
           MOVE WS-NEW-SERVICE-START (1:4) TO WS-ADD-YYYY.              00011840
           MOVE WS-NEW-SERVICE-START (6:2) TO WS-ADD-MM.                00011850
           MOVE WS-NEW-SERVICE-START (9:2) TO WS-ADD-DD.                00011860
           MOVE WS-ADD-YYYY TO WS-LEAP-CHECK-YEAR.                      00011870
           PERFORM 0792-SET-LEAP-FEBRUARY THRU 792-EXIT.                00011880
           MOVE QBT-PLBK-CARRY-FORWARD-VALIDITY (QBX-PLBK) TO           00011890
                WS-ADD-DAYS-REMAINING.                                  00011900
           PERFORM 0794-BUMP-ONE-DAY THRU 794-EXIT                      00011910
               WS-ADD-DAYS-REMAINING TIMES.                             00011920
           STRING WS-ADD-YYYY DELIMITED BY SIZE                         00011930
                  '-' DELIMITED BY SIZE                                 00011940
                  WS-ADD-MM DELIMITED BY SIZE                           00011950
                  '-' DELIMITED BY SIZE                                 00011960
                  WS-ADD-DD DELIMITED BY SIZE                           00011970
                  ' 00:00:00.000000' DELIMITED BY SIZE                  00011980
                  INTO WS-ADD-RESULT.                                   00011990
       760-EXIT.                                                        00012000
           EXIT.                                                        00012010
                                                                        00012020
      *    FLUSHED AFTER 0280 HAS ALREADY WRITTEN THE HELD ROWS, SO     00012030
      *    EVERY NEWLY-ASSIGNED BI-ID (ALWAYS HIGHER THAN ANY HELD      00012040
      *    ROW'S) SORTS AFTER THEM WITHIN THIS SERVICE'S GROUP ON       00012050
      *    THE NEW MASTER (IS-4611).                                    00012060
       0770-WRITE-PENDING-NEW-BUCKETS.                                  00012070
           MOVE ZERO TO WS-FLUSH-IDX.                                   00012080
           PERFORM 0775-WRITE-ONE-PENDING-BUCKET THRU 775-EXIT          00012090
               WT-PENDBKT-COUNT TIMES.                                  00012100
       770-EXIT.                                                        00012110
           EXIT.                                                        00012120
                                                                        00012130
       0775-WRITE-ONE-PENDING-BUCKET.                                   00012140
           ADD 1 TO WS-FLUSH-IDX.                                       00012150
           SET WX-PENDBKT TO WS-FLUSH-IDX.                              00012160
           MOVE WS-NEXT-BI-ID TO NB-ID.                                 00012170
           ADD 1 TO WS-NEXT-BI-ID.                                      00012180
           MOVE SI-ID TO NB-SERVICE-ID.                                 00012190
           MOVE PB-NEW-BUCKET-ID (WX-PENDBKT) TO NB-BUCKET-ID.          00012200
           MOVE PB-NEW-BUCKET-TYPE (WX-PENDBKT) TO NB-BUCKET-TYPE.      00012210
           MOVE PB-NEW-RULE (WX-PENDBKT) TO NB-RULE.                    00012220
           MOVE PB-NEW-PRIORITY (WX-PENDBKT) TO NB-PRIORITY.            00012230
           MOVE PB-NEW-INITIAL-BALANCE (WX-PENDBKT) TO                  00012240
                NB-INITIAL-BALANCE.                                     00012250
           MOVE PB-NEW-CURRENT-BALANCE (WX-PENDBKT) TO                  00012260
                NB-CURRENT-BALANCE.                                     00012270
           MOVE ZERO TO NB-USAGE.                                       00012280
           MOVE PB-NEW-CARRY-FORWARD (WX-PENDBKT) TO NB-CARRY-FORWARD.  00012290
           MOVE PB-NEW-MAX-CARRY-FORWARD (WX-PENDBKT) TO                00012300
                NB-MAX-CARRY-FORWARD.                                   00012310
           MOVE PB-NEW-TOTAL-CARRY-FORWARD (WX-PENDBKT) TO              00012320
                NB-TOTAL-CARRY-FORWARD.                                 00012330
           MOVE PB-NEW-CARRY-FORWARD-VALIDITY (WX-PENDBKT) TO           00012340
                NB-CARRY-FORWARD-VALIDITY.                              00012350
           MOVE PB-NEW-TIME-WINDOW (WX-PENDBKT) TO NB-TIME-WINDOW.      00012360
           MOVE PB-NEW-CONSUMPTION-LIMIT (WX-PENDBKT) TO                00012370
                NB-CONSUMPTION-LIMIT.                                   00012380
           MOVE PB-NEW-CONSUMPTION-LIMIT-WINDOW (WX-PENDBKT) TO         00012390
                NB-CONSUMPTION-LIMIT-WINDOW.                            00012400
           MOVE PB-NEW-EXPIRATION (WX-PENDBKT) TO NB-EXPIRATION.        00012410
           WRITE QB-NEW-BUCKET-INSTANCE.                                00012420
           IF WS-BKTINSN-STATUS NOT = '00'                              00012430
               MOVE 'QBRSVC01' TO EC-PROGRAM-ID                         00012440
               MOVE '0775-WRITE-ONE-PENDING-BUCKET' TO                  00012450
                    EC-PARAGRAPH-ID                                     00012460
               MOVE 'BKTINSN' TO EC-FILE-NAME                           00012470
               MOVE WS-BKTINSN-STATUS TO EC-FILE-STATUS                 00012480
               CALL 'QBERRTN' USING QB-ERROR-COMM-AREA                  00012490
               IF EC-ABORT-JOB                                          00012500
                   PERFORM 0800-ABORT-BATCH THRU 800-EXIT               00012510
               END-IF                                                   00012520
           END-IF.                                                      00012530
       775-EXIT.                                                        00012540
           EXIT.                                                        00012550
                                                                        00012560
       0780-BUFFER-CF-BUCKET.                                           00012570
           PERFORM 0760-ADD-VALIDITY-DAYS THRU 760-EXIT.                00012580
           ADD 1 TO WT-PENDBKT-COUNT.                                   00012590
           SET WX-PENDBKT TO WT-PENDBKT-COUNT.                          00012600
           MOVE QBT-PLBK-BUCKET-ID (QBX-PLBK) TO                        00012610
                PB-NEW-BUCKET-ID (WX-PENDBKT).                          00012620
           MOVE 'CARRY_FORWARD_BUCKET' TO                               00012630
                PB-NEW-BUCKET-TYPE (WX-PENDBKT).                        00012640
           MOVE QBT-QOS-BNG-CODE (QBX-QOS) TO                           00012650
                PB-NEW-RULE (WX-PENDBKT).                               00012660
           MOVE QBT-BKCAT-PRIORITY (QBX-BKCAT) TO                       00012670
                PB-NEW-PRIORITY (WX-PENDBKT).                           00012680
           MOVE WS-CF-AMOUNT TO PB-NEW-INITIAL-BALANCE (WX-PENDBKT).    00012690
           MOVE WS-CF-AMOUNT TO PB-NEW-CURRENT-BALANCE (WX-PENDBKT).    00012700
           MOVE 'N' TO PB-NEW-CARRY-FORWARD (WX-PENDBKT).               00012710
           MOVE QBT-PLBK-MAX-CARRY-FORWARD (QBX-PLBK) TO                00012720
                PB-NEW-MAX-CARRY-FORWARD (WX-PENDBKT).                  00012730
           MOVE QBT-PLBK-TOTAL-CARRY-FORWARD (QBX-PLBK) TO              00012740
                PB-NEW-TOTAL-CARRY-FORWARD (WX-PENDBKT).                00012750
           MOVE QBT-PLBK-CARRY-FORWARD-VALIDITY (QBX-PLBK) TO           00012760
                PB-NEW-CARRY-FORWARD-VALIDITY (WX-PENDBKT).             00012770
           MOVE QBT-BKCAT-TIME-WINDOW (QBX-BKCAT) TO                    00012780
                PB-NEW-TIME-WINDOW (WX-PENDBKT).                        00012790
           MOVE QBT-PLBK-CONSUMPTION-LIMIT (QBX-PLBK) TO                00012800
                PB-NEW-CONSUMPTION-LIMIT (WX-PENDBKT).                  00012810
           MOVE QBT-PLBK-CONSUMPTION-LIMIT-WINDOW (QBX-PLBK) TO         00012820
                PB-NEW-CONSUMPTION-LIMIT-WINDOW (WX-PENDBKT).           00012830
           MOVE WS-ADD-RESULT TO PB-NEW-EXPIRATION (WX-PENDBKT).        00012840
       780-EXIT.                                                        00012850
           EXIT.                                                        00012860
                                                                        00012870
      *    SHARED DATE-ARITHMETIC UTILITIES - FIRST CALLED FROM 0170    00012880
      *    AT START-UP, REUSED HERE BY 0760'S EXPIRATION MATH.  KEPT    00012890
      *    DOWN HERE WITH THE OTHER HIGH-NUMBERED SHARED PARAGRAPHS     00012900
      *    RATHER THAN UP NEAR 0170, SINCE BOTH CALLERS REACH ACROSS    00012910
      *    THE PROGRAM FOR THEM (IS-4611).                              00012920
       0792-SET-LEAP-FEBRUARY.                                          00012930
           DIVIDE WS-LEAP-CHECK-YEAR BY 4 GIVING WS-YEAR-REM-4          00012940
               REMAINDER WS-YEAR-REM-4.                                 00012950
           DIVIDE WS-LEAP-CHECK-YEAR BY 100 GIVING WS-YEAR-REM-100      00012960
               REMAINDER WS-YEAR-REM-100.                               00012970
           DIVIDE WS-LEAP-CHECK-YEAR BY 400 GIVING WS-YEAR-REM-400      00012980
               REMAINDER WS-YEAR-REM-400.                               00012990
           IF WS-YEAR-REM-4 = ZERO AND                                  00013000
                 (WS-YEAR-REM-100 NOT = ZERO OR WS-YEAR-REM-400 = 0)    00013010
               MOVE 29 TO WT-MONTH-DAYS (2)                             00013020
           ELSE                                                         00013030
               MOVE 28 TO WT-MONTH-DAYS (2)                             00013040
           END-IF.                                                      00013050
       792-EXIT.                                                        00013060
           EXIT.                                                        00013070
                                                                        00013080
      *    GENERIC DAY-BY-DAY DATE BUMP, SHARED BY THE TOMORROW-START   00013090
      *    CALCULATION IN 0170 AND THE CF EXPIRATION CALCULATION IN     00013100
      *    0760 ABOVE - BOTH NEED IT WITHIN THIS ONE PROGRAM, SO ONE    00013110
      *    COPY SERVES BOTH RATHER THAN TWO NEAR-IDENTICAL PARAGRAPHS   00013120
      *    (IS-4611).  NO INTRINSIC FUNCTIONS ARE USED FOR DATE MATH    00013130
      *    IN THIS SHOP - SEE QBCYCDT AND QBDELEXP.                     00013140
       0794-BUMP-ONE-DAY.                                               00013150
           ADD 1 TO WS-ADD-DD.                                          00013160
           IF WS-ADD-DD > WT-MONTH-DAYS (WS-ADD-MM)                     00013170
               MOVE 1 TO WS-ADD-DD                                      00013180
               ADD 1 TO WS-ADD-MM                                       00013190
               IF WS-ADD-MM > 12                                        00013200
                   MOVE 1 TO WS-ADD-MM                                  00013210
                   ADD 1 TO WS-ADD-YYYY                                 00013220
                   MOVE WS-ADD-YYYY TO WS-LEAP-CHECK-YEAR               00013230
                   PERFORM 0792-SET-LEAP-FEBRUARY THRU 792-EXIT         00013240
               END-IF                                                   00013250
           END-IF.                                                      00013260
       794-EXIT.                                                        00013270
           EXIT.                                                        00013280
                                                                        00013290
       0800-ABORT-BATCH.                                                00013300
           DISPLAY 'QBRSVC01 - ABEND - UNRECOVERABLE I/O OR LOOKUP '    00013310
                   'ERROR'.                                             00013320
           CLOSE SERVICE-INSTANCE-FILE.                                 00013330
           CLOSE BUCKET-INSTANCE-FILE.                                  00013340
           CLOSE NEW-BUCKET-INSTANCE-FILE.                              00013350
           MOVE 16 TO RETURN-CODE.                                      00013360
           STOP RUN.                                                    00013370
       800-EXIT.                                                        00013380
           EXIT.                                                        00013390
                                                                        00013400
       0850-REPORT-TOTALS.                                              00013410
           MOVE WC-SERVICES-REACTIVATED TO SL-COUNT-DISPLAY.            00013420
           DISPLAY WS-SUMMARY-LINE.                                     00013430
           DISPLAY 'QBRSVC01 - SERVICES READ              '             00013440
                   WC-SERVICES-READ.                                    00013450
           DISPLAY 'QBRSVC01 - SKIPPED - NO AAA-USER ROW  '             00013460
                   WC-SERVICES-SKIPPED-USER.                            00013470
           DISPLAY 'QBRSVC01 - SKIPPED - NO PROVISIONING   '            00013480
                   WC-SERVICES-SKIPPED-PROV.                            00013490
           DISPLAY 'QBRSVC01 - NEW QUOTA BUCKETS WRITTEN  '             00013500
                   WC-NEW-QUOTA-BUCKETS.                                00013510
           DISPLAY 'QBRSVC01 - CARRY-FORWARD BUCKETS WRITTEN '          00013520
                   WC-CF-BUCKETS-CREATED.                               00013530
       850-EXIT.                                                        00013540
           EXIT.                                                        00013550
                                                                        00013560
       0900-CLOSE-FILES.                                                00013570
           CLOSE SERVICE-INSTANCE-FILE.                                 00013580
           CLOSE BUCKET-INSTANCE-FILE.                                  00013590
           CLOSE NEW-BUCKET-INSTANCE-FILE.                              00013600
       900-EXIT.                                                        00013610
           EXIT.                                                        00013620
