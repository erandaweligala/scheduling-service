      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBPLAN                                  *     00000020
      *   COPYBOOK TEXT:  PLAN CATALOG - TABLE COPYBOOK            *    00000030
      *                                                           *     00000040
      *   THIS TABLE CONTAINS ONE ROW PER SUBSCRIBER PLAN.  THE   *     00000050
      *   KEY OF THE RECORD IS THE BUSINESS PLAN ID (PL-PLAN-ID). *     00000060
      *   LOADED ONCE AT JOB START FROM PLAN-FILE AND HELD IN     *     00000070
      *   STORAGE FOR THE LIFE OF THE RUN (STATIC REFERENCE DATA).*     00000080
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000090
      *     QBRSVC01    - SEARCH ALL BY PL-PLAN-ID, MANDATORY     *     00000100
      *-----------------------------------------------------------*     00000110
       01  QB-PLAN.                                                     00000120
      *                             PL_ID                               00000130
           05  PL-ID                        PIC S9(9)     COMP-3.       00000140
      *                             PL_PLAN_ID                          00000150
           05  PL-PLAN-ID                   PIC X(64).                  00000160
      *                             PL_PLAN_NAME                        00000170
           05  PL-PLAN-NAME                 PIC X(64).                  00000180
      *                             PL_PLAN_TYPE                        00000190
           05  PL-PLAN-TYPE                 PIC X(64).                  00000200
      *                             PL_RECURRING_FLAG                   00000210
           05  PL-RECURRING-FLAG            PIC X(01).                  00000220
               88  PL-IS-RECURRING                 VALUE 'Y'.           00000230
      *                             PL_RECURRING_PERIOD                 00000240
           05  PL-RECURRING-PERIOD          PIC X(64).                  00000250
      *                             PL_STATUS                           00000260
           05  PL-STATUS                    PIC X(64).                  00000270
      *                             PL_CONNECTION_TYPE                  00000280
           05  PL-CONNECTION-TYPE           PIC X(64).                  00000290
      *                             PL_QUOTA_PRORATION_FLAG             00000300
           05  PL-QUOTA-PRORATION-FLAG      PIC X(01).                  00000310
           05  FILLER                       PIC X(20).                  00000320
      *                                                                 00000330
      *-----------------------------------------------------------*     00000340
      *   WT-CNTLPLAN - IN-MEMORY SEARCH TABLE FOR THE PLAN        *    00000350
      *   CATALOG.  GSFRB.10-STYLE CONTROL FIELDS RETAINED FROM    *    00000360
      *   THE OLD TURBO TABLE INTERFACE, REPURPOSED HERE FOR THE   *    00000370
      *   WORKING-STORAGE OCCURS TABLE (GNUCOBOL BUILD HAS NO      *    00000380
      *   ISAM/KSDS SUPPORT, SO SEARCH ALL REPLACES THE OLD        *    00000390
      *   GENERALIZED TABLE-SERVICE CALL).                         *    00000400
      *-----------------------------------------------------------*     00000410
       01  WT-CNTLPLAN.                                                 00000420
           05  WT-PLAN-NAME             PIC X(08) VALUE 'QBPLAN  '.     00000430
           05  WT-PLAN-KEY-LENGTH       PIC S9(4) COMP VALUE +64.       00000440
           05  WT-PLAN-ENTRY-LENGTH     PIC S9(4) COMP VALUE +386.      00000450
           05  WT-PLAN-TABLE-MAX        PIC S9(4) COMP VALUE +2000.     00000460
           05  WT-PLAN-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.      00000470
       01  QB-PLAN-TABLE.                                               00000480
           05  QB-PLAN-ENTRY OCCURS 1 TO 2000 TIMES                     00000490
                   DEPENDING ON WT-PLAN-TABLE-COUNT                     00000500
                   ASCENDING KEY IS QBT-PLAN-ID                         00000510
                   INDEXED BY QBX-PLAN.                                 00000520
               10  QBT-PLAN-ID                   PIC X(64).             00000530
               10  QBT-PLAN-NAME                 PIC X(64).             00000540
               10  QBT-PLAN-TYPE                 PIC X(64).             00000550
               10  QBT-PLAN-RECURRING-FLAG       PIC X(01).             00000560
               10  QBT-PLAN-RECURRING-PERIOD     PIC X(64).             00000570
               10  QBT-PLAN-STATUS               PIC X(64).             00000580
