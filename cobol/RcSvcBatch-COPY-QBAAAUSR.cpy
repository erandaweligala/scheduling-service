      *-----------------------------------------------------------*     00000010
      *   COPYBOOK TITLE: QBAAAUSR                                *     00000020
      *   COPYBOOK TEXT:  SUBSCRIBER (AAA USER) REFERENCE TABLE    *    00000030
      *                                                           *     00000040
      *   KEY IS US-USER-NAME.  US-BILLING DRIVES THE ROLLING-     *    00000050
      *   MONTH VALIDITY CALCULATION WHEN THE PLAN ITSELF IS NOT   *    00000060
      *   DAILY OR WEEKLY -- SEE QBCYCDT.                          *    00000070
      *-------------------MODULES THAT USE THIS TABLE-------------*     00000080
      *     QBRSVC01    - SEARCH ALL BY US-USER-NAME, SKIP-ON-MISS*     00000090
      *-----------------------------------------------------------*     00000100
       01  QB-AAA-USER.                                                 00000110
      *                             USER_NAME                           00000120
           05  US-USER-NAME                 PIC X(64).                  00000130
      *                             BILLING                             00000140
           05  US-BILLING                   PIC X(10).                  00000150
               88  US-BILLING-DAILY                 VALUE '1'.          00000160
               88  US-BILLING-CALENDAR-MONTH         VALUE '2'.         00000170
      *                             CYCLE_DATE                          00000180
           05  US-CYCLE-DATE                PIC 9(02)     COMP-3.       00000190
      *                             STATUS                              00000200
           05  US-STATUS                    PIC X(10).                  00000210
               88  US-STATUS-ACTIVE                  VALUE 'ACTIVE'.    00000220
           05  FILLER                       PIC X(20).                  00000230
      *                                                                 00000240
       01  WT-CNTLUSR.                                                  00000250
           05  WT-USR-NAME              PIC X(08) VALUE 'QBAAAUSR'.     00000260
           05  WT-USR-TABLE-MAX         PIC S9(4) COMP VALUE +20000.    00000270
           05  WT-USR-TABLE-COUNT       PIC S9(4) COMP VALUE ZERO.      00000280
       01  QB-AAA-USER-TABLE.                                           00000290
           05  QB-USR-ENTRY OCCURS 1 TO 20000 TIMES                     00000300
                   DEPENDING ON WT-USR-TABLE-COUNT                      00000310
                   ASCENDING KEY IS QBT-USR-USER-NAME                   00000320
                   INDEXED BY QBX-USR.                                  00000330
               10  QBT-USR-USER-NAME             PIC X(64).             00000340
               10  QBT-USR-BILLING               PIC X(10).             00000350
               10  QBT-USR-CYCLE-DATE            PIC 9(02) COMP-3.      00000360
               10  QBT-USR-STATUS                PIC X(10).             00000370
