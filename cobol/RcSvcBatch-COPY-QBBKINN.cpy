      *-----------------------------------------------------------*     00000010
      *                                                           *     00000020
      *   COPYBOOK TITLE: QBBKINN                                 *     00000030
      *   COPYBOOK TEXT:  BUCKET INSTANCE - NEW MASTER RECORD      *    00000040
      *                                                           *     00000050
      *   OUTPUT SIDE OF THE BUCKET-INSTANCE OLD-MASTER/NEW-MASTER *    00000060
      *   REWRITE QBRSVC01 PERFORMS EACH NIGHT (IS-7201).  FIELD   *    00000070
      *   FOR FIELD THE SAME SHAPE AS QBBKINS, BUT A RECORD        *    00000080
      *   DESCRIPTION CANNOT BE SHARED BY TWO FDs IN THE SAME      *    00000090
      *   PROGRAM, SO THE NEW-MASTER SIDE GETS ITS OWN NB- PREFIX  *    00000100
      *   RATHER THAN BI-.  KEEP THIS IN STEP WITH QBBKINS ANY     *    00000110
      *   TIME THAT LAYOUT CHANGES.                                *    00000120
      *-------------------MODULES THAT USE THIS RECORD------------*     00000130
      *     QBRSVC01    - OUTPUT ONLY (NEW BUCKET-INSTANCE MASTER) *    00000140
      *-----------------------------------------------------------*     00000150
       01  QB-NEW-BUCKET-INSTANCE.                                      00000160
      *                             BI_ID                               00000170
           05  NB-ID                        PIC S9(9)     COMP-3.       00000180
      *                             BI_BUCKET_ID                        00000190
           05  NB-BUCKET-ID                 PIC X(64).                  00000200
      *                             BI_SERVICE_ID                       00000210
           05  NB-SERVICE-ID                PIC S9(9)     COMP-3.       00000220
      *                             BI_BUCKET_TYPE                      00000230
           05  NB-BUCKET-TYPE               PIC X(64).                  00000240
               88  NB-IS-CARRY-FORWARD-TYPE         VALUE               00000250
                                        'CARRY_FORWARD_BUCKET'.         00000260
      *                             BI_RULE                             00000270
           05  NB-RULE                      PIC X(64).                  00000280
      *                             BI_PRIORITY                         00000290
           05  NB-PRIORITY                  PIC S9(9)     COMP-3.       00000300
      *                             BI_INITIAL_BALANCE                  00000310
           05  NB-INITIAL-BALANCE           PIC S9(15)    COMP-3.       00000320
      *                             BI_CURRENT_BALANCE                  00000330
           05  NB-CURRENT-BALANCE           PIC S9(15)    COMP-3.       00000340
      *                             BI_USAGE                            00000350
           05  NB-USAGE                     PIC S9(15)    COMP-3.       00000360
      *                             BI_CARRY_FORWARD                    00000370
           05  NB-CARRY-FORWARD             PIC X(01).                  00000380
               88  NB-CF-ELIGIBLE                   VALUE 'Y'.          00000390
      *                             BI_MAX_CARRY_FORWARD                00000400
           05  NB-MAX-CARRY-FORWARD         PIC S9(15)    COMP-3.       00000410
      *                             BI_TOTAL_CARRY_FORWARD              00000420
           05  NB-TOTAL-CARRY-FORWARD       PIC S9(15)    COMP-3.       00000430
      *                             BI_CARRY_FORWARD_VALIDITY           00000440
           05  NB-CARRY-FORWARD-VALIDITY    PIC 9(05)     COMP-3.       00000450
      *                             BI_TIME_WINDOW                      00000460
           05  NB-TIME-WINDOW               PIC X(64).                  00000470
      *                             BI_CONSUMPTION_LIMIT                00000480
           05  NB-CONSUMPTION-LIMIT         PIC S9(15)    COMP-3.       00000490
      *                             BI_CONSUMPTION_LIMIT_WINDOW         00000500
           05  NB-CONSUMPTION-LIMIT-WINDOW  PIC X(30).                  00000510
      *                             BI_EXPIRATION                       00000520
           05  NB-EXPIRATION                PIC X(26).                  00000530
      *    DATE-PART BREAKOUT NOT NEEDED ON THE OUTPUT SIDE - THE       00000540
      *    VALUE IS ALWAYS BUILT FROM PARTS THAT ARE ALREADY SPLIT      00000550
      *    OUT, NEVER RE-PARSED, SO BI-EXPIRATION-PARTS HAS NO          00000560
      *    COUNTERPART HERE.  THE FILLER PAD BELOW KEEPS THE            00000570
      *    RECORD THE SAME LENGTH AS QBBKINS SO BKTINSN CAN BE          00000580
      *    RENAMED OVER BKTINST FOR TOMORROW'S RUN (SEE QBRSVCJ         00000590
      *    STEP 040).                                                   00000600
           05  FILLER                       PIC X(30).                  00000610
